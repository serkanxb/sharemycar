000100*****************************************************************
000200* FLTMNT   --  MAINTENANCE LOG RECORD                           *
000300*                                                                *
000400*   ONE RECORD PER SERVICE EVENT, LOGGED EITHER AUTOMATICALLY   *
000500*   BY FLTRETN ON RETURN OR BY THE FLEET SCAN IN FLTMSCH.  KEY  *
000600*   IS MAINT-ID, A DENSE ASCENDING NUMBER.  FILE IS MAINTLOG,   *
000700*   FIXED SEQUENTIAL, APPEND ONLY.  MAX(MILEAGE-AT-MAINT) PER   *
000800*   VEHICLE IS FOUND BY LOADING THE WHOLE FILE INTO MNT-TABLE   *
000900*   AND SEARCHING - THERE IS NO KEYED ACCESS ON THIS FILE.      *
001000*                                                                *
001100*   CR-1001  RBW  01/09/88  ORIGINAL COPY MEMBER                *
001200*****************************************************************
001300 01  MNT-REC.
001400     05  MNT-ID                     PIC 9(07).
001500     05  MNT-VEHICLE-ID             PIC X(05).
001600     05  MNT-MILEAGE-AT-MAINT       PIC 9(07).
001700     05  MNT-COST                   PIC S9(7)V99   COMP-3.
001800     05  MNT-DATE                   PIC X(10).
001900     05  FILLER                     PIC X(03).
