000100*****************************************************************
000200* FLTVEH   --  FLEET VEHICLE MASTER RECORD                      *
000300*                                                                *
000400*   ONE RECORD PER VEHICLE IN THE SHARE-MY-CAR FLEET.  KEY IS   *
000500*   VEHICLE-ID (ASCENDING, UNIQUE).  FILE IS VEHICLES, A FIXED  *
000600*   SEQUENTIAL MASTER READ AND REWRITTEN IN FULL BY EVERY       *
000700*   PROGRAM THAT TOUCHES FLEET DATA - NO KEYED ACCESS IS USED,  *
000800*   VEHICLES ARE LOADED INTO VEH-TABLE AND SEARCHED IN CORE.    *
000900*                                                                *
001000*   CR-1001  RBW  01/09/88  ORIGINAL COPY MEMBER                *
001100*****************************************************************
001200 01  VEH-REC.
001300     05  VEH-ID                     PIC X(05).
001400         88  VEH-ID-NOT-ASSIGNED        VALUE SPACES.
001500     05  VEH-ID-R  REDEFINES VEH-ID.
001600         10  VEH-ID-PREFIX          PIC X(01).
001700         10  VEH-ID-NUMBER          PIC 9(03).
001800         10  FILLER                 PIC X(01).
001900     05  VEH-BRAND-MODEL            PIC X(30).
002000     05  VEH-MILEAGE                PIC 9(07).
002100     05  VEH-DAILY-PRICE            PIC S9(5)V99   COMP-3.
002200     05  VEH-MAINT-RATE             PIC S9(3)V9(4) COMP-3.
002300     05  VEH-AVAIL-FLAG             PIC 9(01).
002400         88  VEH-AVAILABLE              VALUE 1.
002500         88  VEH-UNAVAILABLE            VALUE 0.
002600     05  FILLER                     PIC X(01).
