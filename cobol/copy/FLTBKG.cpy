000100*****************************************************************
000200* FLTBKG   --  BOOKING RECORD                                   *
000300*                                                                *
000400*   ONE RECORD PER RENTAL BOOKING.  KEY IS BOOKING-ID, A DENSE  *
000500*   ASCENDING NUMBER ASSIGNED BY FLTBOOK AT INSERT TIME.  FILE  *
000600*   IS BOOKINGS, FIXED SEQUENTIAL, APPENDED TO BY FLTBOOK AND   *
000700*   READ IN FULL (INTO BKG-TABLE) BY FLTRETN TO RESOLVE A       *
000800*   RETURN REQUEST BACK TO ITS ORIGINAL BOOKING.                *
000900*                                                                *
001000*   CR-1001  RBW  01/09/88  ORIGINAL COPY MEMBER                *
001100*****************************************************************
001200 01  BKG-REC.
001300     05  BKG-ID                     PIC 9(07).
001400     05  BKG-CUSTOMER-NAME          PIC X(30).
001500     05  BKG-VEHICLE-ID             PIC X(05).
001600     05  BKG-START-DATE             PIC X(10).
001700     05  BKG-END-DATE               PIC X(10).
001800     05  BKG-DATE-R REDEFINES BKG-START-DATE.
001900         10  BKG-START-YYYY         PIC 9(04).
002000         10  FILLER                 PIC X(01).
002100         10  BKG-START-MM           PIC 9(02).
002200         10  FILLER                 PIC X(01).
002300         10  BKG-START-DD           PIC 9(02).
002400     05  BKG-EST-KM                 PIC 9(06).
002500     05  BKG-EST-COST               PIC S9(7)V99   COMP-3.
002600     05  FILLER                     PIC X(11).
