000100*****************************************************************
000200* FLTRTN   --  VEHICLE RETURN RECORD                            *
000300*                                                                *
000400*   ONE RECORD PER CLOSED BOOKING.  KEY IS RETURN-ID, A DENSE   *
000500*   ASCENDING NUMBER ASSIGNED BY FLTRETN.  FILE IS RETURNS,     *
000600*   FIXED SEQUENTIAL, APPEND ONLY.                              *
000700*                                                                *
000800*   CR-1001  RBW  01/09/88  ORIGINAL COPY MEMBER                *
000900*****************************************************************
001000 01  RTN-REC.
001100     05  RTN-ID                     PIC 9(07).
001200     05  RTN-BOOKING-ID             PIC 9(07).
001300     05  RTN-ACTUAL-KM              PIC 9(06).
001400     05  RTN-LATE-FEE               PIC S9(5)V99   COMP-3.
001500     05  RTN-CLEAN-FEE              PIC S9(5)V99   COMP-3.
001600     05  RTN-MAINT-COST             PIC S9(7)V99   COMP-3.
001700     05  RTN-RETURN-DATE            PIC X(10).
001800     05  FILLER                     PIC X(07).
