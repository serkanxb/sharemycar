000100*****************************************************************
000200* FLTTRN   --  POSTED FINANCIAL TRANSACTION RECORD              *
000300*                                                                *
000400*   ONE RECORD PER RETURN POSTING - REVENUE PLUS THE THREE      *
000500*   RETURN FEES.  KEY IS TRANS-ID, A DENSE ASCENDING NUMBER     *
000600*   ASSIGNED BY FLTRETN.  FILE IS TRANSACT, FIXED SEQUENTIAL,   *
000700*   APPEND ONLY.  READ IN FULL BY FLTTLOG AND FLTFRPT.          *
000800*                                                                *
000900*   CR-1001  RBW  01/09/88  ORIGINAL COPY MEMBER                *
001000*****************************************************************
001100 01  TRN-REC.
001200     05  TRN-ID                     PIC 9(07).
001300     05  TRN-CUSTOMER-NAME          PIC X(30).
001400     05  TRN-VEHICLE-ID             PIC X(05).
001500     05  TRN-RENTAL-DURATION        PIC 9(04).
001600     05  TRN-REVENUE                PIC S9(7)V99   COMP-3.
001700     05  TRN-CLEANING-FEE           PIC S9(5)V99   COMP-3.
001800     05  TRN-MAINTENANCE-FEE        PIC S9(7)V99   COMP-3.
001900     05  TRN-LATE-FEE               PIC S9(5)V99   COMP-3.
002000     05  TRN-TRANS-DATE             PIC X(10).
002100     05  FILLER                     PIC X(06).
