000100*****************************************************************
000200* LICENSED MATERIALS - PROPERTY OF SHARE-MY-CAR FLEET OPS       *
000300* ALL RIGHTS RESERVED                                           *
000400*****************************************************************
000500 IDENTIFICATION DIVISION.
000600******************************************************************
000700 PROGRAM-ID.  FLTJULN.
000800 AUTHOR. R B WHITFIELD.
000900 INSTALLATION. FLEET OPS DEVELOPMENT CENTER.
001000 DATE-WRITTEN. 01/11/88.
001100 DATE-COMPILED. 01/11/88.
001200 SECURITY. NON-CONFIDENTIAL.
001300*
001400*****************************************************************
001500* CALENDAR DATE ARITHMETIC SUBROUTINE.                          *
001600*                                                                *
001700*   CALLED BY FLTBOOK (TO ADD A RENTAL DURATION IN DAYS TO A     *
001800*   START DATE) AND BY FLTRETN (TO FIND THE NUMBER OF CALENDAR   *
001900*   DAYS BETWEEN TWO DATES).  NO FILES ARE OWNED BY THIS MODULE; *
002000*   ALL WORK IS DONE AGAINST THE SINGLE LINKAGE PARAMETER AREA,  *
002100*   LK-PARMS, PASSED BY THE CALLER.  DATES ARE CONVERTED TO AN   *
002200*   ABSOLUTE DAY NUMBER COUNTED FROM 01/01/1600 (A YEAR FAR      *
002300*   ENOUGH BACK THAT NO FLEET DATE WILL EVER PRECEDE IT) AND     *
002400*   BACK AGAIN, SO THE CALLER NEVER SEES THE INTERMEDIATE FORM.  *
002500*****************************************************************
002600*
002700* CHANGE LOG.
002800*   CR-1002  RBW  01/11/88  ORIGINAL PROGRAM - ADD AND SUBTRACT
002900*                           FUNCTIONS ONLY, NO OTHERS PLANNED.
003000*   CR-1026  TLH  03/11/88  CORRECTED CENTURY-LEAP TEST (YEAR
003100*                           2000 WAS BEING TREATED AS A COMMON
003200*                           YEAR BY THE OLD MOD-4-ONLY LOGIC).
003300*   CR-1089  RBW  11/19/98  Y2K REVIEW - ALL YEARS CARRIED FULL   CR1089
003400*                           4-DIGIT, EPOCH IS 1600, NO EXPOSURE.
003500*   CR-1101  TLH  01/14/01  ADDED WS-TRACE-SW DIAGNOSTIC DISPLAY
003600*                           FOR USE WHEN CHASING DATE PROBLEMS.
003700*
003800 ENVIRONMENT DIVISION.
003900 CONFIGURATION SECTION.
004000 SOURCE-COMPUTER. IBM-390.
004100 OBJECT-COMPUTER. IBM-390.
004200 SPECIAL-NAMES.
004300     C01 IS TOP-OF-FORM.
004400     UPSI-0 ON STATUS IS FLTJULN-TRACE-REQUESTED
004500     UPSI-0 OFF STATUS IS FLTJULN-TRACE-NOT-REQUESTED.
004600
004700 DATA DIVISION.
004800 WORKING-STORAGE SECTION.
004900 77  EPOCH-YEAR                    PIC 9(04) COMP VALUE 1600.
005000
005100 01  WS-SWITCHES.
005200     05  WS-TRACE-SW                PIC X(01) VALUE 'N'.
005300         88  WS-TRACE-ON                VALUE 'Y'.
005400     05  WS-YEAR-FOUND-SW           PIC X(01) VALUE 'N'.
005500         88  WS-YEAR-FOUND               VALUE 'Y'.
005600     05  WS-MONTH-FOUND-SW          PIC X(01) VALUE 'N'.
005700         88  WS-MONTH-FOUND               VALUE 'Y'.
005800     05  FILLER                     PIC X(01).
005900
006000 01  WS-LEAP-WORK.
006100     05  WS-TEST-YEAR               PIC 9(04) COMP.
006200     05  WS-MOD-DUMMY               PIC 9(04) COMP.
006300     05  WS-MOD-4                   PIC 9(04) COMP.
006400     05  WS-MOD-100                 PIC 9(04) COMP.
006500     05  WS-MOD-400                 PIC 9(04) COMP.
006600     05  WS-LEAP-SW                 PIC X(01).
006700         88  WS-YEAR-IS-LEAP             VALUE 'Y'.
006800         88  WS-YEAR-NOT-LEAP            VALUE 'N'.
006900     05  FILLER                     PIC X(01).
007000
007100 01  WS-CONVERSION-WORK.
007200     05  WS-CONV-YEAR               PIC 9(04) COMP.
007300     05  WS-CONV-MONTH              PIC 9(02) COMP.
007400     05  WS-CONV-DAY                PIC 9(02) COMP.
007500     05  WS-CONV-RESULT             PIC S9(9) COMP.
007600     05  WS-SUB-YEAR                PIC 9(04) COMP.
007700     05  WS-SUB-MONTH               PIC 9(02) COMP.
007800     05  WS-YEAR-DAYS-THIS          PIC 9(03) COMP.
007900     05  WS-MONTH-DAYS-THIS         PIC 9(02) COMP.
008000     05  WS-REMAIN-DAYS             PIC S9(9) COMP.
008100     05  FILLER                     PIC X(01).
008200
008300 01  WS-ABS-DAY-HOLDERS.
008400     05  WS-ABS-DAYS-1              PIC S9(9) COMP.
008500     05  WS-ABS-DAYS-2               PIC S9(9) COMP.
008600     05  FILLER                     PIC X(01).
008700
008800 01  WS-ABS-DAY-DISPLAY REDEFINES WS-ABS-DAY-HOLDERS.
008900     05  WS-D-ABS-DAYS-1            PIC S9(9).
009000     05  WS-D-ABS-DAYS-2            PIC S9(9).
009100     05  FILLER                     PIC X(01).
009200
009300 01  WS-MONTH-DAYS-TABLE.
009400     05  WS-MONTH-DAYS-ENTRY        PIC 9(02) COMP OCCURS 12 TIMES.
009500     05  FILLER                     PIC X(01).
009600
009700 LINKAGE SECTION.
009800 01  LK-PARMS.
009900     05  LK-FUNCTION-CODE           PIC X(01).
010000         88  LK-FUNCTION-IS-ADD         VALUE 'A'.
010100         88  LK-FUNCTION-IS-DIFF        VALUE 'S'.
010200     05  LK-DATE-1                  PIC X(10).
010300     05  LK-DATE-1-R REDEFINES LK-DATE-1.
010400         10  LK-D1-YYYY             PIC 9(04).
010500         10  FILLER                 PIC X(01).
010600         10  LK-D1-MM               PIC 9(02).
010700         10  FILLER                 PIC X(01).
010800         10  LK-D1-DD               PIC 9(02).
010900     05  LK-DATE-2                  PIC X(10).
011000     05  LK-DATE-2-R REDEFINES LK-DATE-2.
011100         10  LK-D2-YYYY             PIC 9(04).
011200         10  FILLER                 PIC X(01).
011300         10  LK-D2-MM               PIC 9(02).
011400         10  FILLER                 PIC X(01).
011500         10  LK-D2-DD               PIC 9(02).
011600     05  LK-DAYS                    PIC S9(7) COMP.
011700     05  LK-RETURN-CODE             PIC S9(3) COMP.
011800
011900 PROCEDURE DIVISION USING LK-PARMS.
012000*****************************************************************
012100 000-MAIN-LOGIC.
012200*****************************************************************
012300     PERFORM 050-LOAD-MONTH-TABLE.
012400     IF FLTJULN-TRACE-REQUESTED
012500         MOVE 'Y' TO WS-TRACE-SW
012600     END-IF.
012700     EVALUATE TRUE
012800         WHEN LK-FUNCTION-IS-ADD
012900             PERFORM 100-DATE-ADD THRU 100-EXIT
013000         WHEN LK-FUNCTION-IS-DIFF
013100             PERFORM 200-DATE-DIFF THRU 200-EXIT
013200         WHEN OTHER
013300             MOVE -1 TO LK-RETURN-CODE
013400     END-EVALUATE.
013500     IF WS-TRACE-ON
013600         DISPLAY 'FLTJULN - ABS1=' WS-D-ABS-DAYS-1
013700                 ' ABS2=' WS-D-ABS-DAYS-2
013800                 ' RC=' LK-RETURN-CODE
013900     END-IF.
014000     GOBACK.
014100
014200 050-LOAD-MONTH-TABLE.
014300     MOVE 31 TO WS-MONTH-DAYS-ENTRY (1).
014400     MOVE 28 TO WS-MONTH-DAYS-ENTRY (2).
014500     MOVE 31 TO WS-MONTH-DAYS-ENTRY (3).
014600     MOVE 30 TO WS-MONTH-DAYS-ENTRY (4).
014700     MOVE 31 TO WS-MONTH-DAYS-ENTRY (5).
014800     MOVE 30 TO WS-MONTH-DAYS-ENTRY (6).
014900     MOVE 31 TO WS-MONTH-DAYS-ENTRY (7).
015000     MOVE 31 TO WS-MONTH-DAYS-ENTRY (8).
015100     MOVE 30 TO WS-MONTH-DAYS-ENTRY (9).
015200     MOVE 31 TO WS-MONTH-DAYS-ENTRY (10).
015300     MOVE 30 TO WS-MONTH-DAYS-ENTRY (11).
015400     MOVE 31 TO WS-MONTH-DAYS-ENTRY (12).
015500
015600 100-DATE-ADD.
015700     MOVE LK-D1-YYYY TO WS-CONV-YEAR.
015800     MOVE LK-D1-MM   TO WS-CONV-MONTH.
015900     MOVE LK-D1-DD   TO WS-CONV-DAY.
016000     PERFORM 300-DATE-TO-ABS-DAYS THRU 300-EXIT.
016100     MOVE WS-CONV-RESULT TO WS-ABS-DAYS-1.
016200     COMPUTE WS-ABS-DAYS-2 = WS-ABS-DAYS-1 + LK-DAYS.
016300     PERFORM 400-ABS-DAYS-TO-DATE THRU 400-EXIT.
016400     MOVE 0 TO LK-RETURN-CODE.
016500 100-EXIT.
016600     EXIT.
016700
016800 200-DATE-DIFF.
016900     MOVE LK-D1-YYYY TO WS-CONV-YEAR.
017000     MOVE LK-D1-MM   TO WS-CONV-MONTH.
017100     MOVE LK-D1-DD   TO WS-CONV-DAY.
017200     PERFORM 300-DATE-TO-ABS-DAYS THRU 300-EXIT.
017300     MOVE WS-CONV-RESULT TO WS-ABS-DAYS-1.
017400     MOVE LK-D2-YYYY TO WS-CONV-YEAR.
017500     MOVE LK-D2-MM   TO WS-CONV-MONTH.
017600     MOVE LK-D2-DD   TO WS-CONV-DAY.
017700     PERFORM 300-DATE-TO-ABS-DAYS THRU 300-EXIT.
017800     MOVE WS-CONV-RESULT TO WS-ABS-DAYS-2.
017900     COMPUTE LK-DAYS = WS-ABS-DAYS-2 - WS-ABS-DAYS-1.
018000     MOVE 0 TO LK-RETURN-CODE.
018100 200-EXIT.
018200     EXIT.
018300
018400*****************************************************************
018500*    CONVERTS WS-CONV-YEAR/MONTH/DAY TO AN ABSOLUTE DAY COUNT    *
018600*    FROM 01/01/EPOCH-YEAR, LEFT IN WS-CONV-RESULT.              *
018700*****************************************************************
018800 300-DATE-TO-ABS-DAYS.
018900     MOVE 0          TO WS-CONV-RESULT.
019000     MOVE EPOCH-YEAR TO WS-SUB-YEAR.
019100     PERFORM 310-ACCUM-YEAR-DAYS THRU 310-EXIT
019200         UNTIL WS-SUB-YEAR >= WS-CONV-YEAR.
019300     MOVE 1 TO WS-SUB-MONTH.
019400     PERFORM 320-ACCUM-MONTH-DAYS THRU 320-EXIT
019500         UNTIL WS-SUB-MONTH >= WS-CONV-MONTH.
019600     ADD WS-CONV-DAY TO WS-CONV-RESULT.
019700 300-EXIT.
019800     EXIT.
019900
020000 310-ACCUM-YEAR-DAYS.
020100     MOVE WS-SUB-YEAR TO WS-TEST-YEAR.
020200     PERFORM 330-TEST-LEAP-YEAR THRU 330-EXIT.
020300     IF WS-YEAR-IS-LEAP
020400         ADD 366 TO WS-CONV-RESULT
020500     ELSE
020600         ADD 365 TO WS-CONV-RESULT
020700     END-IF.
020800     ADD 1 TO WS-SUB-YEAR.
020900 310-EXIT.
021000     EXIT.
021100
021200 320-ACCUM-MONTH-DAYS.
021300     ADD WS-MONTH-DAYS-ENTRY (WS-SUB-MONTH) TO WS-CONV-RESULT.
021400     IF WS-SUB-MONTH = 2
021500         MOVE WS-CONV-YEAR TO WS-TEST-YEAR
021600         PERFORM 330-TEST-LEAP-YEAR THRU 330-EXIT
021700         IF WS-YEAR-IS-LEAP
021800             ADD 1 TO WS-CONV-RESULT
021900         END-IF
022000     END-IF.
022100     ADD 1 TO WS-SUB-MONTH.
022200 320-EXIT.
022300     EXIT.
022400
022500*****************************************************************
022600*    TESTS WS-TEST-YEAR FOR LEAP YEAR, SETS WS-LEAP-SW.          *
022700*    CENTURY YEARS MUST DIVIDE BY 400, NOT JUST 4 - CR-1026.     *
022800*****************************************************************
022900 330-TEST-LEAP-YEAR.
023000     DIVIDE WS-TEST-YEAR BY 4   GIVING WS-MOD-DUMMY
023100         REMAINDER WS-MOD-4.
023200     DIVIDE WS-TEST-YEAR BY 100 GIVING WS-MOD-DUMMY
023300         REMAINDER WS-MOD-100.
023400     DIVIDE WS-TEST-YEAR BY 400 GIVING WS-MOD-DUMMY
023500         REMAINDER WS-MOD-400.
023600     IF WS-MOD-400 = 0
023700         MOVE 'Y' TO WS-LEAP-SW
023800     ELSE
023900         IF WS-MOD-100 = 0
024000             MOVE 'N' TO WS-LEAP-SW
024100         ELSE
024200             IF WS-MOD-4 = 0
024300                 MOVE 'Y' TO WS-LEAP-SW
024400             ELSE
024500                 MOVE 'N' TO WS-LEAP-SW
024600             END-IF
024700         END-IF
024800     END-IF.
024900 330-EXIT.
025000     EXIT.
025100
025200*****************************************************************
025300*    CONVERTS THE ABSOLUTE DAY COUNT IN WS-ABS-DAYS-2 BACK TO    *
025400*    A YEAR/MONTH/DAY, LEFT IN LK-D2-YYYY/LK-D2-MM/LK-D2-DD.     *
025500*****************************************************************
025600 400-ABS-DAYS-TO-DATE.
025700     MOVE WS-ABS-DAYS-2 TO WS-REMAIN-DAYS.
025800     MOVE 'N'        TO WS-YEAR-FOUND-SW.
025900     MOVE EPOCH-YEAR TO WS-SUB-YEAR.
026000     PERFORM 410-STRIP-YEAR THRU 410-EXIT
026100         UNTIL WS-YEAR-FOUND.
026200     MOVE 'N' TO WS-MONTH-FOUND-SW.
026300     MOVE 1   TO WS-SUB-MONTH.
026400     PERFORM 420-STRIP-MONTH THRU 420-EXIT
026500         UNTIL WS-MONTH-FOUND.
026600     MOVE WS-SUB-YEAR    TO LK-D2-YYYY.
026700     MOVE WS-SUB-MONTH   TO LK-D2-MM.
026800     MOVE WS-REMAIN-DAYS TO LK-D2-DD.
026900 400-EXIT.
027000     EXIT.
027100
027200 410-STRIP-YEAR.
027300     MOVE WS-SUB-YEAR TO WS-TEST-YEAR.
027400     PERFORM 330-TEST-LEAP-YEAR THRU 330-EXIT.
027500     IF WS-YEAR-IS-LEAP
027600         MOVE 366 TO WS-YEAR-DAYS-THIS
027700     ELSE
027800         MOVE 365 TO WS-YEAR-DAYS-THIS
027900     END-IF.
028000     IF WS-REMAIN-DAYS > WS-YEAR-DAYS-THIS
028100         SUBTRACT WS-YEAR-DAYS-THIS FROM WS-REMAIN-DAYS
028200         ADD 1 TO WS-SUB-YEAR
028300     ELSE
028400         MOVE 'Y' TO WS-YEAR-FOUND-SW
028500     END-IF.
028600 410-EXIT.
028700     EXIT.
028800
028900 420-STRIP-MONTH.
029000     MOVE WS-MONTH-DAYS-ENTRY (WS-SUB-MONTH) TO
029100         WS-MONTH-DAYS-THIS.
029200     IF WS-SUB-MONTH = 2
029300         MOVE WS-SUB-YEAR TO WS-TEST-YEAR
029400         PERFORM 330-TEST-LEAP-YEAR THRU 330-EXIT
029500         IF WS-YEAR-IS-LEAP
029600             ADD 1 TO WS-MONTH-DAYS-THIS
029700         END-IF
029800     END-IF.
029900     IF WS-REMAIN-DAYS > WS-MONTH-DAYS-THIS
030000         SUBTRACT WS-MONTH-DAYS-THIS FROM WS-REMAIN-DAYS
030100         ADD 1 TO WS-SUB-MONTH
030200     ELSE
030300         MOVE 'Y' TO WS-MONTH-FOUND-SW
030400     END-IF.
030500 420-EXIT.
030600     EXIT.
