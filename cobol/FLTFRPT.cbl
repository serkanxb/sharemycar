000100*****************************************************************
000200* LICENSED MATERIALS - PROPERTY OF SHARE-MY-CAR FLEET OPS       *
000300* ALL RIGHTS RESERVED                                           *
000400*****************************************************************
000500 IDENTIFICATION DIVISION.
000600******************************************************************
000700 PROGRAM-ID.  FLTFRPT.
000800 AUTHOR. D M STOUT.
000900 INSTALLATION. FLEET OPS DEVELOPMENT CENTER.
001000 DATE-WRITTEN. 02/02/88.
001100 DATE-COMPILED. 02/02/88.
001200 SECURITY. NON-CONFIDENTIAL.
001300*
001400*****************************************************************
001500* FINANCIAL REPORTING ENGINE.                                   *
001600*                                                                *
001700*   CONTROL-TOTAL REPORT OVER THE FULL TRANSACT FILE, PLUS AN    *
001800*   AVERAGE-MILEAGE FIGURE OFF THE VEHICLE MASTER.  OPERATIONAL  *
001900*   COST IS CLEANING + MAINTENANCE + LATE FEES ONLY - REVENUE    *
002000*   IS NEVER TREATED AS A COST, AND THE ESTIMATED-COST FIELD ON  *
002100*   THE BOOKING SIDE DOES NOT ENTER THIS PROGRAM AT ALL.         *
002200*****************************************************************
002300*
002400* CHANGE LOG.
002500*   CR-1009  DMS  02/02/88  ORIGINAL PROGRAM.
002600*   CR-1041  TLH  04/01/88  AVERAGE MILEAGE NOW ROUNDS HALF-UP TO
002700*                           2 DECIMALS INSTEAD OF TRUNCATING, TO
002800*                           MATCH THE REST OF THE MONEY MATH.
002900*   CR-1095  RBW  11/23/98  Y2K REVIEW - NO DATE ARITHMETIC HERE,   CR1095
003000*                           NOTHING TO CHANGE IN THIS PROGRAM.
003100*   CR-1141  TLH  05/20/01  PROFIT LINE NOW PRINTS A LEADING MINUS
003200*                           WHEN OPERATING AT A LOSS, PER FINANCE.
003300*
003400 ENVIRONMENT DIVISION.
003500 CONFIGURATION SECTION.
003600 SOURCE-COMPUTER. IBM-390.
003700 OBJECT-COMPUTER. IBM-390.
003800 SPECIAL-NAMES.
003900     C01 IS TOP-OF-FORM.
004000
004100 INPUT-OUTPUT SECTION.
004200 FILE-CONTROL.
004300     SELECT TRANSACTIONS ASSIGN TO TRANSACT
004400         ORGANIZATION IS SEQUENTIAL
004500         ACCESS MODE IS SEQUENTIAL
004600         FILE STATUS IS WS-TRNFILE-STATUS.
004700
004800     SELECT VEHICLES ASSIGN TO VEHFILE
004900         ORGANIZATION IS SEQUENTIAL
005000         ACCESS MODE IS SEQUENTIAL
005100         FILE STATUS IS WS-VEHFILE-STATUS.
005200
005300     SELECT FRPT-RPT ASSIGN TO FRPTRPT
005400         ORGANIZATION IS SEQUENTIAL
005500         ACCESS MODE IS SEQUENTIAL
005600         FILE STATUS IS WS-FRPTRPT-STATUS.
005700
005800 DATA DIVISION.
005900 FILE SECTION.
006000
006100 FD  TRANSACTIONS
006200     RECORDING MODE IS F
006300     LABEL RECORDS ARE STANDARD.
006400 COPY FLTTRN.
006500
006600 FD  VEHICLES
006700     RECORDING MODE IS F
006800     LABEL RECORDS ARE STANDARD.
006900 COPY FLTVEH.
007000
007100 FD  FRPT-RPT
007200     RECORDING MODE IS F
007300     LABEL RECORDS ARE STANDARD.
007400 01  FRPTRPT-RECORD                 PIC X(80).
007500
007600 WORKING-STORAGE SECTION.
007700 01  WS-FILE-STATUSES.
007800     05  WS-TRNFILE-STATUS          PIC X(02) VALUE SPACES.
007900         88  TRNFILE-OK                  VALUE '00'.
008000         88  TRNFILE-EOF                  VALUE '10'.
008100     05  WS-VEHFILE-STATUS          PIC X(02) VALUE SPACES.
008200         88  VEHFILE-OK                  VALUE '00'.
008300         88  VEHFILE-EOF                  VALUE '10'.
008400     05  WS-FRPTRPT-STATUS          PIC X(02) VALUE SPACES.
008500         88  FRPTRPT-OK                  VALUE '00'.
008600     05  FILLER                     PIC X(01).
008700
008800 01  WS-SWITCHES.
008900     05  WS-TRNFILE-EOF-SW          PIC X(01) VALUE 'N'.
009000         88  TRNFILE-AT-EOF               VALUE 'Y'.
009100     05  WS-VEHFILE-EOF-SW          PIC X(01) VALUE 'N'.
009200         88  VEHFILE-AT-EOF               VALUE 'Y'.
009300     05  WS-PROFIT-NEGATIVE-SW      PIC X(01) VALUE 'N'.
009400     05  FILLER                     PIC X(01).
009500
009600 01  WS-ACCUMULATORS.
009700     05  WS-TOTAL-REVENUE           PIC S9(9)V99   COMP-3
009800                                         VALUE +0.
009900     05  WS-TOTAL-OPER-COST         PIC S9(9)V99   COMP-3
010000                                         VALUE +0.
010100     05  WS-TOTAL-PROFIT            PIC S9(9)V99   COMP-3
010200                                         VALUE +0.
010300     05  WS-TOTAL-MILEAGE           PIC S9(11)     COMP-3
010400                                         VALUE +0.
010500     05  WS-AVG-MILEAGE             PIC S9(7)V99   COMP-3
010600                                         VALUE +0.
010700     05  WS-TRN-COUNT               PIC S9(7)      COMP
010800                                         VALUE +0.
010900     05  WS-VEH-COUNT               PIC S9(5)      COMP
011000                                         VALUE +0.
011100     05  FILLER                     PIC X(01).
011200
011300 01  WS-DISPLAY-ACCUMULATORS REDEFINES WS-ACCUMULATORS.
011400     05  WS-D-TOTAL-REVENUE         PIC S9(9)V99.
011500     05  WS-D-TOTAL-OPER-COST       PIC S9(9)V99.
011600     05  WS-D-TOTAL-PROFIT          PIC S9(9)V99.
011700     05  WS-D-TOTAL-MILEAGE         PIC S9(11).
011800     05  WS-D-AVG-MILEAGE           PIC S9(7)V99.
011900     05  WS-D-TRN-COUNT             PIC S9(7).
012000     05  WS-D-VEH-COUNT             PIC S9(5).
012100     05  FILLER                     PIC X(01).
012200
012300 01  WS-ABS-PROFIT                  PIC S9(9)V99 COMP-3 VALUE +0.
012400
012500*    CARRIED FROM THE ORIGINAL DESIGN, WHEN THE AVERAGE-MILEAGE
012600*    FIGURE WAS DISPLAYED ON THE CONSOLE MESSAGE AS WELL AS THE
012700*    REPORT LINE - NOT EXERCISED TODAY, LEFT IN CASE OPS ASKS
012800*    FOR THE CONSOLE LINE BACK.
012900 01  WS-MILEAGE-DISPLAY-AREA.
013000     05  WS-AVG-MILEAGE-D           PIC S9(7)V99 COMP-3.
013100     05  WS-AVG-MILEAGE-DISP REDEFINES WS-AVG-MILEAGE-D
013200                                     PIC S9(7)V99.
013300     05  FILLER                     PIC X(01).
013400
013500*    CARRIED FROM THE ORIGINAL DESIGN, WHEN TOTAL REVENUE WAS
013600*    ALSO DISPLAYED ON THE CONSOLE MESSAGE - NOT EXERCISED TODAY,
013700*    KEPT FOR THE SAME REASON AS WS-MILEAGE-DISPLAY-AREA ABOVE.
013800 01  WS-REVENUE-DISPLAY-AREA.
013900     05  WS-REV-DISPLAY             PIC S9(9)V99 COMP-3.
014000     05  WS-REV-DISPLAY-D REDEFINES WS-REV-DISPLAY
014100                                     PIC S9(9)V99.
014200     05  FILLER                     PIC X(01).
014300
014400 01  RPT-HEADING-1                  PIC X(80)
014500         VALUE '=== Financial Report ==='.
014600
014700 01  RPT-REVENUE-LINE.
014800     05  FILLER                     PIC X(27)
014900         VALUE 'Total Revenue:             '.
015000     05  FILLER                     PIC X(01) VALUE '€'.
015100     05  RPT-FR-REVENUE             PIC ZZZZZZZ9.99.
015200
015300 01  RPT-COST-LINE.
015400     05  FILLER                     PIC X(27)
015500         VALUE 'Total Operational Costs:   '.
015600     05  FILLER                     PIC X(01) VALUE '€'.
015700     05  RPT-FR-COST                PIC ZZZZZZZ9.99.
015800
015900 01  RPT-PROFIT-LINE.
016000     05  FILLER                     PIC X(27)
016100         VALUE 'Total Profit:              '.
016200     05  RPT-FR-PROFIT-SIGN         PIC X(01).
016300     05  FILLER                     PIC X(01) VALUE '€'.
016400     05  RPT-FR-PROFIT              PIC ZZZZZZZ9.99.
016500
016600 01  RPT-MILEAGE-LINE.
016700     05  FILLER                     PIC X(29)
016800         VALUE 'Average Mileage per Vehicle: '.
016900     05  RPT-FR-MILEAGE             PIC ZZZZZZ9.99.
017000     05  FILLER                     PIC X(03) VALUE ' km'.
017100
017200 PROCEDURE DIVISION.
017300*****************************************************************
017400 000-MAIN.
017500*****************************************************************
017600     PERFORM 100-OPEN-FILES.
017700     PERFORM 200-ACCUMULATE-TRANSACTIONS THRU 200-EXIT.
017800     PERFORM 300-ACCUMULATE-MILEAGE THRU 300-EXIT.
017900     PERFORM 400-COMPUTE-TOTALS THRU 400-EXIT.
018000     PERFORM 500-WRITE-REPORT THRU 500-EXIT.
018100     DISPLAY 'FLTFRPT - REPORT COMPLETE - ' WS-D-TRN-COUNT
018200             ' TRANSACTIONS, ' WS-D-VEH-COUNT ' VEHICLES'.
018300     PERFORM 900-CLOSE-FILES.
018400     GOBACK.
018500
018600 100-OPEN-FILES.
018700     OPEN INPUT TRANSACTIONS.
018800     OPEN INPUT VEHICLES.
018900     OPEN OUTPUT FRPT-RPT.
019000     IF NOT FRPTRPT-OK
019100         DISPLAY 'FLTFRPT - ERROR OPENING FRPTRPT'
019200     END-IF.
019300
019400 110-READ-TRANSACTION.
019500     READ TRANSACTIONS
019600         AT END MOVE 'Y' TO WS-TRNFILE-EOF-SW
019700     END-READ.
019800
019900 120-READ-VEHICLE.
020000     READ VEHICLES
020100         AT END MOVE 'Y' TO WS-VEHFILE-EOF-SW
020200     END-READ.
020300
020400 200-ACCUMULATE-TRANSACTIONS.
020500     PERFORM 110-READ-TRANSACTION.
020600     PERFORM 210-ACCUMULATE-ONE-TRANSACTION THRU 210-EXIT
020700         UNTIL TRNFILE-AT-EOF.
020800 200-EXIT.
020900     EXIT.
021000
021100 210-ACCUMULATE-ONE-TRANSACTION.
021200     ADD 1 TO WS-TRN-COUNT.
021300     ADD TRN-REVENUE TO WS-TOTAL-REVENUE.
021400     ADD TRN-CLEANING-FEE TRN-MAINTENANCE-FEE TRN-LATE-FEE
021500         TO WS-TOTAL-OPER-COST.
021600     PERFORM 110-READ-TRANSACTION.
021700 210-EXIT.
021800     EXIT.
021900
022000 300-ACCUMULATE-MILEAGE.
022100     PERFORM 120-READ-VEHICLE.
022200     PERFORM 310-ACCUMULATE-ONE-VEHICLE THRU 310-EXIT
022300         UNTIL VEHFILE-AT-EOF.
022400 300-EXIT.
022500     EXIT.
022600
022700 310-ACCUMULATE-ONE-VEHICLE.
022800     ADD 1 TO WS-VEH-COUNT.
022900     ADD VEH-MILEAGE TO WS-TOTAL-MILEAGE.
023000     PERFORM 120-READ-VEHICLE.
023100 310-EXIT.
023200     EXIT.
023300
023400 400-COMPUTE-TOTALS.
023500     COMPUTE WS-TOTAL-PROFIT =
023600         WS-TOTAL-REVENUE - WS-TOTAL-OPER-COST.
023700     IF WS-VEH-COUNT > 0
023800         COMPUTE WS-AVG-MILEAGE ROUNDED =
023900             WS-TOTAL-MILEAGE / WS-VEH-COUNT
024000     ELSE
024100         MOVE 0 TO WS-AVG-MILEAGE
024200     END-IF.
024300     IF WS-TOTAL-PROFIT < 0
024400         MOVE 'Y' TO WS-PROFIT-NEGATIVE-SW
024500         COMPUTE WS-ABS-PROFIT = WS-TOTAL-PROFIT * -1
024600     ELSE
024700         MOVE 'N' TO WS-PROFIT-NEGATIVE-SW
024800         MOVE WS-TOTAL-PROFIT TO WS-ABS-PROFIT
024900     END-IF.
025000 400-EXIT.
025100     EXIT.
025200
025300 500-WRITE-REPORT.
025400     WRITE FRPTRPT-RECORD FROM RPT-HEADING-1.
025500     MOVE WS-TOTAL-REVENUE TO RPT-FR-REVENUE.
025600     WRITE FRPTRPT-RECORD FROM RPT-REVENUE-LINE.
025700     MOVE WS-TOTAL-OPER-COST TO RPT-FR-COST.
025800     WRITE FRPTRPT-RECORD FROM RPT-COST-LINE.
025900     IF WS-PROFIT-NEGATIVE-SW = 'Y'
026000         MOVE '-' TO RPT-FR-PROFIT-SIGN
026100     ELSE
026200         MOVE SPACE TO RPT-FR-PROFIT-SIGN
026300     END-IF.
026400     MOVE WS-ABS-PROFIT TO RPT-FR-PROFIT.
026500     WRITE FRPTRPT-RECORD FROM RPT-PROFIT-LINE.
026600     MOVE WS-AVG-MILEAGE TO RPT-FR-MILEAGE.
026700     WRITE FRPTRPT-RECORD FROM RPT-MILEAGE-LINE.
026800 500-EXIT.
026900     EXIT.
027000
027100 900-CLOSE-FILES.
027200     CLOSE TRANSACTIONS, VEHICLES, FRPT-RPT.
