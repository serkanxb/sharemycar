000100*****************************************************************
000200* LICENSED MATERIALS - PROPERTY OF SHARE-MY-CAR FLEET OPS       *
000300* ALL RIGHTS RESERVED                                           *
000400*****************************************************************
000500 IDENTIFICATION DIVISION.
000600******************************************************************
000700 PROGRAM-ID.  FLTMSCH.
000800 AUTHOR. T L HARMON.
000900 INSTALLATION. FLEET OPS DEVELOPMENT CENTER.
001000 DATE-WRITTEN. 01/25/88.
001100 DATE-COMPILED. 01/25/88.
001200 SECURITY. NON-CONFIDENTIAL.
001300*
001400*****************************************************************
001500* MAINTENANCE SCHEDULER.                                        *
001600*                                                                *
001700*   RUNS IN ONE OF TWO MODES, SELECTED BY UPSI-1 -               *
001800*   OFF = FLEET SCAN MODE: WALK THE VEHICLE MASTER IN FILE       *
001900*         ORDER, FIND KM-SINCE-LAST-SERVICE FOR EACH VEHICLE     *
002000*         AGAINST MAINTLOG, LOG AN EVENT AND MARK THE VEHICLE    *
002100*         UNAVAILABLE WHEN THE THRESHOLD IS MET.                *
002200*   ON  = COMPLETE-MAINTENANCE MODE: READ COMPLETION REQUESTS    *
002300*         AND FLIP THE NAMED VEHICLE BACK TO AVAILABLE.          *
002400*   EITHER WAY THE RUN FINISHES BY LISTING THE MAINTENANCE LOG   *
002500*   IN FULL.                                                     *
002600*****************************************************************
002700*
002800* CHANGE LOG.
002900*   CR-1007  TLH  01/25/88  ORIGINAL PROGRAM - FLEET SCAN ONLY.
003000*   CR-1040  TLH  04/01/88  ADDED COMPLETE-MAINTENANCE MODE UNDER
003100*                           UPSI-1 SO A SINGLE PROGRAM COVERS
003200*                           BOTH SIDES OF THE MAINTENANCE CYCLE.
003300*   CR-1063  RBW  06/11/88  SCAN MODE NOW REPORTS "NO VEHICLES
003400*                           REQUIRE MAINTENANCE" WHEN THE PASS
003500*                           FINDS NOTHING, PER OPS REQUEST.
003600*   CR-1093  RBW  11/22/98  Y2K REVIEW - NO CENTURY-SENSITIVE       CR1093
003700*                           DATE MATH IN THIS PROGRAM.
003800*   CR-1135  TLH  04/08/01  COMPLETE-MAINTENANCE NOW REJECTS AN
003900*                           UNKNOWN VEHICLE ID INSTEAD OF ABENDING.
004000*
004100 ENVIRONMENT DIVISION.
004200 CONFIGURATION SECTION.
004300 SOURCE-COMPUTER. IBM-390.
004400 OBJECT-COMPUTER. IBM-390.
004500 SPECIAL-NAMES.
004600     C01 IS TOP-OF-FORM
004700     UPSI-1 ON  STATUS IS FLTMSCH-COMPLETE-MODE
004800     UPSI-1 OFF STATUS IS FLTMSCH-SCAN-MODE.
004900
005000 INPUT-OUTPUT SECTION.
005100 FILE-CONTROL.
005200     SELECT VEHICLES ASSIGN TO VEHFILE
005300         ORGANIZATION IS SEQUENTIAL
005400         ACCESS MODE IS SEQUENTIAL
005500         FILE STATUS IS WS-VEHFILE-STATUS.
005600
005700     SELECT VEHICLES-OUT ASSIGN TO VEHFLOUT
005800         ORGANIZATION IS SEQUENTIAL
005900         ACCESS MODE IS SEQUENTIAL
006000         FILE STATUS IS WS-VEHOUT-STATUS.
006100
006200     SELECT MAINT-LOG ASSIGN TO MAINTLOG
006300         ORGANIZATION IS SEQUENTIAL
006400         ACCESS MODE IS SEQUENTIAL
006500         FILE STATUS IS WS-MNTFILE-STATUS.
006600
006700     SELECT MAINT-LOG-OUT ASSIGN TO MNTLGOUT
006800         ORGANIZATION IS SEQUENTIAL
006900         ACCESS MODE IS SEQUENTIAL
007000         FILE STATUS IS WS-MNTOUT-STATUS.
007100
007200     SELECT DATE-CARD ASSIGN TO MSCHDATE
007300         ORGANIZATION IS SEQUENTIAL
007400         ACCESS MODE IS SEQUENTIAL
007500         FILE STATUS IS WS-DATFILE-STATUS.
007600
007700     SELECT COMPLETE-REQUESTS ASSIGN TO MSCHCMPL
007800         ORGANIZATION IS SEQUENTIAL
007900         ACCESS MODE IS SEQUENTIAL
008000         FILE STATUS IS WS-CMPFILE-STATUS.
008100
008200     SELECT MAINT-RPT ASSIGN TO MSCHRPT
008300         ORGANIZATION IS SEQUENTIAL
008400         ACCESS MODE IS SEQUENTIAL
008500         FILE STATUS IS WS-MSCHRPT-STATUS.
008600
008700 DATA DIVISION.
008800 FILE SECTION.
008900
009000 FD  VEHICLES
009100     RECORDING MODE IS F
009200     LABEL RECORDS ARE STANDARD.
009300 COPY FLTVEH REPLACING ==VEH-REC== BY ==VEH-REC-IN==.
009400
009500 FD  VEHICLES-OUT
009600     RECORDING MODE IS F
009700     LABEL RECORDS ARE STANDARD.
009800 COPY FLTVEH.
009900
010000 FD  MAINT-LOG
010100     RECORDING MODE IS F
010200     LABEL RECORDS ARE STANDARD.
010300 COPY FLTMNT REPLACING ==MNT-REC== BY ==MNT-REC-IN==.
010400
010500 FD  MAINT-LOG-OUT
010600     RECORDING MODE IS F
010700     LABEL RECORDS ARE STANDARD.
010800 COPY FLTMNT.
010900
011000 FD  DATE-CARD
011100     RECORDING MODE IS F
011200     LABEL RECORDS ARE STANDARD.
011300 01  DATC-REC.
011400     05  DATC-TODAY-DATE            PIC X(10).
011500     05  FILLER                     PIC X(20).
011600
011700 FD  COMPLETE-REQUESTS
011800     RECORDING MODE IS F
011900     LABEL RECORDS ARE STANDARD.
012000 01  CMPL-REC.
012100     05  CMPL-VEHICLE-ID            PIC X(05).
012200     05  FILLER                     PIC X(25).
012300
012400 FD  MAINT-RPT
012500     RECORDING MODE IS F
012600     LABEL RECORDS ARE STANDARD.
012700 01  MSCHRPT-RECORD                 PIC X(80).
012800
012900 WORKING-STORAGE SECTION.
013000 01  WS-FILE-STATUSES.
013100     05  WS-VEHFILE-STATUS          PIC X(02) VALUE SPACES.
013200         88  VEHFILE-OK                 VALUE '00'.
013300         88  VEHFILE-EOF                 VALUE '10'.
013400     05  WS-VEHOUT-STATUS           PIC X(02) VALUE SPACES.
013500         88  VEHOUT-OK                   VALUE '00'.
013600     05  WS-MNTFILE-STATUS          PIC X(02) VALUE SPACES.
013700         88  MNTFILE-OK                  VALUE '00'.
013800         88  MNTFILE-EOF                  VALUE '10'.
013900     05  WS-MNTOUT-STATUS           PIC X(02) VALUE SPACES.
014000         88  MNTOUT-OK                   VALUE '00'.
014100     05  WS-DATFILE-STATUS          PIC X(02) VALUE SPACES.
014200         88  DATFILE-OK                  VALUE '00'.
014300     05  WS-CMPFILE-STATUS          PIC X(02) VALUE SPACES.
014400         88  CMPFILE-OK                  VALUE '00'.
014500         88  CMPFILE-EOF                  VALUE '10'.
014600     05  WS-MSCHRPT-STATUS          PIC X(02) VALUE SPACES.
014700         88  MSCHRPT-OK                  VALUE '00'.
014800     05  FILLER                     PIC X(01).
014900
015000 01  WS-SWITCHES.
015100     05  WS-VEHFILE-EOF-SW          PIC X(01) VALUE 'N'.
015200         88  VEHFILE-AT-EOF              VALUE 'Y'.
015300     05  WS-MNTFILE-EOF-SW          PIC X(01) VALUE 'N'.
015400         88  MNTFILE-AT-EOF               VALUE 'Y'.
015500     05  WS-CMPFILE-EOF-SW          PIC X(01) VALUE 'N'.
015600         88  CMPFILE-AT-EOF               VALUE 'Y'.
015700     05  WS-VEH-FOUND-SW            PIC X(01) VALUE 'N'.
015800     05  WS-EVENTS-CREATED-SW       PIC X(01) VALUE 'N'.
015900     05  FILLER                     PIC X(01).
016000
016100 01  WS-COUNTERS.
016200     05  WS-VEH-COUNT               PIC S9(5) COMP VALUE +0.
016300     05  WS-MNT-COUNT               PIC S9(7) COMP VALUE +0.
016400     05  WS-EVENT-CTR               PIC S9(5) COMP VALUE +0.
016500     05  WS-CMPL-OK-CTR             PIC S9(5) COMP VALUE +0.
016600     05  WS-CMPL-ERR-CTR            PIC S9(5) COMP VALUE +0.
016700     05  FILLER                     PIC X(01).
016800
016900 01  WS-DISPLAY-COUNTERS REDEFINES WS-COUNTERS.
017000     05  WS-D-VEH-COUNT             PIC S9(5).
017100     05  WS-D-MNT-COUNT             PIC S9(7).
017200     05  WS-D-EVENT-CTR             PIC S9(5).
017300     05  WS-D-CMPL-OK-CTR           PIC S9(5).
017400     05  WS-D-CMPL-ERR-CTR          PIC S9(5).
017500     05  FILLER                     PIC X(01).
017600
017700 01  WS-INDEXES.
017800     05  WS-FOUND-IDX               PIC S9(5) COMP.
017900     05  FILLER                     PIC X(01).
018000
018100 01  WS-TODAY-DATE                  PIC X(10) VALUE SPACES.
018200 01  WS-TODAY-DATE-R REDEFINES WS-TODAY-DATE.
018300     05  WS-TODAY-YYYY                  PIC 9(04).
018400     05  FILLER                         PIC X(01).
018500     05  WS-TODAY-MM                    PIC 9(02).
018600     05  FILLER                         PIC X(01).
018700     05  WS-TODAY-DD                    PIC 9(02).
018800
018900 01  WS-MAINT-WORK.
019000     05  WS-LAST-MAINT              PIC 9(07)      COMP.
019100     05  WS-KM-SINCE                PIC S9(07)     COMP.
019200     05  WS-THRESHOLD               PIC 9(07)      COMP
019300                                         VALUE 10000.
019400     05  FILLER                     PIC X(01).
019500
019600 01  WS-VEH-TABLE.
019700     05  WS-VEH-ENTRY OCCURS 500 TIMES INDEXED BY WS-VEH-IDX.
019800         10  WS-VEH-ID                  PIC X(05).
019900         10  WS-VEH-ID-R REDEFINES WS-VEH-ID.
020000             15  WS-VEH-ID-PREFIX           PIC X(01).
020100             15  WS-VEH-ID-NUMBER           PIC 9(03).
020200             15  FILLER                     PIC X(01).
020300         10  WS-VEH-BRAND-MODEL         PIC X(30).
020400         10  WS-VEH-MILEAGE             PIC 9(07).
020500         10  WS-VEH-DAILY-PRICE         PIC S9(5)V99   COMP-3.
020600         10  WS-VEH-MAINT-RATE          PIC S9(3)V9(4) COMP-3.
020700         10  WS-VEH-AVAIL-FLAG          PIC 9(01).
020800
020900 01  WS-MNT-TABLE.
021000     05  WS-MNT-ENTRY OCCURS 5000 TIMES INDEXED BY WS-MNT-IDX.
021100         10  WS-MNT-ID                  PIC 9(07).
021200         10  WS-MNT-VEHICLE-ID          PIC X(05).
021300         10  WS-MNT-MILEAGE-AT-MAINT    PIC 9(07).
021400         10  WS-MNT-COST                PIC S9(7)V99 COMP-3.
021500         10  WS-MNT-DATE                PIC X(10).
021600         10  FILLER                     PIC X(01).
021700
021800 01  RPT-EVENT-LINE.
021900     05  RPT-EV-ID                  PIC 9(07).
022000     05  FILLER                     PIC X(02) VALUE ': '.
022100     05  RPT-EV-VEHICLE             PIC X(05).
022200     05  FILLER                     PIC X(03) VALUE ' | '.
022300     05  RPT-EV-MILEAGE             PIC ZZZZZZ9.
022400     05  FILLER                     PIC X(08) VALUE ' km on '.
022500     05  RPT-EV-DATE                PIC X(10).
022600     05  FILLER                     PIC X(04) VALUE ' | €'.
022700     05  RPT-EV-COST                PIC ZZZZZ9.99.
022800
022900 01  RPT-TEXT-LINE                  PIC X(80).
023000
023100 PROCEDURE DIVISION.
023200*****************************************************************
023300 000-MAIN.
023400*****************************************************************
023500     PERFORM 100-OPEN-FILES.
023600     PERFORM 150-LOAD-VEHICLE-TABLE THRU 150-EXIT.
023700     PERFORM 158-LOAD-MAINT-TABLE THRU 158-EXIT.
023800     IF FLTMSCH-COMPLETE-MODE
023900         PERFORM 400-RUN-COMPLETIONS THRU 400-EXIT
024000     ELSE
024100         PERFORM 300-RUN-SCAN THRU 300-EXIT
024200     END-IF.
024300     PERFORM 600-WRITE-MAINT-LISTING THRU 600-EXIT.
024400     PERFORM 500-WRITE-VEHICLES-OUT THRU 500-EXIT.
024500     DISPLAY 'FLTMSCH - ' WS-D-EVENT-CTR ' MAINTENANCE EVENTS, '
024600             WS-D-CMPL-OK-CTR ' COMPLETIONS'.
024700     PERFORM 900-CLOSE-FILES.
024800     GOBACK.
024900
025000 100-OPEN-FILES.
025100     OPEN INPUT VEHICLES.
025200     OPEN OUTPUT VEHICLES-OUT.
025300     OPEN INPUT MAINT-LOG.
025400     OPEN OUTPUT MAINT-LOG-OUT.
025500     OPEN OUTPUT MAINT-RPT.
025600     IF FLTMSCH-COMPLETE-MODE
025700         OPEN INPUT COMPLETE-REQUESTS
025800     ELSE
025900         OPEN INPUT DATE-CARD
026000         READ DATE-CARD
026100             AT END MOVE SPACES TO DATC-REC
026200         END-READ
026300         MOVE DATC-TODAY-DATE TO WS-TODAY-DATE
026400         CLOSE DATE-CARD
026500     END-IF.
026600     IF NOT VEHOUT-OK OR NOT MNTOUT-OK OR NOT MSCHRPT-OK
026700         DISPLAY 'FLTMSCH - ERROR OPENING OUTPUT FILES'
026800     END-IF.
026900
027000 110-READ-VEHICLES.
027100     READ VEHICLES
027200         AT END MOVE 'Y' TO WS-VEHFILE-EOF-SW
027300     END-READ.
027400
027500 130-READ-MAINTLOG.
027600     READ MAINT-LOG
027700         AT END MOVE 'Y' TO WS-MNTFILE-EOF-SW
027800     END-READ.
027900
028000 140-READ-COMPLETION.
028100     READ COMPLETE-REQUESTS
028200         AT END MOVE 'Y' TO WS-CMPFILE-EOF-SW
028300     END-READ.
028400
028500 150-LOAD-VEHICLE-TABLE.
028600     MOVE 0 TO WS-VEH-COUNT.
028700     PERFORM 110-READ-VEHICLES.
028800     PERFORM 151-STORE-VEHICLE THRU 151-EXIT
028900         UNTIL VEHFILE-AT-EOF.
029000 150-EXIT.
029100     EXIT.
029200
029300 151-STORE-VEHICLE.
029400     ADD 1 TO WS-VEH-COUNT.
029500     SET WS-VEH-IDX TO WS-VEH-COUNT.
029600     MOVE VEH-ID IN VEH-REC-IN          TO WS-VEH-ID (WS-VEH-IDX).
029700     MOVE VEH-BRAND-MODEL IN VEH-REC-IN TO
029800         WS-VEH-BRAND-MODEL (WS-VEH-IDX).
029900     MOVE VEH-MILEAGE IN VEH-REC-IN     TO
030000         WS-VEH-MILEAGE (WS-VEH-IDX).
030100     MOVE VEH-DAILY-PRICE IN VEH-REC-IN TO
030200         WS-VEH-DAILY-PRICE (WS-VEH-IDX).
030300     MOVE VEH-MAINT-RATE IN VEH-REC-IN  TO
030400         WS-VEH-MAINT-RATE (WS-VEH-IDX).
030500     MOVE VEH-AVAIL-FLAG IN VEH-REC-IN  TO
030600         WS-VEH-AVAIL-FLAG (WS-VEH-IDX).
030700     PERFORM 110-READ-VEHICLES.
030800 151-EXIT.
030900     EXIT.
031000
031100 158-LOAD-MAINT-TABLE.
031200     MOVE 0 TO WS-MNT-COUNT.
031300     PERFORM 130-READ-MAINTLOG.
031400     PERFORM 159-COPY-AND-STORE-MAINT THRU 159-EXIT
031500         UNTIL MNTFILE-AT-EOF.
031600 158-EXIT.
031700     EXIT.
031800
031900 159-COPY-AND-STORE-MAINT.
032000     ADD 1 TO WS-MNT-COUNT.
032100     SET WS-MNT-IDX TO WS-MNT-COUNT.
032200     MOVE MNT-ID IN MNT-REC-IN TO WS-MNT-ID (WS-MNT-IDX).
032300     MOVE MNT-VEHICLE-ID IN MNT-REC-IN TO
032400         WS-MNT-VEHICLE-ID (WS-MNT-IDX).
032500     MOVE MNT-MILEAGE-AT-MAINT IN MNT-REC-IN TO
032600         WS-MNT-MILEAGE-AT-MAINT (WS-MNT-IDX).
032700     MOVE MNT-COST IN MNT-REC-IN TO WS-MNT-COST (WS-MNT-IDX).
032800     MOVE MNT-DATE IN MNT-REC-IN TO WS-MNT-DATE (WS-MNT-IDX).
032900     WRITE MNT-REC FROM MNT-REC-IN.
033000     PERFORM 130-READ-MAINTLOG.
033100 159-EXIT.
033200     EXIT.
033300
033400 300-RUN-SCAN.
033500     MOVE 'N' TO WS-EVENTS-CREATED-SW.
033600     IF WS-VEH-COUNT > 0
033700         PERFORM 310-SCAN-ONE-VEHICLE THRU 310-EXIT
033800             VARYING WS-VEH-IDX FROM 1 BY 1
033900             UNTIL WS-VEH-IDX > WS-VEH-COUNT
034000     END-IF.
034100     IF WS-EVENTS-CREATED-SW NOT = 'Y'
034200         MOVE 'NO VEHICLES REQUIRE MAINTENANCE' TO RPT-TEXT-LINE
034300         WRITE MSCHRPT-RECORD FROM RPT-TEXT-LINE
034400     END-IF.
034500 300-EXIT.
034600     EXIT.
034700
034800 310-SCAN-ONE-VEHICLE.
034900     PERFORM 320-FIND-LAST-MAINT THRU 320-EXIT.
035000     COMPUTE WS-KM-SINCE =
035100         WS-VEH-MILEAGE (WS-VEH-IDX) - WS-LAST-MAINT.
035200     IF WS-KM-SINCE >= WS-THRESHOLD
035300         PERFORM 330-LOG-MAINT-EVENT THRU 330-EXIT
035400         MOVE 0 TO WS-VEH-AVAIL-FLAG (WS-VEH-IDX)
035500         MOVE 'Y' TO WS-EVENTS-CREATED-SW
035600     END-IF.
035700 310-EXIT.
035800     EXIT.
035900
036000 320-FIND-LAST-MAINT.
036100     MOVE 0 TO WS-LAST-MAINT.
036200     IF WS-MNT-COUNT > 0
036300         PERFORM 325-SCAN-MAINT-ENTRY THRU 325-EXIT
036400             VARYING WS-MNT-IDX FROM 1 BY 1
036500             UNTIL WS-MNT-IDX > WS-MNT-COUNT
036600     END-IF.
036700 320-EXIT.
036800     EXIT.
036900
037000 325-SCAN-MAINT-ENTRY.
037100     IF WS-MNT-VEHICLE-ID (WS-MNT-IDX) = WS-VEH-ID (WS-VEH-IDX)
037200         AND WS-MNT-MILEAGE-AT-MAINT (WS-MNT-IDX) > WS-LAST-MAINT
037300         MOVE WS-MNT-MILEAGE-AT-MAINT (WS-MNT-IDX) TO
037400             WS-LAST-MAINT
037500     END-IF.
037600 325-EXIT.
037700     EXIT.
037800
037900 330-LOG-MAINT-EVENT.
038000     ADD 1 TO WS-MNT-COUNT.
038100     ADD 1 TO WS-EVENT-CTR.
038200     SET WS-MNT-IDX TO WS-MNT-COUNT.
038300     MOVE SPACES            TO MNT-REC.
038400     MOVE WS-MNT-COUNT      TO MNT-ID.
038500     MOVE WS-VEH-ID (WS-VEH-IDX) TO MNT-VEHICLE-ID.
038600     MOVE WS-VEH-MILEAGE (WS-VEH-IDX) TO MNT-MILEAGE-AT-MAINT.
038700     COMPUTE MNT-COST ROUNDED =
038800         WS-KM-SINCE * WS-VEH-MAINT-RATE (WS-VEH-IDX).
038900     MOVE WS-TODAY-DATE      TO MNT-DATE.
039000     WRITE MNT-REC.
039100     MOVE WS-MNT-COUNT            TO WS-MNT-ID (WS-MNT-IDX).
039200     MOVE WS-VEH-ID (WS-VEH-IDX)  TO WS-MNT-VEHICLE-ID (WS-MNT-IDX).
039300     MOVE MNT-MILEAGE-AT-MAINT    TO
039400         WS-MNT-MILEAGE-AT-MAINT (WS-MNT-IDX).
039500     MOVE MNT-COST                TO WS-MNT-COST (WS-MNT-IDX).
039600     MOVE MNT-DATE                TO WS-MNT-DATE (WS-MNT-IDX).
039700 330-EXIT.
039800     EXIT.
039900
040000 400-RUN-COMPLETIONS.
040100     PERFORM 140-READ-COMPLETION.
040200     PERFORM 410-PROCESS-COMPLETION THRU 410-EXIT
040300         UNTIL CMPFILE-AT-EOF.
040400 400-EXIT.
040500     EXIT.
040600
040700 410-PROCESS-COMPLETION.
040800     PERFORM 420-FIND-VEHICLE THRU 420-EXIT.
040900     IF WS-VEH-FOUND-SW = 'Y'
041000         MOVE 1 TO WS-VEH-AVAIL-FLAG (WS-FOUND-IDX)
041100         ADD 1 TO WS-CMPL-OK-CTR
041200     ELSE
041300         ADD 1 TO WS-CMPL-ERR-CTR
041400         MOVE SPACES TO RPT-TEXT-LINE
041500         STRING 'ERROR: VEHICLE NOT FOUND - '
041600                CMPL-VEHICLE-ID
041700             DELIMITED BY SIZE INTO RPT-TEXT-LINE
041800         WRITE MSCHRPT-RECORD FROM RPT-TEXT-LINE
041900     END-IF.
042000     PERFORM 140-READ-COMPLETION.
042100 410-EXIT.
042200     EXIT.
042300
042400 420-FIND-VEHICLE.
042500     MOVE 'N' TO WS-VEH-FOUND-SW.
042600     SET WS-VEH-IDX TO 1.
042700     PERFORM 425-TEST-VEHICLE THRU 425-EXIT
042800         UNTIL WS-VEH-FOUND-SW = 'Y' OR WS-VEH-IDX > WS-VEH-COUNT.
042900 420-EXIT.
043000     EXIT.
043100
043200 425-TEST-VEHICLE.
043300     IF WS-VEH-ID (WS-VEH-IDX) = CMPL-VEHICLE-ID
043400         MOVE 'Y' TO WS-VEH-FOUND-SW
043500         SET WS-FOUND-IDX TO WS-VEH-IDX
043600     ELSE
043700         SET WS-VEH-IDX UP BY 1
043800     END-IF.
043900 425-EXIT.
044000     EXIT.
044100
044200 500-WRITE-VEHICLES-OUT.
044300     IF WS-VEH-COUNT > 0
044400         PERFORM 510-WRITE-ONE-VEHICLE THRU 510-EXIT
044500             VARYING WS-VEH-IDX FROM 1 BY 1
044600             UNTIL WS-VEH-IDX > WS-VEH-COUNT
044700     END-IF.
044800 500-EXIT.
044900     EXIT.
045000
045100 510-WRITE-ONE-VEHICLE.
045200     MOVE SPACES TO VEH-REC.
045300     MOVE WS-VEH-ID (WS-VEH-IDX)          TO VEH-ID IN VEH-REC.
045400     MOVE WS-VEH-BRAND-MODEL (WS-VEH-IDX) TO
045500         VEH-BRAND-MODEL IN VEH-REC.
045600     MOVE WS-VEH-MILEAGE (WS-VEH-IDX)     TO
045700         VEH-MILEAGE IN VEH-REC.
045800     MOVE WS-VEH-DAILY-PRICE (WS-VEH-IDX) TO
045900         VEH-DAILY-PRICE IN VEH-REC.
046000     MOVE WS-VEH-MAINT-RATE (WS-VEH-IDX)  TO
046100         VEH-MAINT-RATE IN VEH-REC.
046200     MOVE WS-VEH-AVAIL-FLAG (WS-VEH-IDX)  TO
046300         VEH-AVAIL-FLAG IN VEH-REC.
046400     WRITE VEH-REC.
046500 510-EXIT.
046600     EXIT.
046700
046800 600-WRITE-MAINT-LISTING.
046900     IF WS-MNT-COUNT > 0
047000         PERFORM 610-WRITE-ONE-EVENT THRU 610-EXIT
047100             VARYING WS-MNT-IDX FROM 1 BY 1
047200             UNTIL WS-MNT-IDX > WS-MNT-COUNT
047300     END-IF.
047400 600-EXIT.
047500     EXIT.
047600
047700 610-WRITE-ONE-EVENT.
047800     MOVE WS-MNT-ID (WS-MNT-IDX)       TO RPT-EV-ID.
047900     MOVE WS-MNT-VEHICLE-ID (WS-MNT-IDX) TO RPT-EV-VEHICLE.
048000     MOVE WS-MNT-MILEAGE-AT-MAINT (WS-MNT-IDX) TO RPT-EV-MILEAGE.
048100     MOVE WS-MNT-DATE (WS-MNT-IDX)      TO RPT-EV-DATE.
048200     MOVE WS-MNT-COST (WS-MNT-IDX)      TO RPT-EV-COST.
048300     WRITE MSCHRPT-RECORD FROM RPT-EVENT-LINE.
048400 610-EXIT.
048500     EXIT.
048600
048700 900-CLOSE-FILES.
048800     CLOSE VEHICLES, VEHICLES-OUT, MAINT-LOG, MAINT-LOG-OUT,
048900           MAINT-RPT.
049000     IF FLTMSCH-COMPLETE-MODE
049100         CLOSE COMPLETE-REQUESTS
049200     END-IF.
