000100*****************************************************************
000200* LICENSED MATERIALS - PROPERTY OF SHARE-MY-CAR FLEET OPS       *
000300* ALL RIGHTS RESERVED                                           *
000400*****************************************************************
000500 IDENTIFICATION DIVISION.
000600******************************************************************
000700 PROGRAM-ID.  FLTINV.
000800 AUTHOR. R B WHITFIELD.
000900 INSTALLATION. FLEET OPS DEVELOPMENT CENTER.
001000 DATE-WRITTEN. 01/15/88.
001100 DATE-COMPILED. 01/15/88.
001200 SECURITY. NON-CONFIDENTIAL.
001300*
001400*****************************************************************
001500* VEHICLE INVENTORY MANAGER.                                    *
001600*                                                                *
001700*   LOADS VEHFILE INTO WS-VEH-TABLE, APPLIES EVERY REQUEST ON    *
001800*   ACTFILE (ADD A VEHICLE OR TOGGLE AN AVAILABILITY FLAG) IN    *
001900*   FILE ORDER, WRITES THE INVENTORY LISTING TO INVRPT, THEN     *
002000*   WRITES THE UPDATED TABLE BACK OUT AS THE NEW VEHFLOUT        *
002100*   MASTER.  NEW VEHICLE IDS ARE GENERATED HERE - HIGHEST        *
002200*   EXISTING NUMERIC SUFFIX PLUS ONE - NO ID IS EVER TAKEN OFF   *
002300*   THE ACTION RECORD.                                          *
002400*****************************************************************
002500*
002600* CHANGE LOG.
002700*   CR-1004  RBW  01/15/88  ORIGINAL PROGRAM.
002800*   CR-1031  TLH  03/19/88  MOVED ID GENERATION TO A SEPARATE
002900*                           PARAGRAPH SO FLTBOOK COULD BORROW
003000*                           THE SAME SCAN LOGIC (NOT CALLED -
003100*                           COPIED BY HAND, SEE FLTBOOK REMARKS).
003200*   CR-1090  RBW  11/20/98  Y2K REVIEW - NO DATES HELD IN THIS    CR1090
003300*                           PROGRAM, NO CHANGE REQUIRED.
003400*   CR-1130  TLH  04/02/01  RAISED WS-VEH-TABLE TO 500 ENTRIES -
003500*                           300 WAS TOO SMALL FOR THE EXPANDED
003600*                           DOWNTOWN FLEET.
003700*
003800 ENVIRONMENT DIVISION.
003900 CONFIGURATION SECTION.
004000 SOURCE-COMPUTER. IBM-390.
004100 OBJECT-COMPUTER. IBM-390.
004200 SPECIAL-NAMES.
004300     C01 IS TOP-OF-FORM.
004400
004500 INPUT-OUTPUT SECTION.
004600 FILE-CONTROL.
004700     SELECT VEHICLES ASSIGN TO VEHFILE
004800         ORGANIZATION IS SEQUENTIAL
004900         ACCESS MODE IS SEQUENTIAL
005000         FILE STATUS IS WS-VEHFILE-STATUS.
005100
005200     SELECT VEHICLES-OUT ASSIGN TO VEHFLOUT
005300         ORGANIZATION IS SEQUENTIAL
005400         ACCESS MODE IS SEQUENTIAL
005500         FILE STATUS IS WS-VEHOUT-STATUS.
005600
005700     SELECT ACTIONS ASSIGN TO ACTFILE
005800         ORGANIZATION IS SEQUENTIAL
005900         ACCESS MODE IS SEQUENTIAL
006000         FILE STATUS IS WS-ACTFILE-STATUS.
006100
006200     SELECT INVENTORY-RPT ASSIGN TO INVRPT
006300         ORGANIZATION IS SEQUENTIAL
006400         ACCESS MODE IS SEQUENTIAL
006500         FILE STATUS IS WS-INVRPT-STATUS.
006600
006700 DATA DIVISION.
006800 FILE SECTION.
006900
007000 FD  VEHICLES
007100     RECORDING MODE IS F
007200     LABEL RECORDS ARE STANDARD.
007300 COPY FLTVEH REPLACING ==VEH-REC== BY ==VEH-REC-IN==.
007400
007500 FD  VEHICLES-OUT
007600     RECORDING MODE IS F
007700     LABEL RECORDS ARE STANDARD.
007800 COPY FLTVEH.
007900
008000 FD  ACTIONS
008100     RECORDING MODE IS F
008200     LABEL RECORDS ARE STANDARD.
008300 01  ACT-REC.
008400     05  ACT-TYPE                   PIC X(01).
008500         88  ACT-IS-ADD                 VALUE 'A'.
008600         88  ACT-IS-TOGGLE              VALUE 'U'.
008700     05  ACT-VEHICLE-ID             PIC X(05).
008800     05  ACT-DETAIL                 PIC X(44).
008900     05  ACT-DETAIL-ADD REDEFINES ACT-DETAIL.
009000         10  ACT-BRAND-MODEL            PIC X(30).
009100         10  ACT-DAILY-PRICE            PIC S9(5)V99.
009200         10  ACT-MAINT-RATE             PIC S9(3)V9(4).
009300     05  ACT-DETAIL-TOGGLE REDEFINES ACT-DETAIL.
009400         10  ACT-NEW-AVAIL-FLAG         PIC 9(01).
009500         10  FILLER                     PIC X(43).
009600     05  FILLER                     PIC X(05).
009700
009800 FD  INVENTORY-RPT
009900     RECORDING MODE IS F
010000     LABEL RECORDS ARE STANDARD.
010100 01  INVRPT-RECORD                  PIC X(80).
010200
010300 WORKING-STORAGE SECTION.
010400 01  WS-FILE-STATUSES.
010500     05  WS-VEHFILE-STATUS          PIC X(02) VALUE SPACES.
010600         88  VEHFILE-OK                 VALUE '00'.
010700         88  VEHFILE-EOF                 VALUE '10'.
010800     05  WS-VEHOUT-STATUS           PIC X(02) VALUE SPACES.
010900         88  VEHOUT-OK                   VALUE '00'.
011000     05  WS-ACTFILE-STATUS          PIC X(02) VALUE SPACES.
011100         88  ACTFILE-OK                  VALUE '00'.
011200     05  WS-INVRPT-STATUS           PIC X(02) VALUE SPACES.
011300         88  INVRPT-OK                   VALUE '00'.
011400     05  FILLER                     PIC X(01).
011500
011600 01  WS-SWITCHES.
011700     05  WS-VEHFILE-EOF-SW          PIC X(01) VALUE 'N'.
011800         88  VEHFILE-AT-EOF              VALUE 'Y'.
011900     05  WS-ACTFILE-EOF-SW          PIC X(01) VALUE 'N'.
012000         88  ACTFILE-AT-EOF               VALUE 'Y'.
012100     05  WS-FOUND-SW                PIC X(01) VALUE 'N'.
012200     05  FILLER                     PIC X(01).
012300
012400 01  WS-COUNTERS.
012500     05  WS-VEH-COUNT               PIC S9(5) COMP VALUE +0.
012600     05  WS-ADD-CTR                 PIC S9(5) COMP VALUE +0.
012700     05  WS-TOGGLE-CTR              PIC S9(5) COMP VALUE +0.
012800     05  FILLER                     PIC X(01).
012900
013000 01  WS-DISPLAY-COUNTERS REDEFINES WS-COUNTERS.
013100     05  WS-D-VEH-COUNT             PIC S9(5).
013200     05  WS-D-ADD-CTR               PIC S9(5).
013300     05  WS-D-TOGGLE-CTR            PIC S9(5).
013400     05  FILLER                     PIC X(01).
013500
013600 01  WS-INDEXES.
013700     05  WS-FOUND-IDX               PIC S9(5) COMP.
013800     05  WS-MAX-VEH-NUM             PIC 9(03) COMP.
013900     05  WS-NEXT-VEH-NUM            PIC 9(03) COMP.
014000     05  FILLER                     PIC X(01).
014100
014200 01  WS-NEXT-ID-WORK.
014300     05  WS-NEXT-VEH-ID             PIC X(05).
014400     05  WS-NEXT-ID-R REDEFINES WS-NEXT-VEH-ID.
014500         10  WS-NEXT-ID-PREFIX          PIC X(01).
014600         10  WS-NEXT-ID-NUMBER          PIC 9(03).
014700         10  FILLER                     PIC X(01).
014800
014900 01  WS-VEH-TABLE.
015000     05  WS-VEH-ENTRY OCCURS 500 TIMES INDEXED BY WS-VEH-IDX.
015100         10  WS-VEH-ID                  PIC X(05).
015200         10  WS-VEH-ID-R REDEFINES WS-VEH-ID.
015300             15  WS-VEH-ID-PREFIX           PIC X(01).
015400             15  WS-VEH-ID-NUMBER           PIC 9(03).
015500             15  FILLER                     PIC X(01).
015600         10  WS-VEH-BRAND-MODEL         PIC X(30).
015700         10  WS-VEH-MILEAGE             PIC 9(07).
015800         10  WS-VEH-DAILY-PRICE         PIC S9(5)V99   COMP-3.
015900         10  WS-VEH-MAINT-RATE          PIC S9(3)V9(4) COMP-3.
016000         10  WS-VEH-AVAIL-FLAG          PIC 9(01).
016100
016200 01  RPT-INV-DETAIL.
016300     05  RPT-INV-ID                 PIC X(05).
016400     05  FILLER                     PIC X(02) VALUE ': '.
016500     05  RPT-INV-BRAND              PIC X(30).
016600     05  FILLER                     PIC X(12) VALUE ' | Mileage: '.
016700     05  RPT-INV-MILEAGE            PIC ZZZZZZ9.
016800     05  FILLER                     PIC X(05) VALUE ' km |'.
016900     05  FILLER                     PIC X(02) VALUE ' €'.
017000     05  RPT-INV-PRICE              PIC ZZZZ9.99.
017100     05  FILLER                     PIC X(07) VALUE '/day | '.
017200     05  FILLER                     PIC X(06) VALUE 'Maint '.
017300     05  FILLER                     PIC X(01) VALUE '€'.
017400     05  RPT-INV-RATE               PIC Z9.9999.
017500     05  FILLER                     PIC X(05) VALUE '/km | '.
017600     05  RPT-INV-STATUS             PIC X(11).
017700
017800 PROCEDURE DIVISION.
017900*****************************************************************
018000 000-MAIN.
018100*****************************************************************
018200     PERFORM 100-OPEN-FILES.
018300     PERFORM 200-LOAD-VEHICLE-TABLE THRU 200-EXIT.
018400     PERFORM 210-READ-ACTION.
018500     PERFORM 250-PROCESS-ACTION THRU 250-EXIT
018600         UNTIL ACTFILE-AT-EOF.
018700     PERFORM 300-LIST-INVENTORY THRU 300-EXIT.
018800     PERFORM 400-WRITE-VEHICLES-OUT THRU 400-EXIT.
018900     DISPLAY 'FLTINV - ' WS-D-VEH-COUNT ' VEHICLES ON FILE, '
019000             WS-D-ADD-CTR ' ADDED, ' WS-D-TOGGLE-CTR
019100             ' AVAILABILITY CHANGES APPLIED'.
019200     PERFORM 900-CLOSE-FILES.
019300     GOBACK.
019400
019500 100-OPEN-FILES.
019600     OPEN INPUT VEHICLES.
019700     OPEN OUTPUT VEHICLES-OUT.
019800     OPEN INPUT ACTIONS.
019900     OPEN OUTPUT INVENTORY-RPT.
020000     IF NOT VEHOUT-OK OR NOT INVRPT-OK
020100         DISPLAY 'FLTINV - ERROR OPENING OUTPUT FILES'
020200     END-IF.
020300
020400 110-READ-VEHICLES.
020500     READ VEHICLES
020600         AT END MOVE 'Y' TO WS-VEHFILE-EOF-SW
020700     END-READ.
020800
020900 200-LOAD-VEHICLE-TABLE.
021000     MOVE 0 TO WS-VEH-COUNT.
021100     PERFORM 110-READ-VEHICLES.
021200     PERFORM 205-STORE-VEHICLE THRU 205-EXIT
021300         UNTIL VEHFILE-AT-EOF.
021400 200-EXIT.
021500     EXIT.
021600
021700 205-STORE-VEHICLE.
021800     ADD 1 TO WS-VEH-COUNT.
021900     SET WS-VEH-IDX TO WS-VEH-COUNT.
022000     MOVE VEH-ID IN VEH-REC-IN          TO WS-VEH-ID (WS-VEH-IDX).
022100     MOVE VEH-BRAND-MODEL IN VEH-REC-IN TO
022200         WS-VEH-BRAND-MODEL (WS-VEH-IDX).
022300     MOVE VEH-MILEAGE IN VEH-REC-IN     TO
022400         WS-VEH-MILEAGE (WS-VEH-IDX).
022500     MOVE VEH-DAILY-PRICE IN VEH-REC-IN TO
022600         WS-VEH-DAILY-PRICE (WS-VEH-IDX).
022700     MOVE VEH-MAINT-RATE IN VEH-REC-IN  TO
022800         WS-VEH-MAINT-RATE (WS-VEH-IDX).
022900     MOVE VEH-AVAIL-FLAG IN VEH-REC-IN  TO
023000         WS-VEH-AVAIL-FLAG (WS-VEH-IDX).
023100     PERFORM 110-READ-VEHICLES.
023200 205-EXIT.
023300     EXIT.
023400
023500 210-READ-ACTION.
023600     READ ACTIONS
023700         AT END MOVE 'Y' TO WS-ACTFILE-EOF-SW
023800     END-READ.
023900
024000 250-PROCESS-ACTION.
024100     EVALUATE TRUE
024200         WHEN ACT-IS-ADD
024300             PERFORM 260-ADD-VEHICLE THRU 260-EXIT
024400         WHEN ACT-IS-TOGGLE
024500             PERFORM 270-TOGGLE-AVAIL THRU 270-EXIT
024600         WHEN OTHER
024700             DISPLAY 'FLTINV - UNKNOWN ACTION TYPE SKIPPED, '
024800                     ACT-TYPE
024900     END-EVALUATE.
025000     PERFORM 210-READ-ACTION.
025100 250-EXIT.
025200     EXIT.
025300
025400 260-ADD-VEHICLE.
025500     PERFORM 265-NEXT-VEHICLE-ID THRU 265-EXIT.
025600     ADD 1 TO WS-VEH-COUNT.
025700     SET WS-VEH-IDX TO WS-VEH-COUNT.
025800     MOVE WS-NEXT-VEH-ID    TO WS-VEH-ID (WS-VEH-IDX).
025900     MOVE ACT-BRAND-MODEL   TO WS-VEH-BRAND-MODEL (WS-VEH-IDX).
026000     MOVE 0                 TO WS-VEH-MILEAGE (WS-VEH-IDX).
026100     MOVE ACT-DAILY-PRICE   TO WS-VEH-DAILY-PRICE (WS-VEH-IDX).
026200     MOVE ACT-MAINT-RATE    TO WS-VEH-MAINT-RATE (WS-VEH-IDX).
026300     MOVE 1                 TO WS-VEH-AVAIL-FLAG (WS-VEH-IDX).
026400     ADD 1 TO WS-ADD-CTR.
026500 260-EXIT.
026600     EXIT.
026700
026800 265-NEXT-VEHICLE-ID.
026900     MOVE 0 TO WS-MAX-VEH-NUM.
027000     PERFORM 266-SCAN-VEHICLE-ID THRU 266-EXIT
027100         VARYING WS-VEH-IDX FROM 1 BY 1
027200         UNTIL WS-VEH-IDX > WS-VEH-COUNT.
027300     COMPUTE WS-NEXT-VEH-NUM = WS-MAX-VEH-NUM + 1.
027400     MOVE SPACES           TO WS-NEXT-VEH-ID.
027500     MOVE 'V'              TO WS-NEXT-ID-PREFIX.
027600     MOVE WS-NEXT-VEH-NUM  TO WS-NEXT-ID-NUMBER.
027700 265-EXIT.
027800     EXIT.
027900
028000 266-SCAN-VEHICLE-ID.
028100     IF WS-VEH-ID-NUMBER (WS-VEH-IDX) > WS-MAX-VEH-NUM
028200         MOVE WS-VEH-ID-NUMBER (WS-VEH-IDX) TO WS-MAX-VEH-NUM
028300     END-IF.
028400 266-EXIT.
028500     EXIT.
028600
028700 270-TOGGLE-AVAIL.
028800     PERFORM 275-FIND-VEHICLE THRU 275-EXIT.
028900     IF WS-FOUND-SW = 'Y'
029000         MOVE ACT-NEW-AVAIL-FLAG TO
029100             WS-VEH-AVAIL-FLAG (WS-FOUND-IDX)
029200         ADD 1 TO WS-TOGGLE-CTR
029300     ELSE
029400         DISPLAY 'FLTINV - VEHICLE NOT FOUND FOR TOGGLE: '
029500                 ACT-VEHICLE-ID
029600     END-IF.
029700 270-EXIT.
029800     EXIT.
029900
030000 275-FIND-VEHICLE.
030100     MOVE 'N' TO WS-FOUND-SW.
030200     SET WS-VEH-IDX TO 1.
030300     PERFORM 276-TEST-VEHICLE THRU 276-EXIT
030400         UNTIL WS-FOUND-SW = 'Y' OR WS-VEH-IDX > WS-VEH-COUNT.
030500 275-EXIT.
030600     EXIT.
030700
030800 276-TEST-VEHICLE.
030900     IF WS-VEH-ID (WS-VEH-IDX) = ACT-VEHICLE-ID
031000         MOVE 'Y' TO WS-FOUND-SW
031100         SET WS-FOUND-IDX TO WS-VEH-IDX
031200     ELSE
031300         SET WS-VEH-IDX UP BY 1
031400     END-IF.
031500 276-EXIT.
031600     EXIT.
031700
031800 300-LIST-INVENTORY.
031900     IF WS-VEH-COUNT > 0
032000         PERFORM 310-WRITE-INV-LINE THRU 310-EXIT
032100             VARYING WS-VEH-IDX FROM 1 BY 1
032200             UNTIL WS-VEH-IDX > WS-VEH-COUNT
032300     END-IF.
032400 300-EXIT.
032500     EXIT.
032600
032700 310-WRITE-INV-LINE.
032800     MOVE WS-VEH-ID (WS-VEH-IDX)          TO RPT-INV-ID.
032900     MOVE WS-VEH-BRAND-MODEL (WS-VEH-IDX) TO RPT-INV-BRAND.
033000     MOVE WS-VEH-MILEAGE (WS-VEH-IDX)     TO RPT-INV-MILEAGE.
033100     MOVE WS-VEH-DAILY-PRICE (WS-VEH-IDX) TO RPT-INV-PRICE.
033200     MOVE WS-VEH-MAINT-RATE (WS-VEH-IDX)  TO RPT-INV-RATE.
033300     IF WS-VEH-AVAIL-FLAG (WS-VEH-IDX) = 1
033400         MOVE 'Available'   TO RPT-INV-STATUS
033500     ELSE
033600         MOVE 'Unavailable' TO RPT-INV-STATUS
033700     END-IF.
033800     WRITE INVRPT-RECORD FROM RPT-INV-DETAIL.
033900 310-EXIT.
034000     EXIT.
034100
034200 400-WRITE-VEHICLES-OUT.
034300     IF WS-VEH-COUNT > 0
034400         PERFORM 410-WRITE-ONE-VEHICLE THRU 410-EXIT
034500             VARYING WS-VEH-IDX FROM 1 BY 1
034600             UNTIL WS-VEH-IDX > WS-VEH-COUNT
034700     END-IF.
034800 400-EXIT.
034900     EXIT.
035000
035100 410-WRITE-ONE-VEHICLE.
035200     MOVE SPACES TO VEH-REC.
035300     MOVE WS-VEH-ID (WS-VEH-IDX)          TO VEH-ID IN VEH-REC.
035400     MOVE WS-VEH-BRAND-MODEL (WS-VEH-IDX) TO
035500         VEH-BRAND-MODEL IN VEH-REC.
035600     MOVE WS-VEH-MILEAGE (WS-VEH-IDX)     TO
035700         VEH-MILEAGE IN VEH-REC.
035800     MOVE WS-VEH-DAILY-PRICE (WS-VEH-IDX) TO
035900         VEH-DAILY-PRICE IN VEH-REC.
036000     MOVE WS-VEH-MAINT-RATE (WS-VEH-IDX)  TO
036100         VEH-MAINT-RATE IN VEH-REC.
036200     MOVE WS-VEH-AVAIL-FLAG (WS-VEH-IDX)  TO
036300         VEH-AVAIL-FLAG IN VEH-REC.
036400     WRITE VEH-REC.
036500 410-EXIT.
036600     EXIT.
036700
036800 900-CLOSE-FILES.
036900     CLOSE VEHICLES, VEHICLES-OUT, ACTIONS, INVENTORY-RPT.
