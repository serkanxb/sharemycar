000100*****************************************************************
000200* LICENSED MATERIALS - PROPERTY OF SHARE-MY-CAR FLEET OPS       *
000300* ALL RIGHTS RESERVED                                           *
000400*****************************************************************
000500 IDENTIFICATION DIVISION.
000600******************************************************************
000700 PROGRAM-ID.  FLTRETN.
000800 AUTHOR. D M STOUT.
000900 INSTALLATION. FLEET OPS DEVELOPMENT CENTER.
001000 DATE-WRITTEN. 01/22/88.
001100 DATE-COMPILED. 01/22/88.
001200 SECURITY. NON-CONFIDENTIAL.
001300*
001400*****************************************************************
001500* VEHICLE RETURN PROCESSOR.                                     *
001600*                                                                *
001700*   THE BUSIEST PROGRAM IN THE SUITE - ONE RETURN REQUEST        *
001800*   TOUCHES FIVE FILES.  BOOKINGS AND VEHICLES ARE LOADED INTO   *
001900*   TABLES FOR LOOKUP (BOOKINGS BY DIRECT SUBSCRIPT SINCE        *
002000*   BOOKING-ID IS DENSE ASCENDING FROM 1, VEHICLES BY LINEAR     *
002100*   SCAN). RETURNS AND TRANSACT ARE PURE APPEND FILES - OLD      *
002200*   RECORDS PASS THROUGH UNTOUCHED AND NEW ONES FOLLOW.          *
002300*   MAINTLOG IS BOTH - PASSED THROUGH AND ALSO LOADED INTO A     *
002400*   TABLE SO THE AUTO-MAINTENANCE CHECK CAN FIND THE HIGHEST     *
002500*   MILEAGE-AT-MAINT ALREADY ON RECORD FOR THE VEHICLE BEING     *
002600*   RETURNED, WITHOUT A KEYED READ.                              *
002700*****************************************************************
002800*
002900* CHANGE LOG.
003000*   CR-1006  DMS  01/22/88  ORIGINAL PROGRAM.
003100*   CR-1053  RBW  05/02/88  SWITCHED LATE-DAY AND RENTAL-DURATION
003200*                           MATH TO CALL FLTJULN, SAME REASON AS
003300*                           THE FLTBOOK CHANGE THIS SAME WEEK.
003400*   CR-1077  TLH  09/14/88  AUTO-MAINTENANCE TRIGGER WAS COMPARING
003500*                           AGAINST THE OLD MILEAGE, NOT THE NEW -
003600*                           CORRECTED TO COMPUTE KM-SINCE OFF THE
003700*                           POST-RETURN ODOMETER READING.
003800*   CR-1092  RBW  11/21/98  Y2K REVIEW - DATES CARRY FULL 4-DIGIT CR1092
003900*                           YEARS THROUGHOUT, NO CHANGE REQUIRED.
004000*   CR-1131  TLH  04/03/01  BOOKING-NOT-FOUND AND VEHICLE-NOT-
004100*                           FOUND REJECTIONS NOW WRITE TO RETNRPT
004200*                           INSTEAD OF ABENDING THE RUN.
004300*   CR-1132  RBW  08/14/01  268-WRITE-MAINT-LOG NOW ALSO UPDATES
004400*                           THE IN-MEMORY MAINTLOG TABLE, NOT JUST
004500*                           THE FILE - A SECOND RETURN ON THE SAME
004600*                           VEHICLE LATER IN THE SAME RUN WAS
004700*                           FINDING LAST-MAINT STALE.
004800*
004900 ENVIRONMENT DIVISION.
005000 CONFIGURATION SECTION.
005100 SOURCE-COMPUTER. IBM-390.
005200 OBJECT-COMPUTER. IBM-390.
005300 SPECIAL-NAMES.
005400     C01 IS TOP-OF-FORM.
005500
005600 INPUT-OUTPUT SECTION.
005700 FILE-CONTROL.
005800     SELECT VEHICLES ASSIGN TO VEHFILE
005900         ORGANIZATION IS SEQUENTIAL
006000         ACCESS MODE IS SEQUENTIAL
006100         FILE STATUS IS WS-VEHFILE-STATUS.
006200
006300     SELECT VEHICLES-OUT ASSIGN TO VEHFLOUT
006400         ORGANIZATION IS SEQUENTIAL
006500         ACCESS MODE IS SEQUENTIAL
006600         FILE STATUS IS WS-VEHOUT-STATUS.
006700
006800     SELECT BOOKINGS ASSIGN TO BKGFILE
006900         ORGANIZATION IS SEQUENTIAL
007000         ACCESS MODE IS SEQUENTIAL
007100         FILE STATUS IS WS-BKGFILE-STATUS.
007200
007300     SELECT RETURNS ASSIGN TO RETNFILE
007400         ORGANIZATION IS SEQUENTIAL
007500         ACCESS MODE IS SEQUENTIAL
007600         FILE STATUS IS WS-RETNFILE-STATUS.
007700
007800     SELECT RETURNS-OUT ASSIGN TO RETNFLOUT
007900         ORGANIZATION IS SEQUENTIAL
008000         ACCESS MODE IS SEQUENTIAL
008100         FILE STATUS IS WS-RETNOUT-STATUS.
008200
008300     SELECT MAINT-LOG ASSIGN TO MAINTLOG
008400         ORGANIZATION IS SEQUENTIAL
008500         ACCESS MODE IS SEQUENTIAL
008600         FILE STATUS IS WS-MNTFILE-STATUS.
008700
008800     SELECT MAINT-LOG-OUT ASSIGN TO MNTLGOUT
008900         ORGANIZATION IS SEQUENTIAL
009000         ACCESS MODE IS SEQUENTIAL
009100         FILE STATUS IS WS-MNTOUT-STATUS.
009200
009300     SELECT TRANSACTIONS ASSIGN TO TRANSACT
009400         ORGANIZATION IS SEQUENTIAL
009500         ACCESS MODE IS SEQUENTIAL
009600         FILE STATUS IS WS-TRNFILE-STATUS.
009700
009800     SELECT TRANSACTIONS-OUT ASSIGN TO TRANSOUT
009900         ORGANIZATION IS SEQUENTIAL
010000         ACCESS MODE IS SEQUENTIAL
010100         FILE STATUS IS WS-TRNOUT-STATUS.
010200
010300     SELECT RETURN-REQUESTS ASSIGN TO RETNREQ
010400         ORGANIZATION IS SEQUENTIAL
010500         ACCESS MODE IS SEQUENTIAL
010600         FILE STATUS IS WS-REQFILE-STATUS.
010700
010800     SELECT RETURN-RPT ASSIGN TO RETNRPT
010900         ORGANIZATION IS SEQUENTIAL
011000         ACCESS MODE IS SEQUENTIAL
011100         FILE STATUS IS WS-RETRPT-STATUS.
011200
011300 DATA DIVISION.
011400 FILE SECTION.
011500
011600 FD  VEHICLES
011700     RECORDING MODE IS F
011800     LABEL RECORDS ARE STANDARD.
011900 COPY FLTVEH REPLACING ==VEH-REC== BY ==VEH-REC-IN==.
012000
012100 FD  VEHICLES-OUT
012200     RECORDING MODE IS F
012300     LABEL RECORDS ARE STANDARD.
012400 COPY FLTVEH.
012500
012600 FD  BOOKINGS
012700     RECORDING MODE IS F
012800     LABEL RECORDS ARE STANDARD.
012900 COPY FLTBKG.
013000
013100 FD  RETURNS
013200     RECORDING MODE IS F
013300     LABEL RECORDS ARE STANDARD.
013400 COPY FLTRTN REPLACING ==RTN-REC== BY ==RTN-REC-IN==.
013500
013600 FD  RETURNS-OUT
013700     RECORDING MODE IS F
013800     LABEL RECORDS ARE STANDARD.
013900 COPY FLTRTN.
014000
014100 FD  MAINT-LOG
014200     RECORDING MODE IS F
014300     LABEL RECORDS ARE STANDARD.
014400 COPY FLTMNT REPLACING ==MNT-REC== BY ==MNT-REC-IN==.
014500
014600 FD  MAINT-LOG-OUT
014700     RECORDING MODE IS F
014800     LABEL RECORDS ARE STANDARD.
014900 COPY FLTMNT.
015000
015100 FD  TRANSACTIONS
015200     RECORDING MODE IS F
015300     LABEL RECORDS ARE STANDARD.
015400 COPY FLTTRN REPLACING ==TRN-REC== BY ==TRN-REC-IN==.
015500
015600 FD  TRANSACTIONS-OUT
015700     RECORDING MODE IS F
015800     LABEL RECORDS ARE STANDARD.
015900 COPY FLTTRN.
016000
016100 FD  RETURN-REQUESTS
016200     RECORDING MODE IS F
016300     LABEL RECORDS ARE STANDARD.
016400 01  REQ-REC.
016500     05  REQ-BOOKING-ID             PIC 9(07).
016600     05  REQ-ACTUAL-KM              PIC 9(06).
016700     05  REQ-RETURN-DATE            PIC X(10).
016800     05  FILLER                     PIC X(07).
016900
017000 FD  RETURN-RPT
017100     RECORDING MODE IS F
017200     LABEL RECORDS ARE STANDARD.
017300 01  RETRPT-RECORD                  PIC X(150).
017400
017500 WORKING-STORAGE SECTION.
017600 01  WS-FILE-STATUSES.
017700     05  WS-VEHFILE-STATUS          PIC X(02) VALUE SPACES.
017800         88  VEHFILE-OK                 VALUE '00'.
017900         88  VEHFILE-EOF                 VALUE '10'.
018000     05  WS-VEHOUT-STATUS           PIC X(02) VALUE SPACES.
018100         88  VEHOUT-OK                   VALUE '00'.
018200     05  WS-BKGFILE-STATUS          PIC X(02) VALUE SPACES.
018300         88  BKGFILE-OK                  VALUE '00'.
018400         88  BKGFILE-EOF                  VALUE '10'.
018500     05  WS-RETNFILE-STATUS         PIC X(02) VALUE SPACES.
018600         88  RETNFILE-OK                 VALUE '00'.
018700         88  RETNFILE-EOF                 VALUE '10'.
018800     05  WS-RETNOUT-STATUS          PIC X(02) VALUE SPACES.
018900         88  RETNOUT-OK                  VALUE '00'.
019000     05  WS-MNTFILE-STATUS          PIC X(02) VALUE SPACES.
019100         88  MNTFILE-OK                  VALUE '00'.
019200         88  MNTFILE-EOF                  VALUE '10'.
019300     05  WS-MNTOUT-STATUS           PIC X(02) VALUE SPACES.
019400         88  MNTOUT-OK                   VALUE '00'.
019500     05  WS-TRNFILE-STATUS          PIC X(02) VALUE SPACES.
019600         88  TRNFILE-OK                  VALUE '00'.
019700         88  TRNFILE-EOF                  VALUE '10'.
019800     05  WS-TRNOUT-STATUS           PIC X(02) VALUE SPACES.
019900         88  TRNOUT-OK                   VALUE '00'.
020000     05  WS-REQFILE-STATUS          PIC X(02) VALUE SPACES.
020100         88  REQFILE-OK                  VALUE '00'.
020200         88  REQFILE-EOF                  VALUE '10'.
020300     05  WS-RETRPT-STATUS           PIC X(02) VALUE SPACES.
020400         88  RETRPT-OK                   VALUE '00'.
020500     05  FILLER                     PIC X(01).
020600
020700 01  WS-SWITCHES.
020800     05  WS-VEHFILE-EOF-SW          PIC X(01) VALUE 'N'.
020900         88  VEHFILE-AT-EOF              VALUE 'Y'.
021000     05  WS-BKGFILE-EOF-SW          PIC X(01) VALUE 'N'.
021100         88  BKGFILE-AT-EOF               VALUE 'Y'.
021200     05  WS-MNTFILE-EOF-SW          PIC X(01) VALUE 'N'.
021300         88  MNTFILE-AT-EOF               VALUE 'Y'.
021400     05  WS-REQFILE-EOF-SW          PIC X(01) VALUE 'N'.
021500         88  REQFILE-AT-EOF               VALUE 'Y'.
021600     05  WS-FOUND-SW                PIC X(01) VALUE 'N'.
021700     05  WS-VEH-FOUND-SW            PIC X(01) VALUE 'N'.
021800     05  WS-MAINT-TRIGGERED-SW      PIC X(01) VALUE 'N'.
021900     05  FILLER                     PIC X(01).
022000
022100 01  WS-COUNTERS.
022200     05  WS-VEH-COUNT               PIC S9(5) COMP VALUE +0.
022300     05  WS-BKG-COUNT               PIC S9(7) COMP VALUE +0.
022400     05  WS-RTN-COUNT               PIC S9(7) COMP VALUE +0.
022500     05  WS-MNT-COUNT               PIC S9(7) COMP VALUE +0.
022600     05  WS-TRN-COUNT               PIC S9(7) COMP VALUE +0.
022700     05  WS-OK-CTR                  PIC S9(5) COMP VALUE +0.
022800     05  WS-ERR-CTR                 PIC S9(5) COMP VALUE +0.
022900     05  FILLER                     PIC X(01).
023000
023100 01  WS-DISPLAY-COUNTERS REDEFINES WS-COUNTERS.
023200     05  WS-D-VEH-COUNT             PIC S9(5).
023300     05  WS-D-BKG-COUNT             PIC S9(7).
023400     05  WS-D-RTN-COUNT             PIC S9(7).
023500     05  WS-D-MNT-COUNT             PIC S9(7).
023600     05  WS-D-TRN-COUNT             PIC S9(7).
023700     05  WS-D-OK-CTR                PIC S9(5).
023800     05  WS-D-ERR-CTR               PIC S9(5).
023900     05  FILLER                     PIC X(01).
024000
024100 01  WS-INDEXES.
024200     05  WS-FOUND-IDX               PIC S9(5) COMP.
024300     05  FILLER                     PIC X(01).
024400
024500 01  WS-RETURN-WORK.
024600     05  WS-LATE-DAYS               PIC 9(05)      COMP.
024700     05  WS-LATE-FEE                PIC S9(5)V99   COMP-3.
024800     05  WS-CLEAN-FEE               PIC S9(5)V99   COMP-3.
024900     05  WS-MAINT-FEE               PIC S9(7)V99   COMP-3.
025000     05  WS-RENTAL-DURATION         PIC 9(04)      COMP.
025100     05  WS-NEW-MILEAGE             PIC 9(07)      COMP.
025200     05  WS-LAST-MAINT              PIC 9(07)      COMP.
025300     05  WS-KM-SINCE                PIC S9(07)     COMP.
025400     05  WS-CUR-VEHICLE-ID          PIC X(05).
025500     05  WS-TOTAL-ADDITIONAL        PIC S9(7)V99   COMP-3.
025600     05  FILLER                     PIC X(01).
025700
025800 01  WS-VEH-TABLE.
025900     05  WS-VEH-ENTRY OCCURS 500 TIMES INDEXED BY WS-VEH-IDX.
026000         10  WS-VEH-ID                  PIC X(05).
026100         10  WS-VEH-ID-R REDEFINES WS-VEH-ID.
026200             15  WS-VEH-ID-PREFIX           PIC X(01).
026300             15  WS-VEH-ID-NUMBER           PIC 9(03).
026400             15  FILLER                     PIC X(01).
026500         10  WS-VEH-BRAND-MODEL         PIC X(30).
026600         10  WS-VEH-MILEAGE             PIC 9(07).
026700         10  WS-VEH-DAILY-PRICE         PIC S9(5)V99   COMP-3.
026800         10  WS-VEH-MAINT-RATE          PIC S9(3)V9(4) COMP-3.
026900         10  WS-VEH-AVAIL-FLAG          PIC 9(01).
027000
027100 01  WS-BKG-TABLE.
027200     05  WS-BKG-ENTRY OCCURS 2000 TIMES INDEXED BY WS-BKG-IDX.
027300         10  WS-BKG-ID                  PIC 9(07).
027400         10  WS-BKG-CUSTOMER-NAME       PIC X(30).
027500         10  WS-BKG-VEHICLE-ID          PIC X(05).
027600         10  WS-BKG-START-DATE          PIC X(10).
027700         10  WS-BKG-END-DATE            PIC X(10).
027800         10  WS-BKG-EST-COST            PIC S9(7)V99   COMP-3.
027900         10  FILLER                     PIC X(01).
028000
028100 01  WS-MNT-TABLE.
028200     05  WS-MNT-ENTRY OCCURS 5000 TIMES INDEXED BY WS-MNT-IDX.
028300         10  WS-MNT-VEHICLE-ID          PIC X(05).
028400         10  WS-MNT-MILEAGE-AT-MAINT    PIC 9(07).
028500         10  FILLER                     PIC X(01).
028600
028700 01  WS-DATE-PARMS.
028800     05  WS-DP-FUNCTION             PIC X(01).
028900     05  WS-DP-DATE-1                PIC X(10).
029000     05  WS-DP-DATE-1-R REDEFINES WS-DP-DATE-1.
029100         10  WS-DP-D1-YYYY               PIC 9(04).
029200         10  FILLER                      PIC X(01).
029300         10  WS-DP-D1-MM                 PIC 9(02).
029400         10  FILLER                      PIC X(01).
029500         10  WS-DP-D1-DD                 PIC 9(02).
029600     05  WS-DP-DATE-2                PIC X(10).
029700     05  WS-DP-DAYS                  PIC S9(7) COMP.
029800     05  WS-DP-RETURN-CODE           PIC S9(3) COMP.
029900
030000 01  WS-ERR-MSG                     PIC X(30) VALUE SPACES.
030100
030200 01  RPT-RETURN-DETAIL.
030300     05  RPT-RT-ID                  PIC 9(07).
030400     05  FILLER                     PIC X(02) VALUE ': '.
030500     05  RPT-RT-CUSTOMER            PIC X(30).
030600     05  FILLER                     PIC X(03) VALUE ' | '.
030700     05  RPT-RT-VEHICLE             PIC X(05).
030800     05  FILLER                     PIC X(11) VALUE ' | Returned '.
030900     05  RPT-RT-DATE                PIC X(10).
031000     05  FILLER                     PIC X(03) VALUE ' | '.
031100     05  RPT-RT-KM                  PIC ZZZZZ9.
031200     05  FILLER                     PIC X(07) VALUE ' km | L'.
031300     05  FILLER                     PIC X(05) VALUE 'ate: '.
031400     05  RPT-RT-LATE-DAYS           PIC ZZ9.
031500     05  FILLER                     PIC X(03) VALUE 'd €'.
031600     05  RPT-RT-LATE-FEE            PIC ZZZZ9.99.
031700     05  FILLER                     PIC X(09) VALUE ' | Clean €'.
031800     05  RPT-RT-CLEAN-FEE           PIC ZZZZ9.99.
031900     05  FILLER                     PIC X(09) VALUE ' | Maint €'.
032000     05  RPT-RT-MAINT-FEE           PIC ZZZZ9.99.
032100     05  FILLER                     PIC X(14) VALUE ' | Total Ext €'.
032200     05  RPT-RT-TOTAL-ADD           PIC ZZZZ9.99.
032300     05  FILLER                     PIC X(17) VALUE ' | Maint Sched: '.
032400     05  RPT-RT-MAINT-IND           PIC X(01).
032500     05  FILLER                     PIC X(11) VALUE ' | Revenue €'.
032600     05  RPT-RT-REVENUE             PIC ZZZZZ9.99.
032700     05  FILLER                     PIC X(12) VALUE ' | Duration '.
032800     05  RPT-RT-DURATION            PIC ZZZ9.
032900     05  FILLER                     PIC X(01) VALUE 'd'.
033000
033100 01  RPT-ERR-LINE                   PIC X(80).
033200
033300 PROCEDURE DIVISION.
033400*****************************************************************
033500 000-MAIN.
033600*****************************************************************
033700     PERFORM 100-OPEN-FILES.
033800     PERFORM 150-LOAD-VEHICLE-TABLE THRU 150-EXIT.
033900     PERFORM 155-LOAD-BOOKING-TABLE THRU 155-EXIT.
034000     PERFORM 158-LOAD-MAINT-TABLE THRU 158-EXIT.
034100     PERFORM 160-COPY-EXISTING-RETURNS THRU 160-EXIT.
034200     PERFORM 163-COPY-EXISTING-TRANS THRU 163-EXIT.
034300     PERFORM 180-READ-REQUEST.
034400     PERFORM 200-PROCESS-RETURN-REQUEST THRU 200-EXIT
034500         UNTIL REQFILE-AT-EOF.
034600     PERFORM 500-WRITE-VEHICLES-OUT THRU 500-EXIT.
034700     DISPLAY 'FLTRETN - ' WS-D-OK-CTR ' RETURNS PROCESSED, '
034800             WS-D-ERR-CTR ' REJECTED'.
034900     PERFORM 900-CLOSE-FILES.
035000     GOBACK.
035100
035200 100-OPEN-FILES.
035300     OPEN INPUT VEHICLES.
035400     OPEN OUTPUT VEHICLES-OUT.
035500     OPEN INPUT BOOKINGS.
035600     OPEN INPUT RETURNS.
035700     OPEN OUTPUT RETURNS-OUT.
035800     OPEN INPUT MAINT-LOG.
035900     OPEN OUTPUT MAINT-LOG-OUT.
036000     OPEN INPUT TRANSACTIONS.
036100     OPEN OUTPUT TRANSACTIONS-OUT.
036200     OPEN INPUT RETURN-REQUESTS.
036300     OPEN OUTPUT RETURN-RPT.
036400     IF NOT VEHOUT-OK OR NOT RETNOUT-OK OR NOT MNTOUT-OK
036500         OR NOT TRNOUT-OK OR NOT RETRPT-OK
036600         DISPLAY 'FLTRETN - ERROR OPENING OUTPUT FILES'
036700     END-IF.
036800
036900 110-READ-VEHICLES.
037000     READ VEHICLES
037100         AT END MOVE 'Y' TO WS-VEHFILE-EOF-SW
037200     END-READ.
037300
037400 120-READ-BOOKING.
037500     READ BOOKINGS
037600         AT END MOVE 'Y' TO WS-BKGFILE-EOF-SW
037700     END-READ.
037800
037900 130-READ-MAINTLOG.
038000     READ MAINT-LOG
038100         AT END MOVE 'Y' TO WS-MNTFILE-EOF-SW
038200     END-READ.
038300
038400 140-READ-RETURNS.
038500     READ RETURNS
038600         AT END MOVE 'Y' TO WS-RETNFILE-EOF-SW
038700     END-READ.
038800
038900 145-READ-TRANSACTIONS.
039000     READ TRANSACTIONS
039100         AT END MOVE 'Y' TO WS-TRNFILE-EOF-SW
039200     END-READ.
039300
039400 150-LOAD-VEHICLE-TABLE.
039500     MOVE 0 TO WS-VEH-COUNT.
039600     PERFORM 110-READ-VEHICLES.
039700     PERFORM 151-STORE-VEHICLE THRU 151-EXIT
039800         UNTIL VEHFILE-AT-EOF.
039900 150-EXIT.
040000     EXIT.
040100
040200 151-STORE-VEHICLE.
040300     ADD 1 TO WS-VEH-COUNT.
040400     SET WS-VEH-IDX TO WS-VEH-COUNT.
040500     MOVE VEH-ID IN VEH-REC-IN          TO WS-VEH-ID (WS-VEH-IDX).
040600     MOVE VEH-BRAND-MODEL IN VEH-REC-IN TO
040700         WS-VEH-BRAND-MODEL (WS-VEH-IDX).
040800     MOVE VEH-MILEAGE IN VEH-REC-IN     TO
040900         WS-VEH-MILEAGE (WS-VEH-IDX).
041000     MOVE VEH-DAILY-PRICE IN VEH-REC-IN TO
041100         WS-VEH-DAILY-PRICE (WS-VEH-IDX).
041200     MOVE VEH-MAINT-RATE IN VEH-REC-IN  TO
041300         WS-VEH-MAINT-RATE (WS-VEH-IDX).
041400     MOVE VEH-AVAIL-FLAG IN VEH-REC-IN  TO
041500         WS-VEH-AVAIL-FLAG (WS-VEH-IDX).
041600     PERFORM 110-READ-VEHICLES.
041700 151-EXIT.
041800     EXIT.
041900
042000 155-LOAD-BOOKING-TABLE.
042100     MOVE 0 TO WS-BKG-COUNT.
042200     PERFORM 120-READ-BOOKING.
042300     PERFORM 156-STORE-BOOKING THRU 156-EXIT
042400         UNTIL BKGFILE-AT-EOF.
042500 155-EXIT.
042600     EXIT.
042700
042800 156-STORE-BOOKING.
042900     ADD 1 TO WS-BKG-COUNT.
043000     SET WS-BKG-IDX TO WS-BKG-COUNT.
043100     MOVE BKG-ID            TO WS-BKG-ID (WS-BKG-IDX).
043200     MOVE BKG-CUSTOMER-NAME TO WS-BKG-CUSTOMER-NAME (WS-BKG-IDX).
043300     MOVE BKG-VEHICLE-ID    TO WS-BKG-VEHICLE-ID (WS-BKG-IDX).
043400     MOVE BKG-START-DATE    TO WS-BKG-START-DATE (WS-BKG-IDX).
043500     MOVE BKG-END-DATE      TO WS-BKG-END-DATE (WS-BKG-IDX).
043600     MOVE BKG-EST-COST      TO WS-BKG-EST-COST (WS-BKG-IDX).
043700     PERFORM 120-READ-BOOKING.
043800 156-EXIT.
043900     EXIT.
044000
044100 158-LOAD-MAINT-TABLE.
044200     MOVE 0 TO WS-MNT-COUNT.
044300     PERFORM 130-READ-MAINTLOG.
044400     PERFORM 159-COPY-AND-STORE-MAINT THRU 159-EXIT
044500         UNTIL MNTFILE-AT-EOF.
044600 158-EXIT.
044700     EXIT.
044800
044900 159-COPY-AND-STORE-MAINT.
045000     ADD 1 TO WS-MNT-COUNT.
045100     SET WS-MNT-IDX TO WS-MNT-COUNT.
045200     MOVE MNT-VEHICLE-ID IN MNT-REC-IN TO
045300         WS-MNT-VEHICLE-ID (WS-MNT-IDX).
045400     MOVE MNT-MILEAGE-AT-MAINT IN MNT-REC-IN TO
045500         WS-MNT-MILEAGE-AT-MAINT (WS-MNT-IDX).
045600     WRITE MNT-REC FROM MNT-REC-IN.
045700     PERFORM 130-READ-MAINTLOG.
045800 159-EXIT.
045900     EXIT.
046000
046100 160-COPY-EXISTING-RETURNS.
046200     MOVE 0 TO WS-RTN-COUNT.
046300     PERFORM 140-READ-RETURNS.
046400     PERFORM 161-COPY-ONE-RETURN THRU 161-EXIT
046500         UNTIL RETNFILE-AT-EOF.
046600 160-EXIT.
046700     EXIT.
046800
046900 161-COPY-ONE-RETURN.
047000     ADD 1 TO WS-RTN-COUNT.
047100     WRITE RTN-REC FROM RTN-REC-IN.
047200     PERFORM 140-READ-RETURNS.
047300 161-EXIT.
047400     EXIT.
047500
047600 163-COPY-EXISTING-TRANS.
047700     MOVE 0 TO WS-TRN-COUNT.
047800     PERFORM 145-READ-TRANSACTIONS.
047900     PERFORM 164-COPY-ONE-TRANS THRU 164-EXIT
048000         UNTIL TRNFILE-AT-EOF.
048100 163-EXIT.
048200     EXIT.
048300
048400 164-COPY-ONE-TRANS.
048500     ADD 1 TO WS-TRN-COUNT.
048600     WRITE TRN-REC FROM TRN-REC-IN.
048700     PERFORM 145-READ-TRANSACTIONS.
048800 164-EXIT.
048900     EXIT.
049000
049100 180-READ-REQUEST.
049200     READ RETURN-REQUESTS
049300         AT END MOVE 'Y' TO WS-REQFILE-EOF-SW
049400     END-READ.
049500
049600 200-PROCESS-RETURN-REQUEST.
049700     PERFORM 210-FIND-BOOKING THRU 210-EXIT.
049800     IF WS-FOUND-SW NOT = 'Y'
049900         MOVE 'BOOKING NOT FOUND' TO WS-ERR-MSG
050000         PERFORM 290-REPORT-ERROR THRU 290-EXIT
050100     ELSE
050200         PERFORM 215-FIND-VEHICLE THRU 215-EXIT
050300         IF WS-VEH-FOUND-SW NOT = 'Y'
050400             MOVE 'VEHICLE NOT FOUND' TO WS-ERR-MSG
050500             PERFORM 290-REPORT-ERROR THRU 290-EXIT
050600         ELSE
050700             PERFORM 220-PROCESS-ONE-RETURN THRU 220-EXIT
050800             ADD 1 TO WS-OK-CTR
050900         END-IF
051000     END-IF.
051100     PERFORM 180-READ-REQUEST.
051200 200-EXIT.
051300     EXIT.
051400
051500 210-FIND-BOOKING.
051600     MOVE 'N' TO WS-FOUND-SW.
051700     IF REQ-BOOKING-ID > 0 AND REQ-BOOKING-ID <= WS-BKG-COUNT
051800         SET WS-BKG-IDX TO REQ-BOOKING-ID
051900         IF WS-BKG-ID (WS-BKG-IDX) = REQ-BOOKING-ID
052000             MOVE 'Y' TO WS-FOUND-SW
052100         END-IF
052200     END-IF.
052300 210-EXIT.
052400     EXIT.
052500
052600 215-FIND-VEHICLE.
052700     MOVE 'N' TO WS-VEH-FOUND-SW.
052800     SET WS-VEH-IDX TO 1.
052900     PERFORM 216-TEST-VEHICLE THRU 216-EXIT
053000         UNTIL WS-VEH-FOUND-SW = 'Y' OR WS-VEH-IDX > WS-VEH-COUNT.
053100 215-EXIT.
053200     EXIT.
053300
053400 216-TEST-VEHICLE.
053500     IF WS-VEH-ID (WS-VEH-IDX) = WS-BKG-VEHICLE-ID (WS-BKG-IDX)
053600         MOVE 'Y' TO WS-VEH-FOUND-SW
053700         SET WS-FOUND-IDX TO WS-VEH-IDX
053800     ELSE
053900         SET WS-VEH-IDX UP BY 1
054000     END-IF.
054100 216-EXIT.
054200     EXIT.
054300
054400 220-PROCESS-ONE-RETURN.
054500     MOVE WS-BKG-VEHICLE-ID (WS-BKG-IDX) TO WS-CUR-VEHICLE-ID.
054600     PERFORM 230-COMPUTE-LATE-FEE THRU 230-EXIT.
054700     PERFORM 235-COMPUTE-DURATION THRU 235-EXIT.
054800     PERFORM 240-COMPUTE-FEES THRU 240-EXIT.
054900     PERFORM 245-WRITE-RETURN THRU 245-EXIT.
055000     PERFORM 250-WRITE-TRANSACTION THRU 250-EXIT.
055100     PERFORM 255-UPDATE-VEHICLE THRU 255-EXIT.
055200     PERFORM 260-CHECK-AUTO-MAINT THRU 260-EXIT.
055300     PERFORM 270-WRITE-RETURN-REPORT THRU 270-EXIT.
055400 220-EXIT.
055500     EXIT.
055600
055700 230-COMPUTE-LATE-FEE.
055800     MOVE 'S'                        TO WS-DP-FUNCTION.
055900     MOVE WS-BKG-END-DATE (WS-BKG-IDX) TO WS-DP-DATE-1.
056000     MOVE REQ-RETURN-DATE            TO WS-DP-DATE-2.
056100     CALL 'FLTJULN' USING WS-DATE-PARMS.
056200     IF WS-DP-DAYS > 0
056300         MOVE WS-DP-DAYS TO WS-LATE-DAYS
056400     ELSE
056500         MOVE 0 TO WS-LATE-DAYS
056600     END-IF.
056700     COMPUTE WS-LATE-FEE = WS-LATE-DAYS * 10.00.
056800 230-EXIT.
056900     EXIT.
057000
057100 235-COMPUTE-DURATION.
057200     MOVE 'S'                          TO WS-DP-FUNCTION.
057300     MOVE WS-BKG-START-DATE (WS-BKG-IDX) TO WS-DP-DATE-1.
057400     MOVE WS-BKG-END-DATE (WS-BKG-IDX)   TO WS-DP-DATE-2.
057500     CALL 'FLTJULN' USING WS-DATE-PARMS.
057600     MOVE WS-DP-DAYS TO WS-RENTAL-DURATION.
057700 235-EXIT.
057800     EXIT.
057900
058000 240-COMPUTE-FEES.
058100     MOVE 20.00 TO WS-CLEAN-FEE.
058200     COMPUTE WS-MAINT-FEE ROUNDED =
058300         REQ-ACTUAL-KM * WS-VEH-MAINT-RATE (WS-FOUND-IDX).
058400     COMPUTE WS-TOTAL-ADDITIONAL =
058500         WS-LATE-FEE + WS-CLEAN-FEE + WS-MAINT-FEE.
058600 240-EXIT.
058700     EXIT.
058800
058900 245-WRITE-RETURN.
059000     ADD 1 TO WS-RTN-COUNT.
059100     MOVE SPACES            TO RTN-REC.
059200     MOVE WS-RTN-COUNT      TO RTN-ID.
059300     MOVE REQ-BOOKING-ID    TO RTN-BOOKING-ID.
059400     MOVE REQ-ACTUAL-KM     TO RTN-ACTUAL-KM.
059500     MOVE WS-LATE-FEE       TO RTN-LATE-FEE.
059600     MOVE WS-CLEAN-FEE      TO RTN-CLEAN-FEE.
059700     MOVE WS-MAINT-FEE      TO RTN-MAINT-COST.
059800     MOVE REQ-RETURN-DATE   TO RTN-RETURN-DATE.
059900     WRITE RTN-REC.
060000 245-EXIT.
060100     EXIT.
060200
060300 250-WRITE-TRANSACTION.
060400     ADD 1 TO WS-TRN-COUNT.
060500     MOVE SPACES TO TRN-REC.
060600     MOVE WS-TRN-COUNT                       TO TRN-ID.
060700     MOVE WS-BKG-CUSTOMER-NAME (WS-BKG-IDX)   TO TRN-CUSTOMER-NAME.
060800     MOVE WS-BKG-VEHICLE-ID (WS-BKG-IDX)      TO TRN-VEHICLE-ID.
060900     MOVE WS-RENTAL-DURATION                  TO
061000         TRN-RENTAL-DURATION.
061100     MOVE WS-BKG-EST-COST (WS-BKG-IDX)        TO TRN-REVENUE.
061200     MOVE WS-CLEAN-FEE                        TO TRN-CLEANING-FEE.
061300     MOVE WS-MAINT-FEE                        TO
061400         TRN-MAINTENANCE-FEE.
061500     MOVE WS-LATE-FEE                         TO TRN-LATE-FEE.
061600     MOVE REQ-RETURN-DATE                     TO TRN-TRANS-DATE.
061700     WRITE TRN-REC.
061800 250-EXIT.
061900     EXIT.
062000
062100 255-UPDATE-VEHICLE.
062200     COMPUTE WS-NEW-MILEAGE =
062300         WS-VEH-MILEAGE (WS-FOUND-IDX) + REQ-ACTUAL-KM.
062400     MOVE WS-NEW-MILEAGE TO WS-VEH-MILEAGE (WS-FOUND-IDX).
062500     MOVE 1               TO WS-VEH-AVAIL-FLAG (WS-FOUND-IDX).
062600 255-EXIT.
062700     EXIT.
062800
062900 260-CHECK-AUTO-MAINT.
063000     PERFORM 265-FIND-LAST-MAINT THRU 265-EXIT.
063100     COMPUTE WS-KM-SINCE = WS-NEW-MILEAGE - WS-LAST-MAINT.
063200     IF WS-KM-SINCE >= 10000
063300         PERFORM 268-WRITE-MAINT-LOG THRU 268-EXIT
063400         MOVE 'Y' TO WS-MAINT-TRIGGERED-SW
063500     ELSE
063600         MOVE 'N' TO WS-MAINT-TRIGGERED-SW
063700     END-IF.
063800 260-EXIT.
063900     EXIT.
064000
064100 265-FIND-LAST-MAINT.
064200     MOVE 0 TO WS-LAST-MAINT.
064300     IF WS-MNT-COUNT > 0
064400         PERFORM 266-SCAN-MAINT THRU 266-EXIT
064500             VARYING WS-MNT-IDX FROM 1 BY 1
064600             UNTIL WS-MNT-IDX > WS-MNT-COUNT
064700     END-IF.
064800 265-EXIT.
064900     EXIT.
065000
065100 266-SCAN-MAINT.
065200     IF WS-MNT-VEHICLE-ID (WS-MNT-IDX) = WS-CUR-VEHICLE-ID
065300         AND WS-MNT-MILEAGE-AT-MAINT (WS-MNT-IDX) > WS-LAST-MAINT
065400         MOVE WS-MNT-MILEAGE-AT-MAINT (WS-MNT-IDX) TO
065500             WS-LAST-MAINT
065600     END-IF.
065700 266-EXIT.
065800     EXIT.
065900
066000 268-WRITE-MAINT-LOG.
066100     ADD 1 TO WS-MNT-COUNT.
066200     SET WS-MNT-IDX           TO WS-MNT-COUNT.
066300     MOVE SPACES              TO MNT-REC.
066400     MOVE WS-MNT-COUNT        TO MNT-ID.
066500     MOVE WS-CUR-VEHICLE-ID   TO MNT-VEHICLE-ID.
066600     MOVE WS-NEW-MILEAGE      TO MNT-MILEAGE-AT-MAINT.
066700     COMPUTE MNT-COST ROUNDED =
066800         WS-KM-SINCE * WS-VEH-MAINT-RATE (WS-FOUND-IDX).
066900     MOVE REQ-RETURN-DATE     TO MNT-DATE.
067000     WRITE MNT-REC.
067100*    KEEP THE IN-MEMORY TABLE IN STEP WITH MAINTLOG ITSELF -
067200*    CR-1132 BELOW SHOWED A SECOND RETURN ON THE SAME VEHICLE,
067300*    LATER IN THE SAME RUN, MIS-TRIGGERING OFF A STALE
067400*    LAST-MAINT IF THE TABLE WASN'T UPDATED HERE TOO.
067500     MOVE WS-CUR-VEHICLE-ID   TO
067600         WS-MNT-VEHICLE-ID (WS-MNT-IDX).
067700     MOVE WS-NEW-MILEAGE      TO
067800         WS-MNT-MILEAGE-AT-MAINT (WS-MNT-IDX).
067900 268-EXIT.
068000     EXIT.
068100
068200 270-WRITE-RETURN-REPORT.
068300     MOVE RTN-ID                            TO RPT-RT-ID.
068400     MOVE WS-BKG-CUSTOMER-NAME (WS-BKG-IDX)  TO RPT-RT-CUSTOMER.
068500     MOVE WS-CUR-VEHICLE-ID                  TO RPT-RT-VEHICLE.
068600     MOVE REQ-RETURN-DATE                    TO RPT-RT-DATE.
068700     MOVE REQ-ACTUAL-KM                      TO RPT-RT-KM.
068800     MOVE WS-LATE-DAYS                       TO RPT-RT-LATE-DAYS.
068900     MOVE WS-LATE-FEE                        TO RPT-RT-LATE-FEE.
069000     MOVE WS-CLEAN-FEE                       TO RPT-RT-CLEAN-FEE.
069100     MOVE WS-MAINT-FEE                       TO RPT-RT-MAINT-FEE.
069200     MOVE WS-TOTAL-ADDITIONAL                TO RPT-RT-TOTAL-ADD.
069300     MOVE WS-MAINT-TRIGGERED-SW               TO RPT-RT-MAINT-IND.
069400     MOVE WS-BKG-EST-COST (WS-BKG-IDX)        TO RPT-RT-REVENUE.
069500     MOVE WS-RENTAL-DURATION                  TO RPT-RT-DURATION.
069600     WRITE RETRPT-RECORD FROM RPT-RETURN-DETAIL.
069700 270-EXIT.
069800     EXIT.
069900
070000 290-REPORT-ERROR.
070100     ADD 1 TO WS-ERR-CTR.
070200     MOVE SPACES TO RPT-ERR-LINE.
070300     STRING 'ERROR: ' WS-ERR-MSG ' - BOOKING ID '
070400            REQ-BOOKING-ID
070500         DELIMITED BY SIZE INTO RPT-ERR-LINE.
070600     WRITE RETRPT-RECORD FROM RPT-ERR-LINE.
070700 290-EXIT.
070800     EXIT.
070900
071000 500-WRITE-VEHICLES-OUT.
071100     IF WS-VEH-COUNT > 0
071200         PERFORM 510-WRITE-ONE-VEHICLE THRU 510-EXIT
071300             VARYING WS-VEH-IDX FROM 1 BY 1
071400             UNTIL WS-VEH-IDX > WS-VEH-COUNT
071500     END-IF.
071600 500-EXIT.
071700     EXIT.
071800
071900 510-WRITE-ONE-VEHICLE.
072000     MOVE SPACES TO VEH-REC.
072100     MOVE WS-VEH-ID (WS-VEH-IDX)          TO VEH-ID IN VEH-REC.
072200     MOVE WS-VEH-BRAND-MODEL (WS-VEH-IDX) TO
072300         VEH-BRAND-MODEL IN VEH-REC.
072400     MOVE WS-VEH-MILEAGE (WS-VEH-IDX)     TO
072500         VEH-MILEAGE IN VEH-REC.
072600     MOVE WS-VEH-DAILY-PRICE (WS-VEH-IDX) TO
072700         VEH-DAILY-PRICE IN VEH-REC.
072800     MOVE WS-VEH-MAINT-RATE (WS-VEH-IDX)  TO
072900         VEH-MAINT-RATE IN VEH-REC.
073000     MOVE WS-VEH-AVAIL-FLAG (WS-VEH-IDX)  TO
073100         VEH-AVAIL-FLAG IN VEH-REC.
073200     WRITE VEH-REC.
073300 510-EXIT.
073400     EXIT.
073500
073600 900-CLOSE-FILES.
073700     CLOSE VEHICLES, VEHICLES-OUT, BOOKINGS, RETURNS,
073800           RETURNS-OUT, MAINT-LOG, MAINT-LOG-OUT, TRANSACTIONS,
073900           TRANSACTIONS-OUT, RETURN-REQUESTS, RETURN-RPT.
