000100*****************************************************************
000200* LICENSED MATERIALS - PROPERTY OF SHARE-MY-CAR FLEET OPS       *
000300* ALL RIGHTS RESERVED                                           *
000400*****************************************************************
000500 IDENTIFICATION DIVISION.
000600******************************************************************
000700 PROGRAM-ID.  FLTBOOK.
000800 AUTHOR. D M STOUT.
000900 INSTALLATION. FLEET OPS DEVELOPMENT CENTER.
001000 DATE-WRITTEN. 01/18/88.
001100 DATE-COMPILED. 01/18/88.
001200 SECURITY. NON-CONFIDENTIAL.
001300*
001400*****************************************************************
001500* RENTAL BOOKING ENGINE.                                        *
001600*                                                                *
001700*   READS A SEQUENTIAL REQUEST FILE OF BOOKING REQUESTS AND      *
001800*   MAKES UPDATES TO THE BOOKINGS AND VEHICLES MASTERS - A       *
001900*   TRANSACTION-AGAINST-MASTER SHOP CLASSIC.  VEHFILE IS LOADED  *
002000*   ENTIRELY INTO WS-VEH-TABLE SO A BOOKING REQUEST CAN BE       *
002100*   MATCHED TO ITS VEHICLE WITHOUT A KEYED READ.  BKGFILE IS     *
002200*   COPIED THROUGH TO BKGFLOUT AND NEW BOOKINGS ARE APPENDED     *
002300*   WITH DENSE ASCENDING IDS.  END-DATE ARITHMETIC IS DELEGATED  *
002400*   TO FLTJULN SO THE CALENDAR RULES LIVE IN ONE PLACE.          *
002500*****************************************************************
002600*
002700* CHANGE LOG.
002800*   CR-1005  DMS  01/18/88  ORIGINAL PROGRAM.
002900*   CR-1031  TLH  03/19/88  VEHICLE TABLE LOAD LOGIC COPIED BY
003000*                           HAND FROM FLTINV (150/155 HERE, 200/
003100*                           205 THERE) - NOT A CALL, KEPT LOCAL
003200*                           SO THIS PROGRAM HAS NO EXTERNAL
003300*                           DEPENDENCY EXCEPT FLTJULN.
003400*   CR-1052  RBW  05/02/88  SWITCHED END-DATE MATH TO CALL
003500*                           FLTJULN - HAND-ROLLED 30/31-DAY
003600*                           TABLE IN THE ORIGINAL WAS WRONG
003700*                           ACROSS A LEAP FEBRUARY.
003800*   CR-1091  RBW  11/20/98  Y2K REVIEW - DATES CARRY FULL 4-DIGIT CR1091
003900*                           YEARS THROUGHOUT, NO CHANGE REQUIRED.
004000*   CR-1129  TLH  04/02/01  ADDED THE VEHICLE-NOT-FOUND AND
004100*                           VEHICLE-UNAVAILABLE ERROR LINES TO
004200*                           BOOKRPT INSTEAD OF ABENDING.
004300*
004400 ENVIRONMENT DIVISION.
004500 CONFIGURATION SECTION.
004600 SOURCE-COMPUTER. IBM-390.
004700 OBJECT-COMPUTER. IBM-390.
004800 SPECIAL-NAMES.
004900     C01 IS TOP-OF-FORM.
005000
005100 INPUT-OUTPUT SECTION.
005200 FILE-CONTROL.
005300     SELECT VEHICLES ASSIGN TO VEHFILE
005400         ORGANIZATION IS SEQUENTIAL
005500         ACCESS MODE IS SEQUENTIAL
005600         FILE STATUS IS WS-VEHFILE-STATUS.
005700
005800     SELECT VEHICLES-OUT ASSIGN TO VEHFLOUT
005900         ORGANIZATION IS SEQUENTIAL
006000         ACCESS MODE IS SEQUENTIAL
006100         FILE STATUS IS WS-VEHOUT-STATUS.
006200
006300     SELECT BOOKINGS ASSIGN TO BKGFILE
006400         ORGANIZATION IS SEQUENTIAL
006500         ACCESS MODE IS SEQUENTIAL
006600         FILE STATUS IS WS-BKGFILE-STATUS.
006700
006800     SELECT BOOKINGS-OUT ASSIGN TO BKGFLOUT
006900         ORGANIZATION IS SEQUENTIAL
007000         ACCESS MODE IS SEQUENTIAL
007100         FILE STATUS IS WS-BKGOUT-STATUS.
007200
007300     SELECT BOOK-REQUESTS ASSIGN TO BOOKREQ
007400         ORGANIZATION IS SEQUENTIAL
007500         ACCESS MODE IS SEQUENTIAL
007600         FILE STATUS IS WS-REQFILE-STATUS.
007700
007800     SELECT BOOKING-RPT ASSIGN TO BOOKRPT
007900         ORGANIZATION IS SEQUENTIAL
008000         ACCESS MODE IS SEQUENTIAL
008100         FILE STATUS IS WS-BOOKRPT-STATUS.
008200
008300 DATA DIVISION.
008400 FILE SECTION.
008500
008600 FD  VEHICLES
008700     RECORDING MODE IS F
008800     LABEL RECORDS ARE STANDARD.
008900 COPY FLTVEH REPLACING ==VEH-REC== BY ==VEH-REC-IN==.
009000
009100 FD  VEHICLES-OUT
009200     RECORDING MODE IS F
009300     LABEL RECORDS ARE STANDARD.
009400 COPY FLTVEH.
009500
009600 FD  BOOKINGS
009700     RECORDING MODE IS F
009800     LABEL RECORDS ARE STANDARD.
009900 COPY FLTBKG REPLACING ==BKG-REC== BY ==BKG-REC-IN==.
010000
010100 FD  BOOKINGS-OUT
010200     RECORDING MODE IS F
010300     LABEL RECORDS ARE STANDARD.
010400 COPY FLTBKG.
010500
010600 FD  BOOK-REQUESTS
010700     RECORDING MODE IS F
010800     LABEL RECORDS ARE STANDARD.
010900 01  REQ-REC.
011000     05  REQ-CUSTOMER-NAME          PIC X(30).
011100     05  REQ-VEHICLE-ID             PIC X(05).
011200     05  REQ-START-DATE             PIC X(10).
011300     05  REQ-DURATION               PIC 9(04).
011400     05  REQ-EST-KM                 PIC 9(06).
011500     05  FILLER                     PIC X(05).
011600
011700 FD  BOOKING-RPT
011800     RECORDING MODE IS F
011900     LABEL RECORDS ARE STANDARD.
012000 01  BOOKRPT-RECORD                 PIC X(132).
012100
012200 WORKING-STORAGE SECTION.
012300 01  WS-FILE-STATUSES.
012400     05  WS-VEHFILE-STATUS          PIC X(02) VALUE SPACES.
012500         88  VEHFILE-OK                 VALUE '00'.
012600         88  VEHFILE-EOF                 VALUE '10'.
012700     05  WS-VEHOUT-STATUS           PIC X(02) VALUE SPACES.
012800         88  VEHOUT-OK                   VALUE '00'.
012900     05  WS-BKGFILE-STATUS          PIC X(02) VALUE SPACES.
013000         88  BKGFILE-OK                  VALUE '00'.
013100         88  BKGFILE-EOF                  VALUE '10'.
013200     05  WS-BKGOUT-STATUS           PIC X(02) VALUE SPACES.
013300         88  BKGOUT-OK                   VALUE '00'.
013400     05  WS-REQFILE-STATUS          PIC X(02) VALUE SPACES.
013500         88  REQFILE-OK                  VALUE '00'.
013600         88  REQFILE-EOF                  VALUE '10'.
013700     05  WS-BOOKRPT-STATUS          PIC X(02) VALUE SPACES.
013800         88  BOOKRPT-OK                  VALUE '00'.
013900     05  FILLER                     PIC X(01).
014000
014100 01  WS-SWITCHES.
014200     05  WS-VEHFILE-EOF-SW          PIC X(01) VALUE 'N'.
014300         88  VEHFILE-AT-EOF              VALUE 'Y'.
014400     05  WS-BKGFILE-EOF-SW          PIC X(01) VALUE 'N'.
014500         88  BKGFILE-AT-EOF               VALUE 'Y'.
014600     05  WS-REQFILE-EOF-SW          PIC X(01) VALUE 'N'.
014700         88  REQFILE-AT-EOF               VALUE 'Y'.
014800     05  WS-FOUND-SW                PIC X(01) VALUE 'N'.
014900     05  FILLER                     PIC X(01).
015000
015100 01  WS-COUNTERS.
015200     05  WS-VEH-COUNT               PIC S9(5) COMP VALUE +0.
015300     05  WS-BKG-COUNT               PIC S9(7) COMP VALUE +0.
015400     05  WS-NEW-CTR                 PIC S9(5) COMP VALUE +0.
015500     05  WS-ERR-CTR                 PIC S9(5) COMP VALUE +0.
015600     05  FILLER                     PIC X(01).
015700
015800 01  WS-DISPLAY-COUNTERS REDEFINES WS-COUNTERS.
015900     05  WS-D-VEH-COUNT             PIC S9(5).
016000     05  WS-D-BKG-COUNT             PIC S9(7).
016100     05  WS-D-NEW-CTR               PIC S9(5).
016200     05  WS-D-ERR-CTR               PIC S9(5).
016300     05  FILLER                     PIC X(01).
016400
016500 01  WS-INDEXES.
016600     05  WS-FOUND-IDX               PIC S9(5) COMP.
016700     05  FILLER                     PIC X(01).
016800
016900 01  WS-VEH-TABLE.
017000     05  WS-VEH-ENTRY OCCURS 500 TIMES INDEXED BY WS-VEH-IDX.
017100         10  WS-VEH-ID                  PIC X(05).
017200         10  WS-VEH-ID-R REDEFINES WS-VEH-ID.
017300             15  WS-VEH-ID-PREFIX           PIC X(01).
017400             15  WS-VEH-ID-NUMBER           PIC 9(03).
017500             15  FILLER                     PIC X(01).
017600         10  WS-VEH-BRAND-MODEL         PIC X(30).
017700         10  WS-VEH-MILEAGE             PIC 9(07).
017800         10  WS-VEH-DAILY-PRICE         PIC S9(5)V99   COMP-3.
017900         10  WS-VEH-MAINT-RATE          PIC S9(3)V9(4) COMP-3.
018000         10  WS-VEH-AVAIL-FLAG          PIC 9(01).
018100
018200 01  WS-DATE-PARMS.
018300     05  WS-DP-FUNCTION             PIC X(01).
018400     05  WS-DP-DATE-1                PIC X(10).
018500     05  WS-DP-DATE-1-R REDEFINES WS-DP-DATE-1.
018600         10  WS-DP-D1-YYYY               PIC 9(04).
018700         10  FILLER                      PIC X(01).
018800         10  WS-DP-D1-MM                 PIC 9(02).
018900         10  FILLER                      PIC X(01).
019000         10  WS-DP-D1-DD                 PIC 9(02).
019100     05  WS-DP-DATE-2                PIC X(10).
019200     05  WS-DP-DAYS                  PIC S9(7) COMP.
019300     05  WS-DP-RETURN-CODE           PIC S9(3) COMP.
019400
019500 01  WS-EST-COST                    PIC S9(7)V99 COMP-3 VALUE +0.
019600 01  WS-ERR-MSG                     PIC X(30) VALUE SPACES.
019700
019800 01  RPT-BOOK-DETAIL.
019900     05  RPT-BK-ID                  PIC 9(07).
020000     05  FILLER                     PIC X(02) VALUE ': '.
020100     05  RPT-BK-CUSTOMER            PIC X(30).
020200     05  FILLER                     PIC X(03) VALUE ' | '.
020300     05  RPT-BK-VEHICLE             PIC X(05).
020400     05  FILLER                     PIC X(03) VALUE ' | '.
020500     05  RPT-BK-START               PIC X(10).
020600     05  FILLER                     PIC X(04) VALUE ' to '.
020700     05  RPT-BK-END                 PIC X(10).
020800     05  FILLER                     PIC X(08) VALUE ' | Est. '.
020900     05  RPT-BK-KM                  PIC ZZZZZ9.
021000     05  FILLER                     PIC X(06) VALUE ' km | '.
021100     05  FILLER                     PIC X(05) VALUE 'Est €'.
021200     05  RPT-BK-COST                PIC ZZZZ9.99.
021300
021400 01  RPT-ERR-LINE                   PIC X(80).
021500
021600 PROCEDURE DIVISION.
021700*****************************************************************
021800 000-MAIN.
021900*****************************************************************
022000     PERFORM 100-OPEN-FILES.
022100     PERFORM 150-LOAD-VEHICLE-TABLE THRU 150-EXIT.
022200     PERFORM 160-COPY-EXISTING-BOOKINGS THRU 160-EXIT.
022300     PERFORM 170-READ-REQUEST.
022400     PERFORM 200-PROCESS-REQUEST THRU 200-EXIT
022500         UNTIL REQFILE-AT-EOF.
022600     PERFORM 500-WRITE-VEHICLES-OUT THRU 500-EXIT.
022700     DISPLAY 'FLTBOOK - ' WS-D-BKG-COUNT ' BOOKINGS ON FILE, '
022800             WS-D-NEW-CTR ' NEW BOOKINGS WRITTEN, '
022900             WS-D-ERR-CTR ' REQUESTS REJECTED'.
023000     PERFORM 900-CLOSE-FILES.
023100     GOBACK.
023200
023300 100-OPEN-FILES.
023400     OPEN INPUT VEHICLES.
023500     OPEN OUTPUT VEHICLES-OUT.
023600     OPEN INPUT BOOKINGS.
023700     OPEN OUTPUT BOOKINGS-OUT.
023800     OPEN INPUT BOOK-REQUESTS.
023900     OPEN OUTPUT BOOKING-RPT.
024000     IF NOT VEHOUT-OK OR NOT BKGOUT-OK OR NOT BOOKRPT-OK
024100         DISPLAY 'FLTBOOK - ERROR OPENING OUTPUT FILES'
024200     END-IF.
024300
024400 110-READ-VEHICLES.
024500     READ VEHICLES
024600         AT END MOVE 'Y' TO WS-VEHFILE-EOF-SW
024700     END-READ.
024800
024900 120-READ-BOOKING.
025000     READ BOOKINGS
025100         AT END MOVE 'Y' TO WS-BKGFILE-EOF-SW
025200     END-READ.
025300
025400 150-LOAD-VEHICLE-TABLE.
025500     MOVE 0 TO WS-VEH-COUNT.
025600     PERFORM 110-READ-VEHICLES.
025700     PERFORM 155-STORE-VEHICLE THRU 155-EXIT
025800         UNTIL VEHFILE-AT-EOF.
025900 150-EXIT.
026000     EXIT.
026100
026200 155-STORE-VEHICLE.
026300     ADD 1 TO WS-VEH-COUNT.
026400     SET WS-VEH-IDX TO WS-VEH-COUNT.
026500     MOVE VEH-ID IN VEH-REC-IN          TO WS-VEH-ID (WS-VEH-IDX).
026600     MOVE VEH-BRAND-MODEL IN VEH-REC-IN TO
026700         WS-VEH-BRAND-MODEL (WS-VEH-IDX).
026800     MOVE VEH-MILEAGE IN VEH-REC-IN     TO
026900         WS-VEH-MILEAGE (WS-VEH-IDX).
027000     MOVE VEH-DAILY-PRICE IN VEH-REC-IN TO
027100         WS-VEH-DAILY-PRICE (WS-VEH-IDX).
027200     MOVE VEH-MAINT-RATE IN VEH-REC-IN  TO
027300         WS-VEH-MAINT-RATE (WS-VEH-IDX).
027400     MOVE VEH-AVAIL-FLAG IN VEH-REC-IN  TO
027500         WS-VEH-AVAIL-FLAG (WS-VEH-IDX).
027600     PERFORM 110-READ-VEHICLES.
027700 155-EXIT.
027800     EXIT.
027900
028000 160-COPY-EXISTING-BOOKINGS.
028100     MOVE 0 TO WS-BKG-COUNT.
028200     PERFORM 120-READ-BOOKING.
028300     PERFORM 165-COPY-ONE-BOOKING THRU 165-EXIT
028400         UNTIL BKGFILE-AT-EOF.
028500 160-EXIT.
028600     EXIT.
028700
028800 165-COPY-ONE-BOOKING.
028900     ADD 1 TO WS-BKG-COUNT.
029000     WRITE BKG-REC FROM BKG-REC-IN.
029100     PERFORM 120-READ-BOOKING.
029200 165-EXIT.
029300     EXIT.
029400
029500 170-READ-REQUEST.
029600     READ BOOK-REQUESTS
029700         AT END MOVE 'Y' TO WS-REQFILE-EOF-SW
029800     END-READ.
029900
030000 200-PROCESS-REQUEST.
030100     PERFORM 210-FIND-VEHICLE THRU 210-EXIT.
030200     EVALUATE TRUE
030300         WHEN WS-FOUND-SW NOT = 'Y'
030400             MOVE 'VEHICLE NOT FOUND' TO WS-ERR-MSG
030500             PERFORM 280-REPORT-ERROR THRU 280-EXIT
030600         WHEN WS-VEH-AVAIL-FLAG (WS-FOUND-IDX) NOT = 1
030700             MOVE 'VEHICLE UNAVAILABLE' TO WS-ERR-MSG
030800             PERFORM 280-REPORT-ERROR THRU 280-EXIT
030900         WHEN OTHER
031000             PERFORM 220-BUILD-BOOKING THRU 220-EXIT
031100     END-EVALUATE.
031200     PERFORM 170-READ-REQUEST.
031300 200-EXIT.
031400     EXIT.
031500
031600 210-FIND-VEHICLE.
031700     MOVE 'N' TO WS-FOUND-SW.
031800     SET WS-VEH-IDX TO 1.
031900     PERFORM 215-TEST-VEHICLE THRU 215-EXIT
032000         UNTIL WS-FOUND-SW = 'Y' OR WS-VEH-IDX > WS-VEH-COUNT.
032100 210-EXIT.
032200     EXIT.
032300
032400 215-TEST-VEHICLE.
032500     IF WS-VEH-ID (WS-VEH-IDX) = REQ-VEHICLE-ID
032600         MOVE 'Y' TO WS-FOUND-SW
032700         SET WS-FOUND-IDX TO WS-VEH-IDX
032800     ELSE
032900         SET WS-VEH-IDX UP BY 1
033000     END-IF.
033100 215-EXIT.
033200     EXIT.
033300
033400 220-BUILD-BOOKING.
033500     PERFORM 230-COMPUTE-END-DATE THRU 230-EXIT.
033600     PERFORM 240-COMPUTE-EST-COST THRU 240-EXIT.
033700     ADD 1 TO WS-BKG-COUNT.
033800     MOVE SPACES              TO BKG-REC.
033900     MOVE WS-BKG-COUNT        TO BKG-ID.
034000     MOVE REQ-CUSTOMER-NAME   TO BKG-CUSTOMER-NAME.
034100     MOVE REQ-VEHICLE-ID      TO BKG-VEHICLE-ID.
034200     MOVE REQ-START-DATE      TO BKG-START-DATE.
034300     MOVE WS-DP-DATE-2        TO BKG-END-DATE.
034400     MOVE REQ-EST-KM          TO BKG-EST-KM.
034500     MOVE WS-EST-COST         TO BKG-EST-COST.
034600     WRITE BKG-REC.
034700     MOVE 0 TO WS-VEH-AVAIL-FLAG (WS-FOUND-IDX).
034800     ADD 1 TO WS-NEW-CTR.
034900     PERFORM 270-WRITE-BOOKING-REPORT THRU 270-EXIT.
035000 220-EXIT.
035100     EXIT.
035200
035300 230-COMPUTE-END-DATE.
035400     MOVE 'A'             TO WS-DP-FUNCTION.
035500     MOVE REQ-START-DATE  TO WS-DP-DATE-1.
035600     MOVE REQ-DURATION    TO WS-DP-DAYS.
035700     CALL 'FLTJULN' USING WS-DATE-PARMS.
035800 230-EXIT.
035900     EXIT.
036000
036100 240-COMPUTE-EST-COST.
036200     COMPUTE WS-EST-COST ROUNDED =
036300         (REQ-DURATION * WS-VEH-DAILY-PRICE (WS-FOUND-IDX))
036400       + (REQ-EST-KM   * WS-VEH-MAINT-RATE (WS-FOUND-IDX)).
036500 240-EXIT.
036600     EXIT.
036700
036800 270-WRITE-BOOKING-REPORT.
036900     MOVE BKG-ID              TO RPT-BK-ID.
037000     MOVE REQ-CUSTOMER-NAME   TO RPT-BK-CUSTOMER.
037100     MOVE REQ-VEHICLE-ID      TO RPT-BK-VEHICLE.
037200     MOVE REQ-START-DATE      TO RPT-BK-START.
037300     MOVE WS-DP-DATE-2        TO RPT-BK-END.
037400     MOVE REQ-EST-KM          TO RPT-BK-KM.
037500     MOVE WS-EST-COST         TO RPT-BK-COST.
037600     WRITE BOOKRPT-RECORD FROM RPT-BOOK-DETAIL.
037700 270-EXIT.
037800     EXIT.
037900
038000 280-REPORT-ERROR.
038100     ADD 1 TO WS-ERR-CTR.
038200     MOVE SPACES TO RPT-ERR-LINE.
038300     STRING 'ERROR: ' WS-ERR-MSG ' - VEHICLE ' REQ-VEHICLE-ID
038400            ' / CUSTOMER ' REQ-CUSTOMER-NAME
038500         DELIMITED BY SIZE INTO RPT-ERR-LINE.
038600     WRITE BOOKRPT-RECORD FROM RPT-ERR-LINE.
038700 280-EXIT.
038800     EXIT.
038900
039000 500-WRITE-VEHICLES-OUT.
039100     IF WS-VEH-COUNT > 0
039200         PERFORM 510-WRITE-ONE-VEHICLE THRU 510-EXIT
039300             VARYING WS-VEH-IDX FROM 1 BY 1
039400             UNTIL WS-VEH-IDX > WS-VEH-COUNT
039500     END-IF.
039600 500-EXIT.
039700     EXIT.
039800
039900 510-WRITE-ONE-VEHICLE.
040000     MOVE SPACES TO VEH-REC.
040100     MOVE WS-VEH-ID (WS-VEH-IDX)          TO VEH-ID IN VEH-REC.
040200     MOVE WS-VEH-BRAND-MODEL (WS-VEH-IDX) TO
040300         VEH-BRAND-MODEL IN VEH-REC.
040400     MOVE WS-VEH-MILEAGE (WS-VEH-IDX)     TO
040500         VEH-MILEAGE IN VEH-REC.
040600     MOVE WS-VEH-DAILY-PRICE (WS-VEH-IDX) TO
040700         VEH-DAILY-PRICE IN VEH-REC.
040800     MOVE WS-VEH-MAINT-RATE (WS-VEH-IDX)  TO
040900         VEH-MAINT-RATE IN VEH-REC.
041000     MOVE WS-VEH-AVAIL-FLAG (WS-VEH-IDX)  TO
041100         VEH-AVAIL-FLAG IN VEH-REC.
041200     WRITE VEH-REC.
041300 510-EXIT.
041400     EXIT.
041500
041600 900-CLOSE-FILES.
041700     CLOSE VEHICLES, VEHICLES-OUT, BOOKINGS, BOOKINGS-OUT,
041800           BOOK-REQUESTS, BOOKING-RPT.
