000100*****************************************************************
000200* LICENSED MATERIALS - PROPERTY OF SHARE-MY-CAR FLEET OPS       *
000300* ALL RIGHTS RESERVED                                           *
000400*****************************************************************
000500 IDENTIFICATION DIVISION.
000600******************************************************************
000700 PROGRAM-ID.  FLTINIT.
000800 AUTHOR. R B WHITFIELD.
000900 INSTALLATION. FLEET OPS DEVELOPMENT CENTER.
001000 DATE-WRITTEN. 01/09/88.
001100 DATE-COMPILED. 01/09/88.
001200 SECURITY. NON-CONFIDENTIAL.
001300*
001400*****************************************************************
001500* FLEET MASTER INITIALIZER.                                     *
001600*                                                                *
001700*   RUN ONCE, BEFORE ANY OTHER FLEET PROGRAM, ON A BRAND NEW     *
001800*   INSTALLATION.  IF VEHICLES IS EMPTY THIS PROGRAM WRITES THE  *
001900*   TEN STANDARD STARTER VEHICLES AND STOPS; IF VEHICLES ALREADY *
002000*   HOLDS RECORDS IT COPIES THEM THROUGH UNCHANGED AND SAYS SO.  *
002100*****************************************************************
002200*
002300* CHANGE LOG.
002400*   CR-1001  RBW  01/09/88  ORIGINAL PROGRAM.
002500*   CR-1003  RBW  01/22/88  ADDED COUNT-BEFORE-SEED CHECK SO A
002600*                           RERUN DOES NOT DUPLICATE THE FLEET.
002700*   CR-1019  TLH  03/04/88  STANDARDIZED FILE STATUS DISPLAY
002800*                           WORDING WITH THE REST OF THE SUITE.
002900*   CR-1088  RBW  11/18/98  Y2K REVIEW - NO 2-DIGIT YEARS IN THIS
003000*                           PROGRAM, NO CHANGE REQUIRED.          CR1088
003100*   CR-1142  TLH  06/02/01  ADDED SEED-COUNT TO THE RUN MESSAGE.
003200*
003300 ENVIRONMENT DIVISION.
003400 CONFIGURATION SECTION.
003500 SOURCE-COMPUTER. IBM-390.
003600 OBJECT-COMPUTER. IBM-390.
003700 SPECIAL-NAMES.
003800     C01 IS TOP-OF-FORM.
003900
004000 INPUT-OUTPUT SECTION.
004100 FILE-CONTROL.
004200     SELECT VEHICLES ASSIGN TO VEHFILE
004300         ORGANIZATION IS SEQUENTIAL
004400         ACCESS MODE IS SEQUENTIAL
004500         FILE STATUS IS WS-VEHFILE-STATUS.
004600
004700     SELECT VEHICLES-OUT ASSIGN TO VEHFLOUT
004800         ORGANIZATION IS SEQUENTIAL
004900         ACCESS MODE IS SEQUENTIAL
005000         FILE STATUS IS WS-VEHOUT-STATUS.
005100
005200 DATA DIVISION.
005300 FILE SECTION.
005400
005500 FD  VEHICLES
005600     RECORDING MODE IS F
005700     LABEL RECORDS ARE STANDARD.
005800 COPY FLTVEH REPLACING ==VEH-REC== BY ==VEH-REC-IN==.
005900
006000 FD  VEHICLES-OUT
006100     RECORDING MODE IS F
006200     LABEL RECORDS ARE STANDARD.
006300 COPY FLTVEH.
006400
006500 WORKING-STORAGE SECTION.
006600 01  WS-FILE-STATUSES.
006700     05  WS-VEHFILE-STATUS          PIC X(02) VALUE SPACES.
006800         88  VEHFILE-OK                 VALUE '00'.
006900         88  VEHFILE-EOF                 VALUE '10'.
007000     05  WS-VEHOUT-STATUS           PIC X(02) VALUE SPACES.
007100         88  VEHOUT-OK                   VALUE '00'.
007200     05  FILLER                     PIC X(01).
007300
007400 01  WS-SWITCHES.
007500     05  WS-VEHFILE-EOF-SW          PIC X(01) VALUE 'N'.
007600         88  VEHFILE-AT-EOF              VALUE 'Y'.
007700     05  WS-FLEET-EMPTY-SW          PIC X(01) VALUE 'Y'.
007800         88  FLEET-IS-EMPTY               VALUE 'Y'.
007900     05  FILLER                     PIC X(01).
008000
008100 01  WS-COUNTERS.
008200     05  WS-EXISTING-VEH-CTR        PIC S9(5) COMP VALUE +0.
008300     05  WS-SEED-CTR                PIC S9(5) COMP VALUE +0.
008400     05  FILLER                     PIC X(01).
008500
008600*    CARRIED FROM THE ORIGINAL DESIGN, WHEN THE SEED LIST WAS
008700*    BUILT FROM A TABLE INSTEAD OF 10 HARD-CODED PARAGRAPHS -
008800*    LEFT IN PLACE IN CASE THE SEED LIST EVER GOES DATA-DRIVEN
008900*    AGAIN.
009000 01  WS-SEED-VEHICLE-ID             PIC X(05) VALUE SPACES.
009100 01  WS-SEED-ID-R REDEFINES WS-SEED-VEHICLE-ID.
009200     05  WS-SEED-ID-PREFIX              PIC X(01).
009300     05  WS-SEED-ID-NUMBER              PIC 9(03).
009400     05  FILLER                         PIC X(01).
009500
009600 01  WS-SEED-MAINT-RATE             PIC S9(3)V9(4) COMP-3
009700                                         VALUE +0.
009800 01  WS-SEED-MAINT-RATE-D REDEFINES WS-SEED-MAINT-RATE
009900                                     PIC S9(3)V9(4).
010000
010100 01  WS-DISPLAY-COUNTERS REDEFINES WS-COUNTERS.
010200     05  WS-D-EXISTING-VEH-CTR      PIC S9(5).
010300     05  WS-D-SEED-CTR              PIC S9(5).
010400     05  FILLER                     PIC X(01).
010500
010600 PROCEDURE DIVISION.
010700*****************************************************************
010800 000-MAIN.
010900*****************************************************************
011000     PERFORM 100-OPEN-FILES.
011100     IF FLEET-IS-EMPTY
011200         PERFORM 200-SEED-FLEET
011300         DISPLAY 'FLTINIT - FLEET SEEDED, ' WS-D-SEED-CTR
011400                 ' VEHICLES WRITTEN TO VEHFLOUT'
011500     ELSE
011600         DISPLAY 'FLTINIT - VEHFILE ALREADY HOLDS '
011700                 WS-D-EXISTING-VEH-CTR
011800                 ' VEHICLES, NO SEEDING PERFORMED'
011900     END-IF.
012000     PERFORM 900-CLOSE-FILES.
012100     GOBACK.
012200
012300 100-OPEN-FILES.
012400     OPEN INPUT VEHICLES.
012500     OPEN OUTPUT VEHICLES-OUT.
012600     IF NOT VEHOUT-OK
012700         DISPLAY 'FLTINIT - ERROR OPENING VEHFLOUT, STATUS = '
012800                 WS-VEHOUT-STATUS
012900     END-IF.
013000     IF VEHFILE-OK
013100         PERFORM 110-READ-VEHICLES
013200         PERFORM 120-COPY-EXISTING-VEHICLE THRU 120-EXIT
013300             UNTIL VEHFILE-AT-EOF
013400     END-IF.
013500
013600 110-READ-VEHICLES.
013700     READ VEHICLES INTO VEH-REC-IN
013800         AT END MOVE 'Y' TO WS-VEHFILE-EOF-SW
013900     END-READ.
014000
014100 120-COPY-EXISTING-VEHICLE.
014200     ADD 1 TO WS-EXISTING-VEH-CTR.
014300     MOVE 'N' TO WS-FLEET-EMPTY-SW.
014400     WRITE VEH-REC FROM VEH-REC-IN.
014500     PERFORM 110-READ-VEHICLES.
014600 120-EXIT.
014700     EXIT.
014800
014900 200-SEED-FLEET.
015000     PERFORM 201-SEED-ONE-VEHICLE.
015100     PERFORM 202-SEED-ONE-VEHICLE.
015200     PERFORM 203-SEED-ONE-VEHICLE.
015300     PERFORM 204-SEED-ONE-VEHICLE.
015400     PERFORM 205-SEED-ONE-VEHICLE.
015500     PERFORM 206-SEED-ONE-VEHICLE.
015600     PERFORM 207-SEED-ONE-VEHICLE.
015700     PERFORM 208-SEED-ONE-VEHICLE.
015800     PERFORM 209-SEED-ONE-VEHICLE.
015900     PERFORM 210-SEED-ONE-VEHICLE.
016000
016100 201-SEED-ONE-VEHICLE.
016200     MOVE SPACES       TO VEH-REC.
016300     MOVE 'V001'        TO VEH-ID.
016400     MOVE 'Toyota Corolla'          TO VEH-BRAND-MODEL.
016500     MOVE ZERO          TO VEH-MILEAGE.
016600     MOVE 30.00          TO VEH-DAILY-PRICE.
016700     MOVE 0.1000         TO VEH-MAINT-RATE.
016800     MOVE 1              TO VEH-AVAIL-FLAG.
016900     WRITE VEH-REC.
017000     ADD 1 TO WS-SEED-CTR.
017100
017200 202-SEED-ONE-VEHICLE.
017300     MOVE SPACES       TO VEH-REC.
017400     MOVE 'V002'        TO VEH-ID.
017500     MOVE 'Honda Civic'             TO VEH-BRAND-MODEL.
017600     MOVE ZERO          TO VEH-MILEAGE.
017700     MOVE 32.00          TO VEH-DAILY-PRICE.
017800     MOVE 0.1200         TO VEH-MAINT-RATE.
017900     MOVE 1              TO VEH-AVAIL-FLAG.
018000     WRITE VEH-REC.
018100     ADD 1 TO WS-SEED-CTR.
018200
018300 203-SEED-ONE-VEHICLE.
018400     MOVE SPACES       TO VEH-REC.
018500     MOVE 'V003'        TO VEH-ID.
018600     MOVE 'Ford Focus'              TO VEH-BRAND-MODEL.
018700     MOVE ZERO          TO VEH-MILEAGE.
018800     MOVE 28.00          TO VEH-DAILY-PRICE.
018900     MOVE 0.1100         TO VEH-MAINT-RATE.
019000     MOVE 1              TO VEH-AVAIL-FLAG.
019100     WRITE VEH-REC.
019200     ADD 1 TO WS-SEED-CTR.
019300
019400 204-SEED-ONE-VEHICLE.
019500     MOVE SPACES       TO VEH-REC.
019600     MOVE 'V004'        TO VEH-ID.
019700     MOVE 'BMW 3 Series'            TO VEH-BRAND-MODEL.
019800     MOVE ZERO          TO VEH-MILEAGE.
019900     MOVE 55.00          TO VEH-DAILY-PRICE.
020000     MOVE 0.2000         TO VEH-MAINT-RATE.
020100     MOVE 1              TO VEH-AVAIL-FLAG.
020200     WRITE VEH-REC.
020300     ADD 1 TO WS-SEED-CTR.
020400
020500 205-SEED-ONE-VEHICLE.
020600     MOVE SPACES       TO VEH-REC.
020700     MOVE 'V005'        TO VEH-ID.
020800     MOVE 'Audi A4'                 TO VEH-BRAND-MODEL.
020900     MOVE ZERO          TO VEH-MILEAGE.
021000     MOVE 60.00          TO VEH-DAILY-PRICE.
021100     MOVE 0.2200         TO VEH-MAINT-RATE.
021200     MOVE 1              TO VEH-AVAIL-FLAG.
021300     WRITE VEH-REC.
021400     ADD 1 TO WS-SEED-CTR.
021500
021600 206-SEED-ONE-VEHICLE.
021700     MOVE SPACES       TO VEH-REC.
021800     MOVE 'V006'        TO VEH-ID.
021900     MOVE 'Volkswagen Golf'         TO VEH-BRAND-MODEL.
022000     MOVE ZERO          TO VEH-MILEAGE.
022100     MOVE 29.00          TO VEH-DAILY-PRICE.
022200     MOVE 0.1000         TO VEH-MAINT-RATE.
022300     MOVE 1              TO VEH-AVAIL-FLAG.
022400     WRITE VEH-REC.
022500     ADD 1 TO WS-SEED-CTR.
022600
022700 207-SEED-ONE-VEHICLE.
022800     MOVE SPACES       TO VEH-REC.
022900     MOVE 'V007'        TO VEH-ID.
023000     MOVE 'Mazda 3'                 TO VEH-BRAND-MODEL.
023100     MOVE ZERO          TO VEH-MILEAGE.
023200     MOVE 31.00          TO VEH-DAILY-PRICE.
023300     MOVE 0.1300         TO VEH-MAINT-RATE.
023400     MOVE 1              TO VEH-AVAIL-FLAG.
023500     WRITE VEH-REC.
023600     ADD 1 TO WS-SEED-CTR.
023700
023800 208-SEED-ONE-VEHICLE.
023900     MOVE SPACES       TO VEH-REC.
024000     MOVE 'V008'        TO VEH-ID.
024100     MOVE 'Hyundai Elantra'         TO VEH-BRAND-MODEL.
024200     MOVE ZERO          TO VEH-MILEAGE.
024300     MOVE 27.00          TO VEH-DAILY-PRICE.
024400     MOVE 0.0900         TO VEH-MAINT-RATE.
024500     MOVE 1              TO VEH-AVAIL-FLAG.
024600     WRITE VEH-REC.
024700     ADD 1 TO WS-SEED-CTR.
024800
024900 209-SEED-ONE-VEHICLE.
025000     MOVE SPACES       TO VEH-REC.
025100     MOVE 'V009'        TO VEH-ID.
025200     MOVE 'Kia Forte'               TO VEH-BRAND-MODEL.
025300     MOVE ZERO          TO VEH-MILEAGE.
025400     MOVE 26.00          TO VEH-DAILY-PRICE.
025500     MOVE 0.0800         TO VEH-MAINT-RATE.
025600     MOVE 1              TO VEH-AVAIL-FLAG.
025700     WRITE VEH-REC.
025800     ADD 1 TO WS-SEED-CTR.
025900
026000 210-SEED-ONE-VEHICLE.
026100     MOVE SPACES       TO VEH-REC.
026200     MOVE 'V010'        TO VEH-ID.
026300     MOVE 'Chevrolet Cruze'         TO VEH-BRAND-MODEL.
026400     MOVE ZERO          TO VEH-MILEAGE.
026500     MOVE 25.00          TO VEH-DAILY-PRICE.
026600     MOVE 0.0700         TO VEH-MAINT-RATE.
026700     MOVE 1              TO VEH-AVAIL-FLAG.
026800     WRITE VEH-REC.
026900     ADD 1 TO WS-SEED-CTR.
027000
027100 900-CLOSE-FILES.
027200     CLOSE VEHICLES, VEHICLES-OUT.
