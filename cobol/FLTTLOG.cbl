000100*****************************************************************
000200* LICENSED MATERIALS - PROPERTY OF SHARE-MY-CAR FLEET OPS       *
000300* ALL RIGHTS RESERVED                                           *
000400*****************************************************************
000500 IDENTIFICATION DIVISION.
000600******************************************************************
000700 PROGRAM-ID.  FLTTLOG.
000800 AUTHOR. R B WINTERS.
000900 INSTALLATION. FLEET OPS DEVELOPMENT CENTER.
001000 DATE-WRITTEN. 01/29/88.
001100 DATE-COMPILED. 01/29/88.
001200 SECURITY. NON-CONFIDENTIAL.
001300*
001400*****************************************************************
001500* TRANSACTION LOG VIEWER.                                       *
001600*                                                                *
001700*   STRAIGHT SEQUENTIAL READ OF TRANSACT - NO TABLES, NO         *
001800*   UPDATE, ONE LINE OUT PER RECORD IN.  THE SIMPLEST PROGRAM    *
001900*   IN THE SUITE, KEPT THAT WAY ON PURPOSE.                      *
002000*****************************************************************
002100*
002200* CHANGE LOG.
002300*   CR-1008  RBW  01/29/88  ORIGINAL PROGRAM.
002400*   CR-1094  RBW  11/22/98  Y2K REVIEW - DATE FIELD PASSES          CR1094
002500*                           THROUGH UNCHANGED, ALREADY 4-DIGIT.
002600*   CR-1140  TLH  05/14/01  ADDED RUN-TOTAL RECORD COUNT TO THE
002700*                           CONSOLE MESSAGE AT OPS' REQUEST.
002800*
002900 ENVIRONMENT DIVISION.
003000 CONFIGURATION SECTION.
003100 SOURCE-COMPUTER. IBM-390.
003200 OBJECT-COMPUTER. IBM-390.
003300 SPECIAL-NAMES.
003400     C01 IS TOP-OF-FORM.
003500
003600 INPUT-OUTPUT SECTION.
003700 FILE-CONTROL.
003800     SELECT TRANSACTIONS ASSIGN TO TRANSACT
003900         ORGANIZATION IS SEQUENTIAL
004000         ACCESS MODE IS SEQUENTIAL
004100         FILE STATUS IS WS-TRNFILE-STATUS.
004200
004300     SELECT TLOG-RPT ASSIGN TO TLOGRPT
004400         ORGANIZATION IS SEQUENTIAL
004500         ACCESS MODE IS SEQUENTIAL
004600         FILE STATUS IS WS-TLOGRPT-STATUS.
004700
004800 DATA DIVISION.
004900 FILE SECTION.
005000
005100 FD  TRANSACTIONS
005200     RECORDING MODE IS F
005300     LABEL RECORDS ARE STANDARD.
005400 COPY FLTTRN.
005500
005600 FD  TLOG-RPT
005700     RECORDING MODE IS F
005800     LABEL RECORDS ARE STANDARD.
005900 01  TLOGRPT-RECORD                 PIC X(100).
006000
006100 WORKING-STORAGE SECTION.
006200 01  WS-FILE-STATUSES.
006300     05  WS-TRNFILE-STATUS          PIC X(02) VALUE SPACES.
006400         88  TRNFILE-OK                  VALUE '00'.
006500         88  TRNFILE-EOF                  VALUE '10'.
006600     05  WS-TLOGRPT-STATUS          PIC X(02) VALUE SPACES.
006700         88  TLOGRPT-OK                  VALUE '00'.
006800     05  FILLER                     PIC X(01).
006900
007000 01  WS-SWITCHES.
007100     05  WS-TRNFILE-EOF-SW          PIC X(01) VALUE 'N'.
007200         88  TRNFILE-AT-EOF               VALUE 'Y'.
007300     05  FILLER                     PIC X(01).
007400
007500 01  WS-COUNTERS.
007600     05  WS-TRN-COUNT               PIC S9(7) COMP VALUE +0.
007700     05  FILLER                     PIC X(01).
007800
007900 01  WS-DISPLAY-COUNTERS REDEFINES WS-COUNTERS.
008000     05  WS-D-TRN-COUNT             PIC S9(7).
008100     05  FILLER                     PIC X(01).
008200
008300 01  WS-TRN-DATE-R.
008400*    OVERLAY USED ONLY IF A FUTURE CR NEEDS TO FILTER BY YEAR -
008500*    NOT EXERCISED TODAY, KEPT FROM THE ORIGINAL DESIGN REVIEW.
008600     05  WS-TRN-DATE                PIC X(10).
008700     05  WS-TRN-DATE-PARTS REDEFINES WS-TRN-DATE.
008800         10  WS-TRN-YYYY                PIC 9(04).
008900         10  FILLER                      PIC X(01).
009000         10  WS-TRN-MM                   PIC 9(02).
009100         10  FILLER                      PIC X(01).
009200         10  WS-TRN-DD                   PIC 9(02).
009300
009400 01  WS-MONEY-WORK.
009500     05  WS-REVENUE-D               PIC S9(5)V99 COMP-3.
009600     05  WS-REVENUE-R REDEFINES WS-REVENUE-D PIC S9(5)V99.
009700     05  FILLER                     PIC X(01).
009800
009900 01  RPT-TRANS-LINE.
010000     05  RPT-TR-ID                  PIC 9(07).
010100     05  FILLER                     PIC X(02) VALUE ': '.
010200     05  RPT-TR-CUSTOMER            PIC X(30).
010300     05  FILLER                     PIC X(03) VALUE ' | '.
010400     05  RPT-TR-VEHICLE             PIC X(05).
010500     05  FILLER                     PIC X(09) VALUE ' | Days: '.
010600     05  RPT-TR-DAYS                PIC ZZZ9.
010700     05  FILLER                     PIC X(07) VALUE ' | Rev '.
010800     05  FILLER                     PIC X(01) VALUE '€'.
010900     05  RPT-TR-REVENUE             PIC ZZZZ9.99.
011000     05  FILLER                     PIC X(09) VALUE ' | Clean '.
011100     05  FILLER                     PIC X(01) VALUE '€'.
011200     05  RPT-TR-CLEAN               PIC ZZZZ9.99.
011300     05  FILLER                     PIC X(09) VALUE ' | Maint '.
011400     05  FILLER                     PIC X(01) VALUE '€'.
011500     05  RPT-TR-MAINT               PIC ZZZZ9.99.
011600     05  FILLER                     PIC X(08) VALUE ' | Late '.
011700     05  FILLER                     PIC X(01) VALUE '€'.
011800     05  RPT-TR-LATE                PIC ZZZZ9.99.
011900     05  FILLER                     PIC X(04) VALUE ' on '.
012000     05  RPT-TR-DATE                PIC X(10).
012100
012200 PROCEDURE DIVISION.
012300*****************************************************************
012400 000-MAIN.
012500*****************************************************************
012600     PERFORM 100-OPEN-FILES.
012700     PERFORM 110-READ-TRANSACTION.
012800     PERFORM 200-LIST-ONE-TRANSACTION THRU 200-EXIT
012900         UNTIL TRNFILE-AT-EOF.
013000     DISPLAY 'FLTTLOG - ' WS-D-TRN-COUNT ' TRANSACTIONS LISTED'.
013100     PERFORM 900-CLOSE-FILES.
013200     GOBACK.
013300
013400 100-OPEN-FILES.
013500     OPEN INPUT TRANSACTIONS.
013600     OPEN OUTPUT TLOG-RPT.
013700     IF NOT TLOGRPT-OK
013800         DISPLAY 'FLTTLOG - ERROR OPENING TLOGRPT'
013900     END-IF.
014000
014100 110-READ-TRANSACTION.
014200     READ TRANSACTIONS
014300         AT END MOVE 'Y' TO WS-TRNFILE-EOF-SW
014400     END-READ.
014500
014600 200-LIST-ONE-TRANSACTION.
014700     ADD 1 TO WS-TRN-COUNT.
014800     MOVE TRN-ID                TO RPT-TR-ID.
014900     MOVE TRN-CUSTOMER-NAME      TO RPT-TR-CUSTOMER.
015000     MOVE TRN-VEHICLE-ID          TO RPT-TR-VEHICLE.
015100     MOVE TRN-RENTAL-DURATION     TO RPT-TR-DAYS.
015200     MOVE TRN-REVENUE             TO RPT-TR-REVENUE.
015300     MOVE TRN-CLEANING-FEE        TO RPT-TR-CLEAN.
015400     MOVE TRN-MAINTENANCE-FEE     TO RPT-TR-MAINT.
015500     MOVE TRN-LATE-FEE            TO RPT-TR-LATE.
015600     MOVE TRN-TRANS-DATE          TO RPT-TR-DATE.
015700     WRITE TLOGRPT-RECORD FROM RPT-TRANS-LINE.
015800     PERFORM 110-READ-TRANSACTION.
015900 200-EXIT.
016000     EXIT.
016100
016200 900-CLOSE-FILES.
016300     CLOSE TRANSACTIONS, TLOG-RPT.
