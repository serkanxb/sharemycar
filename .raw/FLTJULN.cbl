      *****************************************************************
      * LICENSED MATERIALS - PROPERTY OF SHARE-MY-CAR FLEET OPS       *
      * ALL RIGHTS RESERVED                                           *
      *****************************************************************
       IDENTIFICATION DIVISION.
      ******************************************************************
       PROGRAM-ID.  FLTJULN.
       AUTHOR. R B WHITFIELD.
       INSTALLATION. FLEET OPS DEVELOPMENT CENTER.
       DATE-WRITTEN. 01/11/88.
       DATE-COMPILED. 01/11/88.
       SECURITY. NON-CONFIDENTIAL.
      *
      *****************************************************************
      * CALENDAR DATE ARITHMETIC SUBROUTINE.                          *
      *                                                                *
      *   CALLED BY FLTBOOK (TO ADD A RENTAL DURATION IN DAYS TO A     *
      *   START DATE) AND BY FLTRETN (TO FIND THE NUMBER OF CALENDAR   *
      *   DAYS BETWEEN TWO DATES).  NO FILES ARE OWNED BY THIS MODULE; *
      *   ALL WORK IS DONE AGAINST THE SINGLE LINKAGE PARAMETER AREA,  *
      *   LK-PARMS, PASSED BY THE CALLER.  DATES ARE CONVERTED TO AN   *
      *   ABSOLUTE DAY NUMBER COUNTED FROM 01/01/1600 (A YEAR FAR      *
      *   ENOUGH BACK THAT NO FLEET DATE WILL EVER PRECEDE IT) AND     *
      *   BACK AGAIN, SO THE CALLER NEVER SEES THE INTERMEDIATE FORM.  *
      *****************************************************************
      *
      * CHANGE LOG.
      *   CR-1002  RBW  01/11/88  ORIGINAL PROGRAM - ADD AND SUBTRACT
      *                           FUNCTIONS ONLY, NO OTHERS PLANNED.
      *   CR-1026  TLH  03/11/88  CORRECTED CENTURY-LEAP TEST (YEAR
      *                           2000 WAS BEING TREATED AS A COMMON
      *                           YEAR BY THE OLD MOD-4-ONLY LOGIC).
      *   CR-1089  RBW  11/19/98  Y2K REVIEW - ALL YEARS CARRIED FULL  @@TAG:CR1089@@
      *                           4-DIGIT, EPOCH IS 1600, NO EXPOSURE.
      *   CR-1101  TLH  01/14/01  ADDED WS-TRACE-SW DIAGNOSTIC DISPLAY
      *                           FOR USE WHEN CHASING DATE PROBLEMS.
      *
       ENVIRONMENT DIVISION.
       CONFIGURATION SECTION.
       SOURCE-COMPUTER. IBM-390.
       OBJECT-COMPUTER. IBM-390.
       SPECIAL-NAMES.
           C01 IS TOP-OF-FORM.
           UPSI-0 ON STATUS IS FLTJULN-TRACE-REQUESTED
           UPSI-0 OFF STATUS IS FLTJULN-TRACE-NOT-REQUESTED.

       DATA DIVISION.
       WORKING-STORAGE SECTION.
       77  EPOCH-YEAR                    PIC 9(04) COMP VALUE 1600.

       01  WS-SWITCHES.
           05  WS-TRACE-SW                PIC X(01) VALUE 'N'.
               88  WS-TRACE-ON                VALUE 'Y'.
           05  WS-YEAR-FOUND-SW           PIC X(01) VALUE 'N'.
               88  WS-YEAR-FOUND               VALUE 'Y'.
           05  WS-MONTH-FOUND-SW          PIC X(01) VALUE 'N'.
               88  WS-MONTH-FOUND               VALUE 'Y'.
           05  FILLER                     PIC X(01).

       01  WS-LEAP-WORK.
           05  WS-TEST-YEAR               PIC 9(04) COMP.
           05  WS-MOD-DUMMY               PIC 9(04) COMP.
           05  WS-MOD-4                   PIC 9(04) COMP.
           05  WS-MOD-100                 PIC 9(04) COMP.
           05  WS-MOD-400                 PIC 9(04) COMP.
           05  WS-LEAP-SW                 PIC X(01).
               88  WS-YEAR-IS-LEAP             VALUE 'Y'.
               88  WS-YEAR-NOT-LEAP            VALUE 'N'.
           05  FILLER                     PIC X(01).

       01  WS-CONVERSION-WORK.
           05  WS-CONV-YEAR               PIC 9(04) COMP.
           05  WS-CONV-MONTH              PIC 9(02) COMP.
           05  WS-CONV-DAY                PIC 9(02) COMP.
           05  WS-CONV-RESULT             PIC S9(9) COMP.
           05  WS-SUB-YEAR                PIC 9(04) COMP.
           05  WS-SUB-MONTH               PIC 9(02) COMP.
           05  WS-YEAR-DAYS-THIS          PIC 9(03) COMP.
           05  WS-MONTH-DAYS-THIS         PIC 9(02) COMP.
           05  WS-REMAIN-DAYS             PIC S9(9) COMP.
           05  FILLER                     PIC X(01).

       01  WS-ABS-DAY-HOLDERS.
           05  WS-ABS-DAYS-1              PIC S9(9) COMP.
           05  WS-ABS-DAYS-2               PIC S9(9) COMP.
           05  FILLER                     PIC X(01).

       01  WS-ABS-DAY-DISPLAY REDEFINES WS-ABS-DAY-HOLDERS.
           05  WS-D-ABS-DAYS-1            PIC S9(9).
           05  WS-D-ABS-DAYS-2            PIC S9(9).
           05  FILLER                     PIC X(01).

       01  WS-MONTH-DAYS-TABLE.
           05  WS-MONTH-DAYS-ENTRY        PIC 9(02) COMP OCCURS 12 TIMES.
           05  FILLER                     PIC X(01).

       LINKAGE SECTION.
       01  LK-PARMS.
           05  LK-FUNCTION-CODE           PIC X(01).
               88  LK-FUNCTION-IS-ADD         VALUE 'A'.
               88  LK-FUNCTION-IS-DIFF        VALUE 'S'.
           05  LK-DATE-1                  PIC X(10).
           05  LK-DATE-1-R REDEFINES LK-DATE-1.
               10  LK-D1-YYYY             PIC 9(04).
               10  FILLER                 PIC X(01).
               10  LK-D1-MM               PIC 9(02).
               10  FILLER                 PIC X(01).
               10  LK-D1-DD               PIC 9(02).
           05  LK-DATE-2                  PIC X(10).
           05  LK-DATE-2-R REDEFINES LK-DATE-2.
               10  LK-D2-YYYY             PIC 9(04).
               10  FILLER                 PIC X(01).
               10  LK-D2-MM               PIC 9(02).
               10  FILLER                 PIC X(01).
               10  LK-D2-DD               PIC 9(02).
           05  LK-DAYS                    PIC S9(7) COMP.
           05  LK-RETURN-CODE             PIC S9(3) COMP.

       PROCEDURE DIVISION USING LK-PARMS.
      *****************************************************************
       000-MAIN-LOGIC.
      *****************************************************************
           PERFORM 050-LOAD-MONTH-TABLE.
           IF FLTJULN-TRACE-REQUESTED
               MOVE 'Y' TO WS-TRACE-SW
           END-IF.
           EVALUATE TRUE
               WHEN LK-FUNCTION-IS-ADD
                   PERFORM 100-DATE-ADD THRU 100-EXIT
               WHEN LK-FUNCTION-IS-DIFF
                   PERFORM 200-DATE-DIFF THRU 200-EXIT
               WHEN OTHER
                   MOVE -1 TO LK-RETURN-CODE
           END-EVALUATE.
           IF WS-TRACE-ON
               DISPLAY 'FLTJULN - ABS1=' WS-D-ABS-DAYS-1
                       ' ABS2=' WS-D-ABS-DAYS-2
                       ' RC=' LK-RETURN-CODE
           END-IF.
           GOBACK.

       050-LOAD-MONTH-TABLE.
           MOVE 31 TO WS-MONTH-DAYS-ENTRY (1).
           MOVE 28 TO WS-MONTH-DAYS-ENTRY (2).
           MOVE 31 TO WS-MONTH-DAYS-ENTRY (3).
           MOVE 30 TO WS-MONTH-DAYS-ENTRY (4).
           MOVE 31 TO WS-MONTH-DAYS-ENTRY (5).
           MOVE 30 TO WS-MONTH-DAYS-ENTRY (6).
           MOVE 31 TO WS-MONTH-DAYS-ENTRY (7).
           MOVE 31 TO WS-MONTH-DAYS-ENTRY (8).
           MOVE 30 TO WS-MONTH-DAYS-ENTRY (9).
           MOVE 31 TO WS-MONTH-DAYS-ENTRY (10).
           MOVE 30 TO WS-MONTH-DAYS-ENTRY (11).
           MOVE 31 TO WS-MONTH-DAYS-ENTRY (12).

       100-DATE-ADD.
           MOVE LK-D1-YYYY TO WS-CONV-YEAR.
           MOVE LK-D1-MM   TO WS-CONV-MONTH.
           MOVE LK-D1-DD   TO WS-CONV-DAY.
           PERFORM 300-DATE-TO-ABS-DAYS THRU 300-EXIT.
           MOVE WS-CONV-RESULT TO WS-ABS-DAYS-1.
           COMPUTE WS-ABS-DAYS-2 = WS-ABS-DAYS-1 + LK-DAYS.
           PERFORM 400-ABS-DAYS-TO-DATE THRU 400-EXIT.
           MOVE 0 TO LK-RETURN-CODE.
       100-EXIT.
           EXIT.

       200-DATE-DIFF.
           MOVE LK-D1-YYYY TO WS-CONV-YEAR.
           MOVE LK-D1-MM   TO WS-CONV-MONTH.
           MOVE LK-D1-DD   TO WS-CONV-DAY.
           PERFORM 300-DATE-TO-ABS-DAYS THRU 300-EXIT.
           MOVE WS-CONV-RESULT TO WS-ABS-DAYS-1.
           MOVE LK-D2-YYYY TO WS-CONV-YEAR.
           MOVE LK-D2-MM   TO WS-CONV-MONTH.
           MOVE LK-D2-DD   TO WS-CONV-DAY.
           PERFORM 300-DATE-TO-ABS-DAYS THRU 300-EXIT.
           MOVE WS-CONV-RESULT TO WS-ABS-DAYS-2.
           COMPUTE LK-DAYS = WS-ABS-DAYS-2 - WS-ABS-DAYS-1.
           MOVE 0 TO LK-RETURN-CODE.
       200-EXIT.
           EXIT.

      *****************************************************************
      *    CONVERTS WS-CONV-YEAR/MONTH/DAY TO AN ABSOLUTE DAY COUNT    *
      *    FROM 01/01/EPOCH-YEAR, LEFT IN WS-CONV-RESULT.              *
      *****************************************************************
       300-DATE-TO-ABS-DAYS.
           MOVE 0          TO WS-CONV-RESULT.
           MOVE EPOCH-YEAR TO WS-SUB-YEAR.
           PERFORM 310-ACCUM-YEAR-DAYS THRU 310-EXIT
               UNTIL WS-SUB-YEAR >= WS-CONV-YEAR.
           MOVE 1 TO WS-SUB-MONTH.
           PERFORM 320-ACCUM-MONTH-DAYS THRU 320-EXIT
               UNTIL WS-SUB-MONTH >= WS-CONV-MONTH.
           ADD WS-CONV-DAY TO WS-CONV-RESULT.
       300-EXIT.
           EXIT.

       310-ACCUM-YEAR-DAYS.
           MOVE WS-SUB-YEAR TO WS-TEST-YEAR.
           PERFORM 330-TEST-LEAP-YEAR THRU 330-EXIT.
           IF WS-YEAR-IS-LEAP
               ADD 366 TO WS-CONV-RESULT
           ELSE
               ADD 365 TO WS-CONV-RESULT
           END-IF.
           ADD 1 TO WS-SUB-YEAR.
       310-EXIT.
           EXIT.

       320-ACCUM-MONTH-DAYS.
           ADD WS-MONTH-DAYS-ENTRY (WS-SUB-MONTH) TO WS-CONV-RESULT.
           IF WS-SUB-MONTH = 2
               MOVE WS-CONV-YEAR TO WS-TEST-YEAR
               PERFORM 330-TEST-LEAP-YEAR THRU 330-EXIT
               IF WS-YEAR-IS-LEAP
                   ADD 1 TO WS-CONV-RESULT
               END-IF
           END-IF.
           ADD 1 TO WS-SUB-MONTH.
       320-EXIT.
           EXIT.

      *****************************************************************
      *    TESTS WS-TEST-YEAR FOR LEAP YEAR, SETS WS-LEAP-SW.          *
      *    CENTURY YEARS MUST DIVIDE BY 400, NOT JUST 4 - CR-1026.     *
      *****************************************************************
       330-TEST-LEAP-YEAR.
           DIVIDE WS-TEST-YEAR BY 4   GIVING WS-MOD-DUMMY
               REMAINDER WS-MOD-4.
           DIVIDE WS-TEST-YEAR BY 100 GIVING WS-MOD-DUMMY
               REMAINDER WS-MOD-100.
           DIVIDE WS-TEST-YEAR BY 400 GIVING WS-MOD-DUMMY
               REMAINDER WS-MOD-400.
           IF WS-MOD-400 = 0
               MOVE 'Y' TO WS-LEAP-SW
           ELSE
               IF WS-MOD-100 = 0
                   MOVE 'N' TO WS-LEAP-SW
               ELSE
                   IF WS-MOD-4 = 0
                       MOVE 'Y' TO WS-LEAP-SW
                   ELSE
                       MOVE 'N' TO WS-LEAP-SW
                   END-IF
               END-IF
           END-IF.
       330-EXIT.
           EXIT.

      *****************************************************************
      *    CONVERTS THE ABSOLUTE DAY COUNT IN WS-ABS-DAYS-2 BACK TO    *
      *    A YEAR/MONTH/DAY, LEFT IN LK-D2-YYYY/LK-D2-MM/LK-D2-DD.     *
      *****************************************************************
       400-ABS-DAYS-TO-DATE.
           MOVE WS-ABS-DAYS-2 TO WS-REMAIN-DAYS.
           MOVE 'N'        TO WS-YEAR-FOUND-SW.
           MOVE EPOCH-YEAR TO WS-SUB-YEAR.
           PERFORM 410-STRIP-YEAR THRU 410-EXIT
               UNTIL WS-YEAR-FOUND.
           MOVE 'N' TO WS-MONTH-FOUND-SW.
           MOVE 1   TO WS-SUB-MONTH.
           PERFORM 420-STRIP-MONTH THRU 420-EXIT
               UNTIL WS-MONTH-FOUND.
           MOVE WS-SUB-YEAR    TO LK-D2-YYYY.
           MOVE WS-SUB-MONTH   TO LK-D2-MM.
           MOVE WS-REMAIN-DAYS TO LK-D2-DD.
       400-EXIT.
           EXIT.

       410-STRIP-YEAR.
           MOVE WS-SUB-YEAR TO WS-TEST-YEAR.
           PERFORM 330-TEST-LEAP-YEAR THRU 330-EXIT.
           IF WS-YEAR-IS-LEAP
               MOVE 366 TO WS-YEAR-DAYS-THIS
           ELSE
               MOVE 365 TO WS-YEAR-DAYS-THIS
           END-IF.
           IF WS-REMAIN-DAYS > WS-YEAR-DAYS-THIS
               SUBTRACT WS-YEAR-DAYS-THIS FROM WS-REMAIN-DAYS
               ADD 1 TO WS-SUB-YEAR
           ELSE
               MOVE 'Y' TO WS-YEAR-FOUND-SW
           END-IF.
       410-EXIT.
           EXIT.

       420-STRIP-MONTH.
           MOVE WS-MONTH-DAYS-ENTRY (WS-SUB-MONTH) TO
               WS-MONTH-DAYS-THIS.
           IF WS-SUB-MONTH = 2
               MOVE WS-SUB-YEAR TO WS-TEST-YEAR
               PERFORM 330-TEST-LEAP-YEAR THRU 330-EXIT
               IF WS-YEAR-IS-LEAP
                   ADD 1 TO WS-MONTH-DAYS-THIS
               END-IF
           END-IF.
           IF WS-REMAIN-DAYS > WS-MONTH-DAYS-THIS
               SUBTRACT WS-MONTH-DAYS-THIS FROM WS-REMAIN-DAYS
               ADD 1 TO WS-SUB-MONTH
           ELSE
               MOVE 'Y' TO WS-MONTH-FOUND-SW
           END-IF.
       420-EXIT.
           EXIT.
