      *****************************************************************
      * FLTMNT   --  MAINTENANCE LOG RECORD                           *
      *                                                                *
      *   ONE RECORD PER SERVICE EVENT, LOGGED EITHER AUTOMATICALLY   *
      *   BY FLTRETN ON RETURN OR BY THE FLEET SCAN IN FLTMSCH.  KEY  *
      *   IS MAINT-ID, A DENSE ASCENDING NUMBER.  FILE IS MAINTLOG,   *
      *   FIXED SEQUENTIAL, APPEND ONLY.  MAX(MILEAGE-AT-MAINT) PER   *
      *   VEHICLE IS FOUND BY LOADING THE WHOLE FILE INTO MNT-TABLE   *
      *   AND SEARCHING - THERE IS NO KEYED ACCESS ON THIS FILE.      *
      *                                                                *
      *   CR-1001  RBW  01/09/88  ORIGINAL COPY MEMBER                *
      *****************************************************************
       01  MNT-REC.
           05  MNT-ID                     PIC 9(07).
           05  MNT-VEHICLE-ID             PIC X(05).
           05  MNT-MILEAGE-AT-MAINT       PIC 9(07).
           05  MNT-COST                   PIC S9(7)V99   COMP-3.
           05  MNT-DATE                   PIC X(10).
           05  FILLER                     PIC X(03).
