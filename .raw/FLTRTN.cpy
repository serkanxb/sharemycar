      *****************************************************************
      * FLTRTN   --  VEHICLE RETURN RECORD                            *
      *                                                                *
      *   ONE RECORD PER CLOSED BOOKING.  KEY IS RETURN-ID, A DENSE   *
      *   ASCENDING NUMBER ASSIGNED BY FLTRETN.  FILE IS RETURNS,     *
      *   FIXED SEQUENTIAL, APPEND ONLY.                              *
      *                                                                *
      *   CR-1001  RBW  01/09/88  ORIGINAL COPY MEMBER                *
      *****************************************************************
       01  RTN-REC.
           05  RTN-ID                     PIC 9(07).
           05  RTN-BOOKING-ID             PIC 9(07).
           05  RTN-ACTUAL-KM              PIC 9(06).
           05  RTN-LATE-FEE               PIC S9(5)V99   COMP-3.
           05  RTN-CLEAN-FEE              PIC S9(5)V99   COMP-3.
           05  RTN-MAINT-COST             PIC S9(7)V99   COMP-3.
           05  RTN-RETURN-DATE            PIC X(10).
           05  FILLER                     PIC X(07).
