      *****************************************************************
      * LICENSED MATERIALS - PROPERTY OF SHARE-MY-CAR FLEET OPS       *
      * ALL RIGHTS RESERVED                                           *
      *****************************************************************
       IDENTIFICATION DIVISION.
      ******************************************************************
       PROGRAM-ID.  FLTBOOK.
       AUTHOR. D M STOUT.
       INSTALLATION. FLEET OPS DEVELOPMENT CENTER.
       DATE-WRITTEN. 01/18/88.
       DATE-COMPILED. 01/18/88.
       SECURITY. NON-CONFIDENTIAL.
      *
      *****************************************************************
      * RENTAL BOOKING ENGINE.                                        *
      *                                                                *
      *   READS A SEQUENTIAL REQUEST FILE OF BOOKING REQUESTS AND      *
      *   MAKES UPDATES TO THE BOOKINGS AND VEHICLES MASTERS - A       *
      *   TRANSACTION-AGAINST-MASTER SHOP CLASSIC.  VEHFILE IS LOADED  *
      *   ENTIRELY INTO WS-VEH-TABLE SO A BOOKING REQUEST CAN BE       *
      *   MATCHED TO ITS VEHICLE WITHOUT A KEYED READ.  BKGFILE IS     *
      *   COPIED THROUGH TO BKGFLOUT AND NEW BOOKINGS ARE APPENDED     *
      *   WITH DENSE ASCENDING IDS.  END-DATE ARITHMETIC IS DELEGATED  *
      *   TO FLTJULN SO THE CALENDAR RULES LIVE IN ONE PLACE.          *
      *****************************************************************
      *
      * CHANGE LOG.
      *   CR-1005  DMS  01/18/88  ORIGINAL PROGRAM.
      *   CR-1031  TLH  03/19/88  VEHICLE TABLE LOAD LOGIC COPIED BY
      *                           HAND FROM FLTINV (150/155 HERE, 200/
      *                           205 THERE) - NOT A CALL, KEPT LOCAL
      *                           SO THIS PROGRAM HAS NO EXTERNAL
      *                           DEPENDENCY EXCEPT FLTJULN.
      *   CR-1052  RBW  05/02/88  SWITCHED END-DATE MATH TO CALL
      *                           FLTJULN - HAND-ROLLED 30/31-DAY
      *                           TABLE IN THE ORIGINAL WAS WRONG
      *                           ACROSS A LEAP FEBRUARY.
      *   CR-1091  RBW  11/20/98  Y2K REVIEW - DATES CARRY FULL 4-DIGIT  @@TAG:CR1091@@
      *                           YEARS THROUGHOUT, NO CHANGE REQUIRED.
      *   CR-1129  TLH  04/02/01  ADDED THE VEHICLE-NOT-FOUND AND
      *                           VEHICLE-UNAVAILABLE ERROR LINES TO
      *                           BOOKRPT INSTEAD OF ABENDING.
      *
       ENVIRONMENT DIVISION.
       CONFIGURATION SECTION.
       SOURCE-COMPUTER. IBM-390.
       OBJECT-COMPUTER. IBM-390.
       SPECIAL-NAMES.
           C01 IS TOP-OF-FORM.

       INPUT-OUTPUT SECTION.
       FILE-CONTROL.
           SELECT VEHICLES ASSIGN TO VEHFILE
               ORGANIZATION IS SEQUENTIAL
               ACCESS MODE IS SEQUENTIAL
               FILE STATUS IS WS-VEHFILE-STATUS.

           SELECT VEHICLES-OUT ASSIGN TO VEHFLOUT
               ORGANIZATION IS SEQUENTIAL
               ACCESS MODE IS SEQUENTIAL
               FILE STATUS IS WS-VEHOUT-STATUS.

           SELECT BOOKINGS ASSIGN TO BKGFILE
               ORGANIZATION IS SEQUENTIAL
               ACCESS MODE IS SEQUENTIAL
               FILE STATUS IS WS-BKGFILE-STATUS.

           SELECT BOOKINGS-OUT ASSIGN TO BKGFLOUT
               ORGANIZATION IS SEQUENTIAL
               ACCESS MODE IS SEQUENTIAL
               FILE STATUS IS WS-BKGOUT-STATUS.

           SELECT BOOK-REQUESTS ASSIGN TO BOOKREQ
               ORGANIZATION IS SEQUENTIAL
               ACCESS MODE IS SEQUENTIAL
               FILE STATUS IS WS-REQFILE-STATUS.

           SELECT BOOKING-RPT ASSIGN TO BOOKRPT
               ORGANIZATION IS SEQUENTIAL
               ACCESS MODE IS SEQUENTIAL
               FILE STATUS IS WS-BOOKRPT-STATUS.

       DATA DIVISION.
       FILE SECTION.

       FD  VEHICLES
           RECORDING MODE IS F
           LABEL RECORDS ARE STANDARD.
       COPY FLTVEH REPLACING ==VEH-REC== BY ==VEH-REC-IN==.

       FD  VEHICLES-OUT
           RECORDING MODE IS F
           LABEL RECORDS ARE STANDARD.
       COPY FLTVEH.

       FD  BOOKINGS
           RECORDING MODE IS F
           LABEL RECORDS ARE STANDARD.
       COPY FLTBKG REPLACING ==BKG-REC== BY ==BKG-REC-IN==.

       FD  BOOKINGS-OUT
           RECORDING MODE IS F
           LABEL RECORDS ARE STANDARD.
       COPY FLTBKG.

       FD  BOOK-REQUESTS
           RECORDING MODE IS F
           LABEL RECORDS ARE STANDARD.
       01  REQ-REC.
           05  REQ-CUSTOMER-NAME          PIC X(30).
           05  REQ-VEHICLE-ID             PIC X(05).
           05  REQ-START-DATE             PIC X(10).
           05  REQ-DURATION               PIC 9(04).
           05  REQ-EST-KM                 PIC 9(06).
           05  FILLER                     PIC X(05).

       FD  BOOKING-RPT
           RECORDING MODE IS F
           LABEL RECORDS ARE STANDARD.
       01  BOOKRPT-RECORD                 PIC X(132).

       WORKING-STORAGE SECTION.
       01  WS-FILE-STATUSES.
           05  WS-VEHFILE-STATUS          PIC X(02) VALUE SPACES.
               88  VEHFILE-OK                 VALUE '00'.
               88  VEHFILE-EOF                 VALUE '10'.
           05  WS-VEHOUT-STATUS           PIC X(02) VALUE SPACES.
               88  VEHOUT-OK                   VALUE '00'.
           05  WS-BKGFILE-STATUS          PIC X(02) VALUE SPACES.
               88  BKGFILE-OK                  VALUE '00'.
               88  BKGFILE-EOF                  VALUE '10'.
           05  WS-BKGOUT-STATUS           PIC X(02) VALUE SPACES.
               88  BKGOUT-OK                   VALUE '00'.
           05  WS-REQFILE-STATUS          PIC X(02) VALUE SPACES.
               88  REQFILE-OK                  VALUE '00'.
               88  REQFILE-EOF                  VALUE '10'.
           05  WS-BOOKRPT-STATUS          PIC X(02) VALUE SPACES.
               88  BOOKRPT-OK                  VALUE '00'.
           05  FILLER                     PIC X(01).

       01  WS-SWITCHES.
           05  WS-VEHFILE-EOF-SW          PIC X(01) VALUE 'N'.
               88  VEHFILE-AT-EOF              VALUE 'Y'.
           05  WS-BKGFILE-EOF-SW          PIC X(01) VALUE 'N'.
               88  BKGFILE-AT-EOF               VALUE 'Y'.
           05  WS-REQFILE-EOF-SW          PIC X(01) VALUE 'N'.
               88  REQFILE-AT-EOF               VALUE 'Y'.
           05  WS-FOUND-SW                PIC X(01) VALUE 'N'.
           05  FILLER                     PIC X(01).

       01  WS-COUNTERS.
           05  WS-VEH-COUNT               PIC S9(5) COMP VALUE +0.
           05  WS-BKG-COUNT               PIC S9(7) COMP VALUE +0.
           05  WS-NEW-CTR                 PIC S9(5) COMP VALUE +0.
           05  WS-ERR-CTR                 PIC S9(5) COMP VALUE +0.
           05  FILLER                     PIC X(01).

       01  WS-DISPLAY-COUNTERS REDEFINES WS-COUNTERS.
           05  WS-D-VEH-COUNT             PIC S9(5).
           05  WS-D-BKG-COUNT             PIC S9(7).
           05  WS-D-NEW-CTR               PIC S9(5).
           05  WS-D-ERR-CTR               PIC S9(5).
           05  FILLER                     PIC X(01).

       01  WS-INDEXES.
           05  WS-FOUND-IDX               PIC S9(5) COMP.
           05  FILLER                     PIC X(01).

       01  WS-VEH-TABLE.
           05  WS-VEH-ENTRY OCCURS 500 TIMES INDEXED BY WS-VEH-IDX.
               10  WS-VEH-ID                  PIC X(05).
               10  WS-VEH-ID-R REDEFINES WS-VEH-ID.
                   15  WS-VEH-ID-PREFIX           PIC X(01).
                   15  WS-VEH-ID-NUMBER           PIC 9(03).
                   15  FILLER                     PIC X(01).
               10  WS-VEH-BRAND-MODEL         PIC X(30).
               10  WS-VEH-MILEAGE             PIC 9(07).
               10  WS-VEH-DAILY-PRICE         PIC S9(5)V99   COMP-3.
               10  WS-VEH-MAINT-RATE          PIC S9(3)V9(4) COMP-3.
               10  WS-VEH-AVAIL-FLAG          PIC 9(01).

       01  WS-DATE-PARMS.
           05  WS-DP-FUNCTION             PIC X(01).
           05  WS-DP-DATE-1                PIC X(10).
           05  WS-DP-DATE-1-R REDEFINES WS-DP-DATE-1.
               10  WS-DP-D1-YYYY               PIC 9(04).
               10  FILLER                      PIC X(01).
               10  WS-DP-D1-MM                 PIC 9(02).
               10  FILLER                      PIC X(01).
               10  WS-DP-D1-DD                 PIC 9(02).
           05  WS-DP-DATE-2                PIC X(10).
           05  WS-DP-DAYS                  PIC S9(7) COMP.
           05  WS-DP-RETURN-CODE           PIC S9(3) COMP.

       01  WS-EST-COST                    PIC S9(7)V99 COMP-3 VALUE +0.
       01  WS-ERR-MSG                     PIC X(30) VALUE SPACES.

       01  RPT-BOOK-DETAIL.
           05  RPT-BK-ID                  PIC 9(07).
           05  FILLER                     PIC X(02) VALUE ': '.
           05  RPT-BK-CUSTOMER            PIC X(30).
           05  FILLER                     PIC X(03) VALUE ' | '.
           05  RPT-BK-VEHICLE             PIC X(05).
           05  FILLER                     PIC X(03) VALUE ' | '.
           05  RPT-BK-START               PIC X(10).
           05  FILLER                     PIC X(04) VALUE ' to '.
           05  RPT-BK-END                 PIC X(10).
           05  FILLER                     PIC X(08) VALUE ' | Est. '.
           05  RPT-BK-KM                  PIC ZZZZZ9.
           05  FILLER                     PIC X(06) VALUE ' km | '.
           05  FILLER                     PIC X(05) VALUE 'Est €'.
           05  RPT-BK-COST                PIC ZZZZ9.99.

       01  RPT-ERR-LINE                   PIC X(80).

       PROCEDURE DIVISION.
      *****************************************************************
       000-MAIN.
      *****************************************************************
           PERFORM 100-OPEN-FILES.
           PERFORM 150-LOAD-VEHICLE-TABLE THRU 150-EXIT.
           PERFORM 160-COPY-EXISTING-BOOKINGS THRU 160-EXIT.
           PERFORM 170-READ-REQUEST.
           PERFORM 200-PROCESS-REQUEST THRU 200-EXIT
               UNTIL REQFILE-AT-EOF.
           PERFORM 500-WRITE-VEHICLES-OUT THRU 500-EXIT.
           DISPLAY 'FLTBOOK - ' WS-D-BKG-COUNT ' BOOKINGS ON FILE, '
                   WS-D-NEW-CTR ' NEW BOOKINGS WRITTEN, '
                   WS-D-ERR-CTR ' REQUESTS REJECTED'.
           PERFORM 900-CLOSE-FILES.
           GOBACK.

       100-OPEN-FILES.
           OPEN INPUT VEHICLES.
           OPEN OUTPUT VEHICLES-OUT.
           OPEN INPUT BOOKINGS.
           OPEN OUTPUT BOOKINGS-OUT.
           OPEN INPUT BOOK-REQUESTS.
           OPEN OUTPUT BOOKING-RPT.
           IF NOT VEHOUT-OK OR NOT BKGOUT-OK OR NOT BOOKRPT-OK
               DISPLAY 'FLTBOOK - ERROR OPENING OUTPUT FILES'
           END-IF.

       110-READ-VEHICLES.
           READ VEHICLES
               AT END MOVE 'Y' TO WS-VEHFILE-EOF-SW
           END-READ.

       120-READ-BOOKING.
           READ BOOKINGS
               AT END MOVE 'Y' TO WS-BKGFILE-EOF-SW
           END-READ.

       150-LOAD-VEHICLE-TABLE.
           MOVE 0 TO WS-VEH-COUNT.
           PERFORM 110-READ-VEHICLES.
           PERFORM 155-STORE-VEHICLE THRU 155-EXIT
               UNTIL VEHFILE-AT-EOF.
       150-EXIT.
           EXIT.

       155-STORE-VEHICLE.
           ADD 1 TO WS-VEH-COUNT.
           SET WS-VEH-IDX TO WS-VEH-COUNT.
           MOVE VEH-ID IN VEH-REC-IN          TO WS-VEH-ID (WS-VEH-IDX).
           MOVE VEH-BRAND-MODEL IN VEH-REC-IN TO
               WS-VEH-BRAND-MODEL (WS-VEH-IDX).
           MOVE VEH-MILEAGE IN VEH-REC-IN     TO
               WS-VEH-MILEAGE (WS-VEH-IDX).
           MOVE VEH-DAILY-PRICE IN VEH-REC-IN TO
               WS-VEH-DAILY-PRICE (WS-VEH-IDX).
           MOVE VEH-MAINT-RATE IN VEH-REC-IN  TO
               WS-VEH-MAINT-RATE (WS-VEH-IDX).
           MOVE VEH-AVAIL-FLAG IN VEH-REC-IN  TO
               WS-VEH-AVAIL-FLAG (WS-VEH-IDX).
           PERFORM 110-READ-VEHICLES.
       155-EXIT.
           EXIT.

       160-COPY-EXISTING-BOOKINGS.
           MOVE 0 TO WS-BKG-COUNT.
           PERFORM 120-READ-BOOKING.
           PERFORM 165-COPY-ONE-BOOKING THRU 165-EXIT
               UNTIL BKGFILE-AT-EOF.
       160-EXIT.
           EXIT.

       165-COPY-ONE-BOOKING.
           ADD 1 TO WS-BKG-COUNT.
           WRITE BKG-REC FROM BKG-REC-IN.
           PERFORM 120-READ-BOOKING.
       165-EXIT.
           EXIT.

       170-READ-REQUEST.
           READ BOOK-REQUESTS
               AT END MOVE 'Y' TO WS-REQFILE-EOF-SW
           END-READ.

       200-PROCESS-REQUEST.
           PERFORM 210-FIND-VEHICLE THRU 210-EXIT.
           EVALUATE TRUE
               WHEN WS-FOUND-SW NOT = 'Y'
                   MOVE 'VEHICLE NOT FOUND' TO WS-ERR-MSG
                   PERFORM 280-REPORT-ERROR THRU 280-EXIT
               WHEN WS-VEH-AVAIL-FLAG (WS-FOUND-IDX) NOT = 1
                   MOVE 'VEHICLE UNAVAILABLE' TO WS-ERR-MSG
                   PERFORM 280-REPORT-ERROR THRU 280-EXIT
               WHEN OTHER
                   PERFORM 220-BUILD-BOOKING THRU 220-EXIT
           END-EVALUATE.
           PERFORM 170-READ-REQUEST.
       200-EXIT.
           EXIT.

       210-FIND-VEHICLE.
           MOVE 'N' TO WS-FOUND-SW.
           SET WS-VEH-IDX TO 1.
           PERFORM 215-TEST-VEHICLE THRU 215-EXIT
               UNTIL WS-FOUND-SW = 'Y' OR WS-VEH-IDX > WS-VEH-COUNT.
       210-EXIT.
           EXIT.

       215-TEST-VEHICLE.
           IF WS-VEH-ID (WS-VEH-IDX) = REQ-VEHICLE-ID
               MOVE 'Y' TO WS-FOUND-SW
               SET WS-FOUND-IDX TO WS-VEH-IDX
           ELSE
               SET WS-VEH-IDX UP BY 1
           END-IF.
       215-EXIT.
           EXIT.

       220-BUILD-BOOKING.
           PERFORM 230-COMPUTE-END-DATE THRU 230-EXIT.
           PERFORM 240-COMPUTE-EST-COST THRU 240-EXIT.
           ADD 1 TO WS-BKG-COUNT.
           MOVE SPACES              TO BKG-REC.
           MOVE WS-BKG-COUNT        TO BKG-ID.
           MOVE REQ-CUSTOMER-NAME   TO BKG-CUSTOMER-NAME.
           MOVE REQ-VEHICLE-ID      TO BKG-VEHICLE-ID.
           MOVE REQ-START-DATE      TO BKG-START-DATE.
           MOVE WS-DP-DATE-2        TO BKG-END-DATE.
           MOVE REQ-EST-KM          TO BKG-EST-KM.
           MOVE WS-EST-COST         TO BKG-EST-COST.
           WRITE BKG-REC.
           MOVE 0 TO WS-VEH-AVAIL-FLAG (WS-FOUND-IDX).
           ADD 1 TO WS-NEW-CTR.
           PERFORM 270-WRITE-BOOKING-REPORT THRU 270-EXIT.
       220-EXIT.
           EXIT.

       230-COMPUTE-END-DATE.
           MOVE 'A'             TO WS-DP-FUNCTION.
           MOVE REQ-START-DATE  TO WS-DP-DATE-1.
           MOVE REQ-DURATION    TO WS-DP-DAYS.
           CALL 'FLTJULN' USING WS-DATE-PARMS.
       230-EXIT.
           EXIT.

       240-COMPUTE-EST-COST.
           COMPUTE WS-EST-COST ROUNDED =
               (REQ-DURATION * WS-VEH-DAILY-PRICE (WS-FOUND-IDX))
             + (REQ-EST-KM   * WS-VEH-MAINT-RATE (WS-FOUND-IDX)).
       240-EXIT.
           EXIT.

       270-WRITE-BOOKING-REPORT.
           MOVE BKG-ID              TO RPT-BK-ID.
           MOVE REQ-CUSTOMER-NAME   TO RPT-BK-CUSTOMER.
           MOVE REQ-VEHICLE-ID      TO RPT-BK-VEHICLE.
           MOVE REQ-START-DATE      TO RPT-BK-START.
           MOVE WS-DP-DATE-2        TO RPT-BK-END.
           MOVE REQ-EST-KM          TO RPT-BK-KM.
           MOVE WS-EST-COST         TO RPT-BK-COST.
           WRITE BOOKRPT-RECORD FROM RPT-BOOK-DETAIL.
       270-EXIT.
           EXIT.

       280-REPORT-ERROR.
           ADD 1 TO WS-ERR-CTR.
           MOVE SPACES TO RPT-ERR-LINE.
           STRING 'ERROR: ' WS-ERR-MSG ' - VEHICLE ' REQ-VEHICLE-ID
                  ' / CUSTOMER ' REQ-CUSTOMER-NAME
               DELIMITED BY SIZE INTO RPT-ERR-LINE.
           WRITE BOOKRPT-RECORD FROM RPT-ERR-LINE.
       280-EXIT.
           EXIT.

       500-WRITE-VEHICLES-OUT.
           IF WS-VEH-COUNT > 0
               PERFORM 510-WRITE-ONE-VEHICLE THRU 510-EXIT
                   VARYING WS-VEH-IDX FROM 1 BY 1
                   UNTIL WS-VEH-IDX > WS-VEH-COUNT
           END-IF.
       500-EXIT.
           EXIT.

       510-WRITE-ONE-VEHICLE.
           MOVE SPACES TO VEH-REC.
           MOVE WS-VEH-ID (WS-VEH-IDX)          TO VEH-ID IN VEH-REC.
           MOVE WS-VEH-BRAND-MODEL (WS-VEH-IDX) TO
               VEH-BRAND-MODEL IN VEH-REC.
           MOVE WS-VEH-MILEAGE (WS-VEH-IDX)     TO
               VEH-MILEAGE IN VEH-REC.
           MOVE WS-VEH-DAILY-PRICE (WS-VEH-IDX) TO
               VEH-DAILY-PRICE IN VEH-REC.
           MOVE WS-VEH-MAINT-RATE (WS-VEH-IDX)  TO
               VEH-MAINT-RATE IN VEH-REC.
           MOVE WS-VEH-AVAIL-FLAG (WS-VEH-IDX)  TO
               VEH-AVAIL-FLAG IN VEH-REC.
           WRITE VEH-REC.
       510-EXIT.
           EXIT.

       900-CLOSE-FILES.
           CLOSE VEHICLES, VEHICLES-OUT, BOOKINGS, BOOKINGS-OUT,
                 BOOK-REQUESTS, BOOKING-RPT.
