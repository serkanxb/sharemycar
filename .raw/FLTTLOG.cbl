      *****************************************************************
      * LICENSED MATERIALS - PROPERTY OF SHARE-MY-CAR FLEET OPS       *
      * ALL RIGHTS RESERVED                                           *
      *****************************************************************
       IDENTIFICATION DIVISION.
      ******************************************************************
       PROGRAM-ID.  FLTTLOG.
       AUTHOR. R B WINTERS.
       INSTALLATION. FLEET OPS DEVELOPMENT CENTER.
       DATE-WRITTEN. 01/29/88.
       DATE-COMPILED. 01/29/88.
       SECURITY. NON-CONFIDENTIAL.
      *
      *****************************************************************
      * TRANSACTION LOG VIEWER.                                       *
      *                                                                *
      *   STRAIGHT SEQUENTIAL READ OF TRANSACT - NO TABLES, NO         *
      *   UPDATE, ONE LINE OUT PER RECORD IN.  THE SIMPLEST PROGRAM    *
      *   IN THE SUITE, KEPT THAT WAY ON PURPOSE.                      *
      *****************************************************************
      *
      * CHANGE LOG.
      *   CR-1008  RBW  01/29/88  ORIGINAL PROGRAM.
      *   CR-1094  RBW  11/22/98  Y2K REVIEW - DATE FIELD PASSES          CR1094
      *                           THROUGH UNCHANGED, ALREADY 4-DIGIT.
      *   CR-1140  TLH  05/14/01  ADDED RUN-TOTAL RECORD COUNT TO THE
      *                           CONSOLE MESSAGE AT OPS' REQUEST.
      *
       ENVIRONMENT DIVISION.
       CONFIGURATION SECTION.
       SOURCE-COMPUTER. IBM-390.
       OBJECT-COMPUTER. IBM-390.
       SPECIAL-NAMES.
           C01 IS TOP-OF-FORM.

       INPUT-OUTPUT SECTION.
       FILE-CONTROL.
           SELECT TRANSACTIONS ASSIGN TO TRANSACT
               ORGANIZATION IS SEQUENTIAL
               ACCESS MODE IS SEQUENTIAL
               FILE STATUS IS WS-TRNFILE-STATUS.

           SELECT TLOG-RPT ASSIGN TO TLOGRPT
               ORGANIZATION IS SEQUENTIAL
               ACCESS MODE IS SEQUENTIAL
               FILE STATUS IS WS-TLOGRPT-STATUS.

       DATA DIVISION.
       FILE SECTION.

       FD  TRANSACTIONS
           RECORDING MODE IS F
           LABEL RECORDS ARE STANDARD.
       COPY FLTTRN.

       FD  TLOG-RPT
           RECORDING MODE IS F
           LABEL RECORDS ARE STANDARD.
       01  TLOGRPT-RECORD                 PIC X(100).

       WORKING-STORAGE SECTION.
       01  WS-FILE-STATUSES.
           05  WS-TRNFILE-STATUS          PIC X(02) VALUE SPACES.
               88  TRNFILE-OK                  VALUE '00'.
               88  TRNFILE-EOF                  VALUE '10'.
           05  WS-TLOGRPT-STATUS          PIC X(02) VALUE SPACES.
               88  TLOGRPT-OK                  VALUE '00'.
           05  FILLER                     PIC X(01).

       01  WS-SWITCHES.
           05  WS-TRNFILE-EOF-SW          PIC X(01) VALUE 'N'.
               88  TRNFILE-AT-EOF               VALUE 'Y'.
           05  FILLER                     PIC X(01).

       01  WS-COUNTERS.
           05  WS-TRN-COUNT               PIC S9(7) COMP VALUE +0.
           05  FILLER                     PIC X(01).

       01  WS-DISPLAY-COUNTERS REDEFINES WS-COUNTERS.
           05  WS-D-TRN-COUNT             PIC S9(7).
           05  FILLER                     PIC X(01).

       01  WS-TRN-DATE-R.
      *    OVERLAY USED ONLY IF A FUTURE CR NEEDS TO FILTER BY YEAR -
      *    NOT EXERCISED TODAY, KEPT FROM THE ORIGINAL DESIGN REVIEW.
           05  WS-TRN-DATE                PIC X(10).
           05  WS-TRN-DATE-PARTS REDEFINES WS-TRN-DATE.
               10  WS-TRN-YYYY                PIC 9(04).
               10  FILLER                      PIC X(01).
               10  WS-TRN-MM                   PIC 9(02).
               10  FILLER                      PIC X(01).
               10  WS-TRN-DD                   PIC 9(02).

       01  WS-MONEY-WORK.
           05  WS-REVENUE-D               PIC S9(5)V99 COMP-3.
           05  WS-REVENUE-R REDEFINES WS-REVENUE-D PIC S9(5)V99.
           05  FILLER                     PIC X(01).

       01  RPT-TRANS-LINE.
           05  RPT-TR-ID                  PIC 9(07).
           05  FILLER                     PIC X(02) VALUE ': '.
           05  RPT-TR-CUSTOMER            PIC X(30).
           05  FILLER                     PIC X(03) VALUE ' | '.
           05  RPT-TR-VEHICLE             PIC X(05).
           05  FILLER                     PIC X(09) VALUE ' | Days: '.
           05  RPT-TR-DAYS                PIC ZZZ9.
           05  FILLER                     PIC X(07) VALUE ' | Rev '.
           05  FILLER                     PIC X(01) VALUE '€'.
           05  RPT-TR-REVENUE             PIC ZZZZ9.99.
           05  FILLER                     PIC X(09) VALUE ' | Clean '.
           05  FILLER                     PIC X(01) VALUE '€'.
           05  RPT-TR-CLEAN               PIC ZZZZ9.99.
           05  FILLER                     PIC X(09) VALUE ' | Maint '.
           05  FILLER                     PIC X(01) VALUE '€'.
           05  RPT-TR-MAINT               PIC ZZZZ9.99.
           05  FILLER                     PIC X(08) VALUE ' | Late '.
           05  FILLER                     PIC X(01) VALUE '€'.
           05  RPT-TR-LATE                PIC ZZZZ9.99.
           05  FILLER                     PIC X(04) VALUE ' on '.
           05  RPT-TR-DATE                PIC X(10).

       PROCEDURE DIVISION.
      *****************************************************************
       000-MAIN.
      *****************************************************************
           PERFORM 100-OPEN-FILES.
           PERFORM 110-READ-TRANSACTION.
           PERFORM 200-LIST-ONE-TRANSACTION THRU 200-EXIT
               UNTIL TRNFILE-AT-EOF.
           DISPLAY 'FLTTLOG - ' WS-D-TRN-COUNT ' TRANSACTIONS LISTED'.
           PERFORM 900-CLOSE-FILES.
           GOBACK.

       100-OPEN-FILES.
           OPEN INPUT TRANSACTIONS.
           OPEN OUTPUT TLOG-RPT.
           IF NOT TLOGRPT-OK
               DISPLAY 'FLTTLOG - ERROR OPENING TLOGRPT'
           END-IF.

       110-READ-TRANSACTION.
           READ TRANSACTIONS
               AT END MOVE 'Y' TO WS-TRNFILE-EOF-SW
           END-READ.

       200-LIST-ONE-TRANSACTION.
           ADD 1 TO WS-TRN-COUNT.
           MOVE TRN-ID                TO RPT-TR-ID.
           MOVE TRN-CUSTOMER-NAME      TO RPT-TR-CUSTOMER.
           MOVE TRN-VEHICLE-ID          TO RPT-TR-VEHICLE.
           MOVE TRN-RENTAL-DURATION     TO RPT-TR-DAYS.
           MOVE TRN-REVENUE             TO RPT-TR-REVENUE.
           MOVE TRN-CLEANING-FEE        TO RPT-TR-CLEAN.
           MOVE TRN-MAINTENANCE-FEE     TO RPT-TR-MAINT.
           MOVE TRN-LATE-FEE            TO RPT-TR-LATE.
           MOVE TRN-TRANS-DATE          TO RPT-TR-DATE.
           WRITE TLOGRPT-RECORD FROM RPT-TRANS-LINE.
           PERFORM 110-READ-TRANSACTION.
       200-EXIT.
           EXIT.

       900-CLOSE-FILES.
           CLOSE TRANSACTIONS, TLOG-RPT.
