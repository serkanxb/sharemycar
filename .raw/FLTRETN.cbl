      *****************************************************************
      * LICENSED MATERIALS - PROPERTY OF SHARE-MY-CAR FLEET OPS       *
      * ALL RIGHTS RESERVED                                           *
      *****************************************************************
       IDENTIFICATION DIVISION.
      ******************************************************************
       PROGRAM-ID.  FLTRETN.
       AUTHOR. D M STOUT.
       INSTALLATION. FLEET OPS DEVELOPMENT CENTER.
       DATE-WRITTEN. 01/22/88.
       DATE-COMPILED. 01/22/88.
       SECURITY. NON-CONFIDENTIAL.
      *
      *****************************************************************
      * VEHICLE RETURN PROCESSOR.                                     *
      *                                                                *
      *   THE BUSIEST PROGRAM IN THE SUITE - ONE RETURN REQUEST        *
      *   TOUCHES FIVE FILES.  BOOKINGS AND VEHICLES ARE LOADED INTO   *
      *   TABLES FOR LOOKUP (BOOKINGS BY DIRECT SUBSCRIPT SINCE        *
      *   BOOKING-ID IS DENSE ASCENDING FROM 1, VEHICLES BY LINEAR     *
      *   SCAN). RETURNS AND TRANSACT ARE PURE APPEND FILES - OLD      *
      *   RECORDS PASS THROUGH UNTOUCHED AND NEW ONES FOLLOW.          *
      *   MAINTLOG IS BOTH - PASSED THROUGH AND ALSO LOADED INTO A     *
      *   TABLE SO THE AUTO-MAINTENANCE CHECK CAN FIND THE HIGHEST     *
      *   MILEAGE-AT-MAINT ALREADY ON RECORD FOR THE VEHICLE BEING     *
      *   RETURNED, WITHOUT A KEYED READ.                              *
      *****************************************************************
      *
      * CHANGE LOG.
      *   CR-1006  DMS  01/22/88  ORIGINAL PROGRAM.
      *   CR-1053  RBW  05/02/88  SWITCHED LATE-DAY AND RENTAL-DURATION
      *                           MATH TO CALL FLTJULN, SAME REASON AS
      *                           THE FLTBOOK CHANGE THIS SAME WEEK.
      *   CR-1077  TLH  09/14/88  AUTO-MAINTENANCE TRIGGER WAS COMPARING
      *                           AGAINST THE OLD MILEAGE, NOT THE NEW -
      *                           CORRECTED TO COMPUTE KM-SINCE OFF THE
      *                           POST-RETURN ODOMETER READING.
      *   CR-1092  RBW  11/21/98  Y2K REVIEW - DATES CARRY FULL 4-DIGIT   @@TAG:CR1092@@
      *                           YEARS THROUGHOUT, NO CHANGE REQUIRED.
      *   CR-1131  TLH  04/03/01  BOOKING-NOT-FOUND AND VEHICLE-NOT-
      *                           FOUND REJECTIONS NOW WRITE TO RETNRPT
      *                           INSTEAD OF ABENDING THE RUN.
      *   CR-1132  RBW  08/14/01  268-WRITE-MAINT-LOG NOW ALSO UPDATES
      *                           THE IN-MEMORY MAINTLOG TABLE, NOT JUST
      *                           THE FILE - A SECOND RETURN ON THE SAME
      *                           VEHICLE LATER IN THE SAME RUN WAS
      *                           FINDING LAST-MAINT STALE.
      *
       ENVIRONMENT DIVISION.
       CONFIGURATION SECTION.
       SOURCE-COMPUTER. IBM-390.
       OBJECT-COMPUTER. IBM-390.
       SPECIAL-NAMES.
           C01 IS TOP-OF-FORM.

       INPUT-OUTPUT SECTION.
       FILE-CONTROL.
           SELECT VEHICLES ASSIGN TO VEHFILE
               ORGANIZATION IS SEQUENTIAL
               ACCESS MODE IS SEQUENTIAL
               FILE STATUS IS WS-VEHFILE-STATUS.

           SELECT VEHICLES-OUT ASSIGN TO VEHFLOUT
               ORGANIZATION IS SEQUENTIAL
               ACCESS MODE IS SEQUENTIAL
               FILE STATUS IS WS-VEHOUT-STATUS.

           SELECT BOOKINGS ASSIGN TO BKGFILE
               ORGANIZATION IS SEQUENTIAL
               ACCESS MODE IS SEQUENTIAL
               FILE STATUS IS WS-BKGFILE-STATUS.

           SELECT RETURNS ASSIGN TO RETNFILE
               ORGANIZATION IS SEQUENTIAL
               ACCESS MODE IS SEQUENTIAL
               FILE STATUS IS WS-RETNFILE-STATUS.

           SELECT RETURNS-OUT ASSIGN TO RETNFLOUT
               ORGANIZATION IS SEQUENTIAL
               ACCESS MODE IS SEQUENTIAL
               FILE STATUS IS WS-RETNOUT-STATUS.

           SELECT MAINT-LOG ASSIGN TO MAINTLOG
               ORGANIZATION IS SEQUENTIAL
               ACCESS MODE IS SEQUENTIAL
               FILE STATUS IS WS-MNTFILE-STATUS.

           SELECT MAINT-LOG-OUT ASSIGN TO MNTLGOUT
               ORGANIZATION IS SEQUENTIAL
               ACCESS MODE IS SEQUENTIAL
               FILE STATUS IS WS-MNTOUT-STATUS.

           SELECT TRANSACTIONS ASSIGN TO TRANSACT
               ORGANIZATION IS SEQUENTIAL
               ACCESS MODE IS SEQUENTIAL
               FILE STATUS IS WS-TRNFILE-STATUS.

           SELECT TRANSACTIONS-OUT ASSIGN TO TRANSOUT
               ORGANIZATION IS SEQUENTIAL
               ACCESS MODE IS SEQUENTIAL
               FILE STATUS IS WS-TRNOUT-STATUS.

           SELECT RETURN-REQUESTS ASSIGN TO RETNREQ
               ORGANIZATION IS SEQUENTIAL
               ACCESS MODE IS SEQUENTIAL
               FILE STATUS IS WS-REQFILE-STATUS.

           SELECT RETURN-RPT ASSIGN TO RETNRPT
               ORGANIZATION IS SEQUENTIAL
               ACCESS MODE IS SEQUENTIAL
               FILE STATUS IS WS-RETRPT-STATUS.

       DATA DIVISION.
       FILE SECTION.

       FD  VEHICLES
           RECORDING MODE IS F
           LABEL RECORDS ARE STANDARD.
       COPY FLTVEH REPLACING ==VEH-REC== BY ==VEH-REC-IN==.

       FD  VEHICLES-OUT
           RECORDING MODE IS F
           LABEL RECORDS ARE STANDARD.
       COPY FLTVEH.

       FD  BOOKINGS
           RECORDING MODE IS F
           LABEL RECORDS ARE STANDARD.
       COPY FLTBKG.

       FD  RETURNS
           RECORDING MODE IS F
           LABEL RECORDS ARE STANDARD.
       COPY FLTRTN REPLACING ==RTN-REC== BY ==RTN-REC-IN==.

       FD  RETURNS-OUT
           RECORDING MODE IS F
           LABEL RECORDS ARE STANDARD.
       COPY FLTRTN.

       FD  MAINT-LOG
           RECORDING MODE IS F
           LABEL RECORDS ARE STANDARD.
       COPY FLTMNT REPLACING ==MNT-REC== BY ==MNT-REC-IN==.

       FD  MAINT-LOG-OUT
           RECORDING MODE IS F
           LABEL RECORDS ARE STANDARD.
       COPY FLTMNT.

       FD  TRANSACTIONS
           RECORDING MODE IS F
           LABEL RECORDS ARE STANDARD.
       COPY FLTTRN REPLACING ==TRN-REC== BY ==TRN-REC-IN==.

       FD  TRANSACTIONS-OUT
           RECORDING MODE IS F
           LABEL RECORDS ARE STANDARD.
       COPY FLTTRN.

       FD  RETURN-REQUESTS
           RECORDING MODE IS F
           LABEL RECORDS ARE STANDARD.
       01  REQ-REC.
           05  REQ-BOOKING-ID             PIC 9(07).
           05  REQ-ACTUAL-KM              PIC 9(06).
           05  REQ-RETURN-DATE            PIC X(10).
           05  FILLER                     PIC X(07).

       FD  RETURN-RPT
           RECORDING MODE IS F
           LABEL RECORDS ARE STANDARD.
       01  RETRPT-RECORD                  PIC X(150).

       WORKING-STORAGE SECTION.
       01  WS-FILE-STATUSES.
           05  WS-VEHFILE-STATUS          PIC X(02) VALUE SPACES.
               88  VEHFILE-OK                 VALUE '00'.
               88  VEHFILE-EOF                 VALUE '10'.
           05  WS-VEHOUT-STATUS           PIC X(02) VALUE SPACES.
               88  VEHOUT-OK                   VALUE '00'.
           05  WS-BKGFILE-STATUS          PIC X(02) VALUE SPACES.
               88  BKGFILE-OK                  VALUE '00'.
               88  BKGFILE-EOF                  VALUE '10'.
           05  WS-RETNFILE-STATUS         PIC X(02) VALUE SPACES.
               88  RETNFILE-OK                 VALUE '00'.
               88  RETNFILE-EOF                 VALUE '10'.
           05  WS-RETNOUT-STATUS          PIC X(02) VALUE SPACES.
               88  RETNOUT-OK                  VALUE '00'.
           05  WS-MNTFILE-STATUS          PIC X(02) VALUE SPACES.
               88  MNTFILE-OK                  VALUE '00'.
               88  MNTFILE-EOF                  VALUE '10'.
           05  WS-MNTOUT-STATUS           PIC X(02) VALUE SPACES.
               88  MNTOUT-OK                   VALUE '00'.
           05  WS-TRNFILE-STATUS          PIC X(02) VALUE SPACES.
               88  TRNFILE-OK                  VALUE '00'.
               88  TRNFILE-EOF                  VALUE '10'.
           05  WS-TRNOUT-STATUS           PIC X(02) VALUE SPACES.
               88  TRNOUT-OK                   VALUE '00'.
           05  WS-REQFILE-STATUS          PIC X(02) VALUE SPACES.
               88  REQFILE-OK                  VALUE '00'.
               88  REQFILE-EOF                  VALUE '10'.
           05  WS-RETRPT-STATUS           PIC X(02) VALUE SPACES.
               88  RETRPT-OK                   VALUE '00'.
           05  FILLER                     PIC X(01).

       01  WS-SWITCHES.
           05  WS-VEHFILE-EOF-SW          PIC X(01) VALUE 'N'.
               88  VEHFILE-AT-EOF              VALUE 'Y'.
           05  WS-BKGFILE-EOF-SW          PIC X(01) VALUE 'N'.
               88  BKGFILE-AT-EOF               VALUE 'Y'.
           05  WS-MNTFILE-EOF-SW          PIC X(01) VALUE 'N'.
               88  MNTFILE-AT-EOF               VALUE 'Y'.
           05  WS-REQFILE-EOF-SW          PIC X(01) VALUE 'N'.
               88  REQFILE-AT-EOF               VALUE 'Y'.
           05  WS-FOUND-SW                PIC X(01) VALUE 'N'.
           05  WS-VEH-FOUND-SW            PIC X(01) VALUE 'N'.
           05  WS-MAINT-TRIGGERED-SW      PIC X(01) VALUE 'N'.
           05  FILLER                     PIC X(01).

       01  WS-COUNTERS.
           05  WS-VEH-COUNT               PIC S9(5) COMP VALUE +0.
           05  WS-BKG-COUNT               PIC S9(7) COMP VALUE +0.
           05  WS-RTN-COUNT               PIC S9(7) COMP VALUE +0.
           05  WS-MNT-COUNT               PIC S9(7) COMP VALUE +0.
           05  WS-TRN-COUNT               PIC S9(7) COMP VALUE +0.
           05  WS-OK-CTR                  PIC S9(5) COMP VALUE +0.
           05  WS-ERR-CTR                 PIC S9(5) COMP VALUE +0.
           05  FILLER                     PIC X(01).

       01  WS-DISPLAY-COUNTERS REDEFINES WS-COUNTERS.
           05  WS-D-VEH-COUNT             PIC S9(5).
           05  WS-D-BKG-COUNT             PIC S9(7).
           05  WS-D-RTN-COUNT             PIC S9(7).
           05  WS-D-MNT-COUNT             PIC S9(7).
           05  WS-D-TRN-COUNT             PIC S9(7).
           05  WS-D-OK-CTR                PIC S9(5).
           05  WS-D-ERR-CTR               PIC S9(5).
           05  FILLER                     PIC X(01).

       01  WS-INDEXES.
           05  WS-FOUND-IDX               PIC S9(5) COMP.
           05  FILLER                     PIC X(01).

       01  WS-RETURN-WORK.
           05  WS-LATE-DAYS               PIC 9(05)      COMP.
           05  WS-LATE-FEE                PIC S9(5)V99   COMP-3.
           05  WS-CLEAN-FEE               PIC S9(5)V99   COMP-3.
           05  WS-MAINT-FEE               PIC S9(7)V99   COMP-3.
           05  WS-RENTAL-DURATION         PIC 9(04)      COMP.
           05  WS-NEW-MILEAGE             PIC 9(07)      COMP.
           05  WS-LAST-MAINT              PIC 9(07)      COMP.
           05  WS-KM-SINCE                PIC S9(07)     COMP.
           05  WS-CUR-VEHICLE-ID          PIC X(05).
           05  WS-TOTAL-ADDITIONAL        PIC S9(7)V99   COMP-3.
           05  FILLER                     PIC X(01).

       01  WS-VEH-TABLE.
           05  WS-VEH-ENTRY OCCURS 500 TIMES INDEXED BY WS-VEH-IDX.
               10  WS-VEH-ID                  PIC X(05).
               10  WS-VEH-ID-R REDEFINES WS-VEH-ID.
                   15  WS-VEH-ID-PREFIX           PIC X(01).
                   15  WS-VEH-ID-NUMBER           PIC 9(03).
                   15  FILLER                     PIC X(01).
               10  WS-VEH-BRAND-MODEL         PIC X(30).
               10  WS-VEH-MILEAGE             PIC 9(07).
               10  WS-VEH-DAILY-PRICE         PIC S9(5)V99   COMP-3.
               10  WS-VEH-MAINT-RATE          PIC S9(3)V9(4) COMP-3.
               10  WS-VEH-AVAIL-FLAG          PIC 9(01).

       01  WS-BKG-TABLE.
           05  WS-BKG-ENTRY OCCURS 2000 TIMES INDEXED BY WS-BKG-IDX.
               10  WS-BKG-ID                  PIC 9(07).
               10  WS-BKG-CUSTOMER-NAME       PIC X(30).
               10  WS-BKG-VEHICLE-ID          PIC X(05).
               10  WS-BKG-START-DATE          PIC X(10).
               10  WS-BKG-END-DATE            PIC X(10).
               10  WS-BKG-EST-COST            PIC S9(7)V99   COMP-3.
               10  FILLER                     PIC X(01).

       01  WS-MNT-TABLE.
           05  WS-MNT-ENTRY OCCURS 5000 TIMES INDEXED BY WS-MNT-IDX.
               10  WS-MNT-VEHICLE-ID          PIC X(05).
               10  WS-MNT-MILEAGE-AT-MAINT    PIC 9(07).
               10  FILLER                     PIC X(01).

       01  WS-DATE-PARMS.
           05  WS-DP-FUNCTION             PIC X(01).
           05  WS-DP-DATE-1                PIC X(10).
           05  WS-DP-DATE-1-R REDEFINES WS-DP-DATE-1.
               10  WS-DP-D1-YYYY               PIC 9(04).
               10  FILLER                      PIC X(01).
               10  WS-DP-D1-MM                 PIC 9(02).
               10  FILLER                      PIC X(01).
               10  WS-DP-D1-DD                 PIC 9(02).
           05  WS-DP-DATE-2                PIC X(10).
           05  WS-DP-DAYS                  PIC S9(7) COMP.
           05  WS-DP-RETURN-CODE           PIC S9(3) COMP.

       01  WS-ERR-MSG                     PIC X(30) VALUE SPACES.

       01  RPT-RETURN-DETAIL.
           05  RPT-RT-ID                  PIC 9(07).
           05  FILLER                     PIC X(02) VALUE ': '.
           05  RPT-RT-CUSTOMER            PIC X(30).
           05  FILLER                     PIC X(03) VALUE ' | '.
           05  RPT-RT-VEHICLE             PIC X(05).
           05  FILLER                     PIC X(11) VALUE ' | Returned '.
           05  RPT-RT-DATE                PIC X(10).
           05  FILLER                     PIC X(03) VALUE ' | '.
           05  RPT-RT-KM                  PIC ZZZZZ9.
           05  FILLER                     PIC X(07) VALUE ' km | L'.
           05  FILLER                     PIC X(05) VALUE 'ate: '.
           05  RPT-RT-LATE-DAYS           PIC ZZ9.
           05  FILLER                     PIC X(03) VALUE 'd €'.
           05  RPT-RT-LATE-FEE            PIC ZZZZ9.99.
           05  FILLER                     PIC X(09) VALUE ' | Clean €'.
           05  RPT-RT-CLEAN-FEE           PIC ZZZZ9.99.
           05  FILLER                     PIC X(09) VALUE ' | Maint €'.
           05  RPT-RT-MAINT-FEE           PIC ZZZZ9.99.
           05  FILLER                     PIC X(14) VALUE ' | Total Ext €'.
           05  RPT-RT-TOTAL-ADD           PIC ZZZZ9.99.
           05  FILLER                     PIC X(17) VALUE ' | Maint Sched: '.
           05  RPT-RT-MAINT-IND           PIC X(01).
           05  FILLER                     PIC X(11) VALUE ' | Revenue €'.
           05  RPT-RT-REVENUE             PIC ZZZZZ9.99.
           05  FILLER                     PIC X(12) VALUE ' | Duration '.
           05  RPT-RT-DURATION            PIC ZZZ9.
           05  FILLER                     PIC X(01) VALUE 'd'.

       01  RPT-ERR-LINE                   PIC X(80).

       PROCEDURE DIVISION.
      *****************************************************************
       000-MAIN.
      *****************************************************************
           PERFORM 100-OPEN-FILES.
           PERFORM 150-LOAD-VEHICLE-TABLE THRU 150-EXIT.
           PERFORM 155-LOAD-BOOKING-TABLE THRU 155-EXIT.
           PERFORM 158-LOAD-MAINT-TABLE THRU 158-EXIT.
           PERFORM 160-COPY-EXISTING-RETURNS THRU 160-EXIT.
           PERFORM 163-COPY-EXISTING-TRANS THRU 163-EXIT.
           PERFORM 180-READ-REQUEST.
           PERFORM 200-PROCESS-RETURN-REQUEST THRU 200-EXIT
               UNTIL REQFILE-AT-EOF.
           PERFORM 500-WRITE-VEHICLES-OUT THRU 500-EXIT.
           DISPLAY 'FLTRETN - ' WS-D-OK-CTR ' RETURNS PROCESSED, '
                   WS-D-ERR-CTR ' REJECTED'.
           PERFORM 900-CLOSE-FILES.
           GOBACK.

       100-OPEN-FILES.
           OPEN INPUT VEHICLES.
           OPEN OUTPUT VEHICLES-OUT.
           OPEN INPUT BOOKINGS.
           OPEN INPUT RETURNS.
           OPEN OUTPUT RETURNS-OUT.
           OPEN INPUT MAINT-LOG.
           OPEN OUTPUT MAINT-LOG-OUT.
           OPEN INPUT TRANSACTIONS.
           OPEN OUTPUT TRANSACTIONS-OUT.
           OPEN INPUT RETURN-REQUESTS.
           OPEN OUTPUT RETURN-RPT.
           IF NOT VEHOUT-OK OR NOT RETNOUT-OK OR NOT MNTOUT-OK
               OR NOT TRNOUT-OK OR NOT RETRPT-OK
               DISPLAY 'FLTRETN - ERROR OPENING OUTPUT FILES'
           END-IF.

       110-READ-VEHICLES.
           READ VEHICLES
               AT END MOVE 'Y' TO WS-VEHFILE-EOF-SW
           END-READ.

       120-READ-BOOKING.
           READ BOOKINGS
               AT END MOVE 'Y' TO WS-BKGFILE-EOF-SW
           END-READ.

       130-READ-MAINTLOG.
           READ MAINT-LOG
               AT END MOVE 'Y' TO WS-MNTFILE-EOF-SW
           END-READ.

       140-READ-RETURNS.
           READ RETURNS
               AT END MOVE 'Y' TO WS-RETNFILE-EOF-SW
           END-READ.

       145-READ-TRANSACTIONS.
           READ TRANSACTIONS
               AT END MOVE 'Y' TO WS-TRNFILE-EOF-SW
           END-READ.

       150-LOAD-VEHICLE-TABLE.
           MOVE 0 TO WS-VEH-COUNT.
           PERFORM 110-READ-VEHICLES.
           PERFORM 151-STORE-VEHICLE THRU 151-EXIT
               UNTIL VEHFILE-AT-EOF.
       150-EXIT.
           EXIT.

       151-STORE-VEHICLE.
           ADD 1 TO WS-VEH-COUNT.
           SET WS-VEH-IDX TO WS-VEH-COUNT.
           MOVE VEH-ID IN VEH-REC-IN          TO WS-VEH-ID (WS-VEH-IDX).
           MOVE VEH-BRAND-MODEL IN VEH-REC-IN TO
               WS-VEH-BRAND-MODEL (WS-VEH-IDX).
           MOVE VEH-MILEAGE IN VEH-REC-IN     TO
               WS-VEH-MILEAGE (WS-VEH-IDX).
           MOVE VEH-DAILY-PRICE IN VEH-REC-IN TO
               WS-VEH-DAILY-PRICE (WS-VEH-IDX).
           MOVE VEH-MAINT-RATE IN VEH-REC-IN  TO
               WS-VEH-MAINT-RATE (WS-VEH-IDX).
           MOVE VEH-AVAIL-FLAG IN VEH-REC-IN  TO
               WS-VEH-AVAIL-FLAG (WS-VEH-IDX).
           PERFORM 110-READ-VEHICLES.
       151-EXIT.
           EXIT.

       155-LOAD-BOOKING-TABLE.
           MOVE 0 TO WS-BKG-COUNT.
           PERFORM 120-READ-BOOKING.
           PERFORM 156-STORE-BOOKING THRU 156-EXIT
               UNTIL BKGFILE-AT-EOF.
       155-EXIT.
           EXIT.

       156-STORE-BOOKING.
           ADD 1 TO WS-BKG-COUNT.
           SET WS-BKG-IDX TO WS-BKG-COUNT.
           MOVE BKG-ID            TO WS-BKG-ID (WS-BKG-IDX).
           MOVE BKG-CUSTOMER-NAME TO WS-BKG-CUSTOMER-NAME (WS-BKG-IDX).
           MOVE BKG-VEHICLE-ID    TO WS-BKG-VEHICLE-ID (WS-BKG-IDX).
           MOVE BKG-START-DATE    TO WS-BKG-START-DATE (WS-BKG-IDX).
           MOVE BKG-END-DATE      TO WS-BKG-END-DATE (WS-BKG-IDX).
           MOVE BKG-EST-COST      TO WS-BKG-EST-COST (WS-BKG-IDX).
           PERFORM 120-READ-BOOKING.
       156-EXIT.
           EXIT.

       158-LOAD-MAINT-TABLE.
           MOVE 0 TO WS-MNT-COUNT.
           PERFORM 130-READ-MAINTLOG.
           PERFORM 159-COPY-AND-STORE-MAINT THRU 159-EXIT
               UNTIL MNTFILE-AT-EOF.
       158-EXIT.
           EXIT.

       159-COPY-AND-STORE-MAINT.
           ADD 1 TO WS-MNT-COUNT.
           SET WS-MNT-IDX TO WS-MNT-COUNT.
           MOVE MNT-VEHICLE-ID IN MNT-REC-IN TO
               WS-MNT-VEHICLE-ID (WS-MNT-IDX).
           MOVE MNT-MILEAGE-AT-MAINT IN MNT-REC-IN TO
               WS-MNT-MILEAGE-AT-MAINT (WS-MNT-IDX).
           WRITE MNT-REC FROM MNT-REC-IN.
           PERFORM 130-READ-MAINTLOG.
       159-EXIT.
           EXIT.

       160-COPY-EXISTING-RETURNS.
           MOVE 0 TO WS-RTN-COUNT.
           PERFORM 140-READ-RETURNS.
           PERFORM 161-COPY-ONE-RETURN THRU 161-EXIT
               UNTIL RETNFILE-AT-EOF.
       160-EXIT.
           EXIT.

       161-COPY-ONE-RETURN.
           ADD 1 TO WS-RTN-COUNT.
           WRITE RTN-REC FROM RTN-REC-IN.
           PERFORM 140-READ-RETURNS.
       161-EXIT.
           EXIT.

       163-COPY-EXISTING-TRANS.
           MOVE 0 TO WS-TRN-COUNT.
           PERFORM 145-READ-TRANSACTIONS.
           PERFORM 164-COPY-ONE-TRANS THRU 164-EXIT
               UNTIL TRNFILE-AT-EOF.
       163-EXIT.
           EXIT.

       164-COPY-ONE-TRANS.
           ADD 1 TO WS-TRN-COUNT.
           WRITE TRN-REC FROM TRN-REC-IN.
           PERFORM 145-READ-TRANSACTIONS.
       164-EXIT.
           EXIT.

       180-READ-REQUEST.
           READ RETURN-REQUESTS
               AT END MOVE 'Y' TO WS-REQFILE-EOF-SW
           END-READ.

       200-PROCESS-RETURN-REQUEST.
           PERFORM 210-FIND-BOOKING THRU 210-EXIT.
           IF WS-FOUND-SW NOT = 'Y'
               MOVE 'BOOKING NOT FOUND' TO WS-ERR-MSG
               PERFORM 290-REPORT-ERROR THRU 290-EXIT
           ELSE
               PERFORM 215-FIND-VEHICLE THRU 215-EXIT
               IF WS-VEH-FOUND-SW NOT = 'Y'
                   MOVE 'VEHICLE NOT FOUND' TO WS-ERR-MSG
                   PERFORM 290-REPORT-ERROR THRU 290-EXIT
               ELSE
                   PERFORM 220-PROCESS-ONE-RETURN THRU 220-EXIT
                   ADD 1 TO WS-OK-CTR
               END-IF
           END-IF.
           PERFORM 180-READ-REQUEST.
       200-EXIT.
           EXIT.

       210-FIND-BOOKING.
           MOVE 'N' TO WS-FOUND-SW.
           IF REQ-BOOKING-ID > 0 AND REQ-BOOKING-ID <= WS-BKG-COUNT
               SET WS-BKG-IDX TO REQ-BOOKING-ID
               IF WS-BKG-ID (WS-BKG-IDX) = REQ-BOOKING-ID
                   MOVE 'Y' TO WS-FOUND-SW
               END-IF
           END-IF.
       210-EXIT.
           EXIT.

       215-FIND-VEHICLE.
           MOVE 'N' TO WS-VEH-FOUND-SW.
           SET WS-VEH-IDX TO 1.
           PERFORM 216-TEST-VEHICLE THRU 216-EXIT
               UNTIL WS-VEH-FOUND-SW = 'Y' OR WS-VEH-IDX > WS-VEH-COUNT.
       215-EXIT.
           EXIT.

       216-TEST-VEHICLE.
           IF WS-VEH-ID (WS-VEH-IDX) = WS-BKG-VEHICLE-ID (WS-BKG-IDX)
               MOVE 'Y' TO WS-VEH-FOUND-SW
               SET WS-FOUND-IDX TO WS-VEH-IDX
           ELSE
               SET WS-VEH-IDX UP BY 1
           END-IF.
       216-EXIT.
           EXIT.

       220-PROCESS-ONE-RETURN.
           MOVE WS-BKG-VEHICLE-ID (WS-BKG-IDX) TO WS-CUR-VEHICLE-ID.
           PERFORM 230-COMPUTE-LATE-FEE THRU 230-EXIT.
           PERFORM 235-COMPUTE-DURATION THRU 235-EXIT.
           PERFORM 240-COMPUTE-FEES THRU 240-EXIT.
           PERFORM 245-WRITE-RETURN THRU 245-EXIT.
           PERFORM 250-WRITE-TRANSACTION THRU 250-EXIT.
           PERFORM 255-UPDATE-VEHICLE THRU 255-EXIT.
           PERFORM 260-CHECK-AUTO-MAINT THRU 260-EXIT.
           PERFORM 270-WRITE-RETURN-REPORT THRU 270-EXIT.
       220-EXIT.
           EXIT.

       230-COMPUTE-LATE-FEE.
           MOVE 'S'                        TO WS-DP-FUNCTION.
           MOVE WS-BKG-END-DATE (WS-BKG-IDX) TO WS-DP-DATE-1.
           MOVE REQ-RETURN-DATE            TO WS-DP-DATE-2.
           CALL 'FLTJULN' USING WS-DATE-PARMS.
           IF WS-DP-DAYS > 0
               MOVE WS-DP-DAYS TO WS-LATE-DAYS
           ELSE
               MOVE 0 TO WS-LATE-DAYS
           END-IF.
           COMPUTE WS-LATE-FEE = WS-LATE-DAYS * 10.00.
       230-EXIT.
           EXIT.

       235-COMPUTE-DURATION.
           MOVE 'S'                          TO WS-DP-FUNCTION.
           MOVE WS-BKG-START-DATE (WS-BKG-IDX) TO WS-DP-DATE-1.
           MOVE WS-BKG-END-DATE (WS-BKG-IDX)   TO WS-DP-DATE-2.
           CALL 'FLTJULN' USING WS-DATE-PARMS.
           MOVE WS-DP-DAYS TO WS-RENTAL-DURATION.
       235-EXIT.
           EXIT.

       240-COMPUTE-FEES.
           MOVE 20.00 TO WS-CLEAN-FEE.
           COMPUTE WS-MAINT-FEE ROUNDED =
               REQ-ACTUAL-KM * WS-VEH-MAINT-RATE (WS-FOUND-IDX).
           COMPUTE WS-TOTAL-ADDITIONAL =
               WS-LATE-FEE + WS-CLEAN-FEE + WS-MAINT-FEE.
       240-EXIT.
           EXIT.

       245-WRITE-RETURN.
           ADD 1 TO WS-RTN-COUNT.
           MOVE SPACES            TO RTN-REC.
           MOVE WS-RTN-COUNT      TO RTN-ID.
           MOVE REQ-BOOKING-ID    TO RTN-BOOKING-ID.
           MOVE REQ-ACTUAL-KM     TO RTN-ACTUAL-KM.
           MOVE WS-LATE-FEE       TO RTN-LATE-FEE.
           MOVE WS-CLEAN-FEE      TO RTN-CLEAN-FEE.
           MOVE WS-MAINT-FEE      TO RTN-MAINT-COST.
           MOVE REQ-RETURN-DATE   TO RTN-RETURN-DATE.
           WRITE RTN-REC.
       245-EXIT.
           EXIT.

       250-WRITE-TRANSACTION.
           ADD 1 TO WS-TRN-COUNT.
           MOVE SPACES TO TRN-REC.
           MOVE WS-TRN-COUNT                       TO TRN-ID.
           MOVE WS-BKG-CUSTOMER-NAME (WS-BKG-IDX)   TO TRN-CUSTOMER-NAME.
           MOVE WS-BKG-VEHICLE-ID (WS-BKG-IDX)      TO TRN-VEHICLE-ID.
           MOVE WS-RENTAL-DURATION                  TO
               TRN-RENTAL-DURATION.
           MOVE WS-BKG-EST-COST (WS-BKG-IDX)        TO TRN-REVENUE.
           MOVE WS-CLEAN-FEE                        TO TRN-CLEANING-FEE.
           MOVE WS-MAINT-FEE                        TO
               TRN-MAINTENANCE-FEE.
           MOVE WS-LATE-FEE                         TO TRN-LATE-FEE.
           MOVE REQ-RETURN-DATE                     TO TRN-TRANS-DATE.
           WRITE TRN-REC.
       250-EXIT.
           EXIT.

       255-UPDATE-VEHICLE.
           COMPUTE WS-NEW-MILEAGE =
               WS-VEH-MILEAGE (WS-FOUND-IDX) + REQ-ACTUAL-KM.
           MOVE WS-NEW-MILEAGE TO WS-VEH-MILEAGE (WS-FOUND-IDX).
           MOVE 1               TO WS-VEH-AVAIL-FLAG (WS-FOUND-IDX).
       255-EXIT.
           EXIT.

       260-CHECK-AUTO-MAINT.
           PERFORM 265-FIND-LAST-MAINT THRU 265-EXIT.
           COMPUTE WS-KM-SINCE = WS-NEW-MILEAGE - WS-LAST-MAINT.
           IF WS-KM-SINCE >= 10000
               PERFORM 268-WRITE-MAINT-LOG THRU 268-EXIT
               MOVE 'Y' TO WS-MAINT-TRIGGERED-SW
           ELSE
               MOVE 'N' TO WS-MAINT-TRIGGERED-SW
           END-IF.
       260-EXIT.
           EXIT.

       265-FIND-LAST-MAINT.
           MOVE 0 TO WS-LAST-MAINT.
           IF WS-MNT-COUNT > 0
               PERFORM 266-SCAN-MAINT THRU 266-EXIT
                   VARYING WS-MNT-IDX FROM 1 BY 1
                   UNTIL WS-MNT-IDX > WS-MNT-COUNT
           END-IF.
       265-EXIT.
           EXIT.

       266-SCAN-MAINT.
           IF WS-MNT-VEHICLE-ID (WS-MNT-IDX) = WS-CUR-VEHICLE-ID
               AND WS-MNT-MILEAGE-AT-MAINT (WS-MNT-IDX) > WS-LAST-MAINT
               MOVE WS-MNT-MILEAGE-AT-MAINT (WS-MNT-IDX) TO
                   WS-LAST-MAINT
           END-IF.
       266-EXIT.
           EXIT.

       268-WRITE-MAINT-LOG.
           ADD 1 TO WS-MNT-COUNT.
           SET WS-MNT-IDX           TO WS-MNT-COUNT.
           MOVE SPACES              TO MNT-REC.
           MOVE WS-MNT-COUNT        TO MNT-ID.
           MOVE WS-CUR-VEHICLE-ID   TO MNT-VEHICLE-ID.
           MOVE WS-NEW-MILEAGE      TO MNT-MILEAGE-AT-MAINT.
           COMPUTE MNT-COST ROUNDED =
               WS-KM-SINCE * WS-VEH-MAINT-RATE (WS-FOUND-IDX).
           MOVE REQ-RETURN-DATE     TO MNT-DATE.
           WRITE MNT-REC.
      *    KEEP THE IN-MEMORY TABLE IN STEP WITH MAINTLOG ITSELF -
      *    CR-1132 BELOW SHOWED A SECOND RETURN ON THE SAME VEHICLE,
      *    LATER IN THE SAME RUN, MIS-TRIGGERING OFF A STALE
      *    LAST-MAINT IF THE TABLE WASN'T UPDATED HERE TOO.
           MOVE WS-CUR-VEHICLE-ID   TO
               WS-MNT-VEHICLE-ID (WS-MNT-IDX).
           MOVE WS-NEW-MILEAGE      TO
               WS-MNT-MILEAGE-AT-MAINT (WS-MNT-IDX).
       268-EXIT.
           EXIT.

       270-WRITE-RETURN-REPORT.
           MOVE RTN-ID                            TO RPT-RT-ID.
           MOVE WS-BKG-CUSTOMER-NAME (WS-BKG-IDX)  TO RPT-RT-CUSTOMER.
           MOVE WS-CUR-VEHICLE-ID                  TO RPT-RT-VEHICLE.
           MOVE REQ-RETURN-DATE                    TO RPT-RT-DATE.
           MOVE REQ-ACTUAL-KM                      TO RPT-RT-KM.
           MOVE WS-LATE-DAYS                       TO RPT-RT-LATE-DAYS.
           MOVE WS-LATE-FEE                        TO RPT-RT-LATE-FEE.
           MOVE WS-CLEAN-FEE                       TO RPT-RT-CLEAN-FEE.
           MOVE WS-MAINT-FEE                       TO RPT-RT-MAINT-FEE.
           MOVE WS-TOTAL-ADDITIONAL                TO RPT-RT-TOTAL-ADD.
           MOVE WS-MAINT-TRIGGERED-SW               TO RPT-RT-MAINT-IND.
           MOVE WS-BKG-EST-COST (WS-BKG-IDX)        TO RPT-RT-REVENUE.
           MOVE WS-RENTAL-DURATION                  TO RPT-RT-DURATION.
           WRITE RETRPT-RECORD FROM RPT-RETURN-DETAIL.
       270-EXIT.
           EXIT.

       290-REPORT-ERROR.
           ADD 1 TO WS-ERR-CTR.
           MOVE SPACES TO RPT-ERR-LINE.
           STRING 'ERROR: ' WS-ERR-MSG ' - BOOKING ID '
                  REQ-BOOKING-ID
               DELIMITED BY SIZE INTO RPT-ERR-LINE.
           WRITE RETRPT-RECORD FROM RPT-ERR-LINE.
       290-EXIT.
           EXIT.

       500-WRITE-VEHICLES-OUT.
           IF WS-VEH-COUNT > 0
               PERFORM 510-WRITE-ONE-VEHICLE THRU 510-EXIT
                   VARYING WS-VEH-IDX FROM 1 BY 1
                   UNTIL WS-VEH-IDX > WS-VEH-COUNT
           END-IF.
       500-EXIT.
           EXIT.

       510-WRITE-ONE-VEHICLE.
           MOVE SPACES TO VEH-REC.
           MOVE WS-VEH-ID (WS-VEH-IDX)          TO VEH-ID IN VEH-REC.
           MOVE WS-VEH-BRAND-MODEL (WS-VEH-IDX) TO
               VEH-BRAND-MODEL IN VEH-REC.
           MOVE WS-VEH-MILEAGE (WS-VEH-IDX)     TO
               VEH-MILEAGE IN VEH-REC.
           MOVE WS-VEH-DAILY-PRICE (WS-VEH-IDX) TO
               VEH-DAILY-PRICE IN VEH-REC.
           MOVE WS-VEH-MAINT-RATE (WS-VEH-IDX)  TO
               VEH-MAINT-RATE IN VEH-REC.
           MOVE WS-VEH-AVAIL-FLAG (WS-VEH-IDX)  TO
               VEH-AVAIL-FLAG IN VEH-REC.
           WRITE VEH-REC.
       510-EXIT.
           EXIT.

       900-CLOSE-FILES.
           CLOSE VEHICLES, VEHICLES-OUT, BOOKINGS, RETURNS,
                 RETURNS-OUT, MAINT-LOG, MAINT-LOG-OUT, TRANSACTIONS,
                 TRANSACTIONS-OUT, RETURN-REQUESTS, RETURN-RPT.
