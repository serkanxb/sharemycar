      *****************************************************************
      * FLTVEH   --  FLEET VEHICLE MASTER RECORD                      *
      *                                                                *
      *   ONE RECORD PER VEHICLE IN THE SHARE-MY-CAR FLEET.  KEY IS   *
      *   VEHICLE-ID (ASCENDING, UNIQUE).  FILE IS VEHICLES, A FIXED  *
      *   SEQUENTIAL MASTER READ AND REWRITTEN IN FULL BY EVERY       *
      *   PROGRAM THAT TOUCHES FLEET DATA - NO KEYED ACCESS IS USED,  *
      *   VEHICLES ARE LOADED INTO VEH-TABLE AND SEARCHED IN CORE.    *
      *                                                                *
      *   CR-1001  RBW  01/09/88  ORIGINAL COPY MEMBER                *
      *****************************************************************
       01  VEH-REC.
           05  VEH-ID                     PIC X(05).
               88  VEH-ID-NOT-ASSIGNED        VALUE SPACES.
           05  VEH-ID-R  REDEFINES VEH-ID.
               10  VEH-ID-PREFIX          PIC X(01).
               10  VEH-ID-NUMBER          PIC 9(03).
               10  FILLER                 PIC X(01).
           05  VEH-BRAND-MODEL            PIC X(30).
           05  VEH-MILEAGE                PIC 9(07).
           05  VEH-DAILY-PRICE            PIC S9(5)V99   COMP-3.
           05  VEH-MAINT-RATE             PIC S9(3)V9(4) COMP-3.
           05  VEH-AVAIL-FLAG             PIC 9(01).
               88  VEH-AVAILABLE              VALUE 1.
               88  VEH-UNAVAILABLE            VALUE 0.
           05  FILLER                     PIC X(01).
