      *****************************************************************
      * LICENSED MATERIALS - PROPERTY OF SHARE-MY-CAR FLEET OPS       *
      * ALL RIGHTS RESERVED                                           *
      *****************************************************************
       IDENTIFICATION DIVISION.
      ******************************************************************
       PROGRAM-ID.  FLTINV.
       AUTHOR. R B WHITFIELD.
       INSTALLATION. FLEET OPS DEVELOPMENT CENTER.
       DATE-WRITTEN. 01/15/88.
       DATE-COMPILED. 01/15/88.
       SECURITY. NON-CONFIDENTIAL.
      *
      *****************************************************************
      * VEHICLE INVENTORY MANAGER.                                    *
      *                                                                *
      *   LOADS VEHFILE INTO WS-VEH-TABLE, APPLIES EVERY REQUEST ON    *
      *   ACTFILE (ADD A VEHICLE OR TOGGLE AN AVAILABILITY FLAG) IN    *
      *   FILE ORDER, WRITES THE INVENTORY LISTING TO INVRPT, THEN     *
      *   WRITES THE UPDATED TABLE BACK OUT AS THE NEW VEHFLOUT        *
      *   MASTER.  NEW VEHICLE IDS ARE GENERATED HERE - HIGHEST        *
      *   EXISTING NUMERIC SUFFIX PLUS ONE - NO ID IS EVER TAKEN OFF   *
      *   THE ACTION RECORD.                                          *
      *****************************************************************
      *
      * CHANGE LOG.
      *   CR-1004  RBW  01/15/88  ORIGINAL PROGRAM.
      *   CR-1031  TLH  03/19/88  MOVED ID GENERATION TO A SEPARATE
      *                           PARAGRAPH SO FLTBOOK COULD BORROW
      *                           THE SAME SCAN LOGIC (NOT CALLED -
      *                           COPIED BY HAND, SEE FLTBOOK REMARKS).
      *   CR-1090  RBW  11/20/98  Y2K REVIEW - NO DATES HELD IN THIS    @@TAG:CR1090@@
      *                           PROGRAM, NO CHANGE REQUIRED.
      *   CR-1130  TLH  04/02/01  RAISED WS-VEH-TABLE TO 500 ENTRIES -
      *                           300 WAS TOO SMALL FOR THE EXPANDED
      *                           DOWNTOWN FLEET.
      *
       ENVIRONMENT DIVISION.
       CONFIGURATION SECTION.
       SOURCE-COMPUTER. IBM-390.
       OBJECT-COMPUTER. IBM-390.
       SPECIAL-NAMES.
           C01 IS TOP-OF-FORM.

       INPUT-OUTPUT SECTION.
       FILE-CONTROL.
           SELECT VEHICLES ASSIGN TO VEHFILE
               ORGANIZATION IS SEQUENTIAL
               ACCESS MODE IS SEQUENTIAL
               FILE STATUS IS WS-VEHFILE-STATUS.

           SELECT VEHICLES-OUT ASSIGN TO VEHFLOUT
               ORGANIZATION IS SEQUENTIAL
               ACCESS MODE IS SEQUENTIAL
               FILE STATUS IS WS-VEHOUT-STATUS.

           SELECT ACTIONS ASSIGN TO ACTFILE
               ORGANIZATION IS SEQUENTIAL
               ACCESS MODE IS SEQUENTIAL
               FILE STATUS IS WS-ACTFILE-STATUS.

           SELECT INVENTORY-RPT ASSIGN TO INVRPT
               ORGANIZATION IS SEQUENTIAL
               ACCESS MODE IS SEQUENTIAL
               FILE STATUS IS WS-INVRPT-STATUS.

       DATA DIVISION.
       FILE SECTION.

       FD  VEHICLES
           RECORDING MODE IS F
           LABEL RECORDS ARE STANDARD.
       COPY FLTVEH REPLACING ==VEH-REC== BY ==VEH-REC-IN==.

       FD  VEHICLES-OUT
           RECORDING MODE IS F
           LABEL RECORDS ARE STANDARD.
       COPY FLTVEH.

       FD  ACTIONS
           RECORDING MODE IS F
           LABEL RECORDS ARE STANDARD.
       01  ACT-REC.
           05  ACT-TYPE                   PIC X(01).
               88  ACT-IS-ADD                 VALUE 'A'.
               88  ACT-IS-TOGGLE              VALUE 'U'.
           05  ACT-VEHICLE-ID             PIC X(05).
           05  ACT-DETAIL                 PIC X(44).
           05  ACT-DETAIL-ADD REDEFINES ACT-DETAIL.
               10  ACT-BRAND-MODEL            PIC X(30).
               10  ACT-DAILY-PRICE            PIC S9(5)V99.
               10  ACT-MAINT-RATE             PIC S9(3)V9(4).
           05  ACT-DETAIL-TOGGLE REDEFINES ACT-DETAIL.
               10  ACT-NEW-AVAIL-FLAG         PIC 9(01).
               10  FILLER                     PIC X(43).
           05  FILLER                     PIC X(05).

       FD  INVENTORY-RPT
           RECORDING MODE IS F
           LABEL RECORDS ARE STANDARD.
       01  INVRPT-RECORD                  PIC X(80).

       WORKING-STORAGE SECTION.
       01  WS-FILE-STATUSES.
           05  WS-VEHFILE-STATUS          PIC X(02) VALUE SPACES.
               88  VEHFILE-OK                 VALUE '00'.
               88  VEHFILE-EOF                 VALUE '10'.
           05  WS-VEHOUT-STATUS           PIC X(02) VALUE SPACES.
               88  VEHOUT-OK                   VALUE '00'.
           05  WS-ACTFILE-STATUS          PIC X(02) VALUE SPACES.
               88  ACTFILE-OK                  VALUE '00'.
           05  WS-INVRPT-STATUS           PIC X(02) VALUE SPACES.
               88  INVRPT-OK                   VALUE '00'.
           05  FILLER                     PIC X(01).

       01  WS-SWITCHES.
           05  WS-VEHFILE-EOF-SW          PIC X(01) VALUE 'N'.
               88  VEHFILE-AT-EOF              VALUE 'Y'.
           05  WS-ACTFILE-EOF-SW          PIC X(01) VALUE 'N'.
               88  ACTFILE-AT-EOF               VALUE 'Y'.
           05  WS-FOUND-SW                PIC X(01) VALUE 'N'.
           05  FILLER                     PIC X(01).

       01  WS-COUNTERS.
           05  WS-VEH-COUNT               PIC S9(5) COMP VALUE +0.
           05  WS-ADD-CTR                 PIC S9(5) COMP VALUE +0.
           05  WS-TOGGLE-CTR              PIC S9(5) COMP VALUE +0.
           05  FILLER                     PIC X(01).

       01  WS-DISPLAY-COUNTERS REDEFINES WS-COUNTERS.
           05  WS-D-VEH-COUNT             PIC S9(5).
           05  WS-D-ADD-CTR               PIC S9(5).
           05  WS-D-TOGGLE-CTR            PIC S9(5).
           05  FILLER                     PIC X(01).

       01  WS-INDEXES.
           05  WS-FOUND-IDX               PIC S9(5) COMP.
           05  WS-MAX-VEH-NUM             PIC 9(03) COMP.
           05  WS-NEXT-VEH-NUM            PIC 9(03) COMP.
           05  FILLER                     PIC X(01).

       01  WS-NEXT-ID-WORK.
           05  WS-NEXT-VEH-ID             PIC X(05).
           05  WS-NEXT-ID-R REDEFINES WS-NEXT-VEH-ID.
               10  WS-NEXT-ID-PREFIX          PIC X(01).
               10  WS-NEXT-ID-NUMBER          PIC 9(03).
               10  FILLER                     PIC X(01).

       01  WS-VEH-TABLE.
           05  WS-VEH-ENTRY OCCURS 500 TIMES INDEXED BY WS-VEH-IDX.
               10  WS-VEH-ID                  PIC X(05).
               10  WS-VEH-ID-R REDEFINES WS-VEH-ID.
                   15  WS-VEH-ID-PREFIX           PIC X(01).
                   15  WS-VEH-ID-NUMBER           PIC 9(03).
                   15  FILLER                     PIC X(01).
               10  WS-VEH-BRAND-MODEL         PIC X(30).
               10  WS-VEH-MILEAGE             PIC 9(07).
               10  WS-VEH-DAILY-PRICE         PIC S9(5)V99   COMP-3.
               10  WS-VEH-MAINT-RATE          PIC S9(3)V9(4) COMP-3.
               10  WS-VEH-AVAIL-FLAG          PIC 9(01).

       01  RPT-INV-DETAIL.
           05  RPT-INV-ID                 PIC X(05).
           05  FILLER                     PIC X(02) VALUE ': '.
           05  RPT-INV-BRAND              PIC X(30).
           05  FILLER                     PIC X(12) VALUE ' | Mileage: '.
           05  RPT-INV-MILEAGE            PIC ZZZZZZ9.
           05  FILLER                     PIC X(05) VALUE ' km |'.
           05  FILLER                     PIC X(02) VALUE ' €'.
           05  RPT-INV-PRICE              PIC ZZZZ9.99.
           05  FILLER                     PIC X(07) VALUE '/day | '.
           05  FILLER                     PIC X(06) VALUE 'Maint '.
           05  FILLER                     PIC X(01) VALUE '€'.
           05  RPT-INV-RATE               PIC Z9.9999.
           05  FILLER                     PIC X(05) VALUE '/km | '.
           05  RPT-INV-STATUS             PIC X(11).

       PROCEDURE DIVISION.
      *****************************************************************
       000-MAIN.
      *****************************************************************
           PERFORM 100-OPEN-FILES.
           PERFORM 200-LOAD-VEHICLE-TABLE THRU 200-EXIT.
           PERFORM 210-READ-ACTION.
           PERFORM 250-PROCESS-ACTION THRU 250-EXIT
               UNTIL ACTFILE-AT-EOF.
           PERFORM 300-LIST-INVENTORY THRU 300-EXIT.
           PERFORM 400-WRITE-VEHICLES-OUT THRU 400-EXIT.
           DISPLAY 'FLTINV - ' WS-D-VEH-COUNT ' VEHICLES ON FILE, '
                   WS-D-ADD-CTR ' ADDED, ' WS-D-TOGGLE-CTR
                   ' AVAILABILITY CHANGES APPLIED'.
           PERFORM 900-CLOSE-FILES.
           GOBACK.

       100-OPEN-FILES.
           OPEN INPUT VEHICLES.
           OPEN OUTPUT VEHICLES-OUT.
           OPEN INPUT ACTIONS.
           OPEN OUTPUT INVENTORY-RPT.
           IF NOT VEHOUT-OK OR NOT INVRPT-OK
               DISPLAY 'FLTINV - ERROR OPENING OUTPUT FILES'
           END-IF.

       110-READ-VEHICLES.
           READ VEHICLES
               AT END MOVE 'Y' TO WS-VEHFILE-EOF-SW
           END-READ.

       200-LOAD-VEHICLE-TABLE.
           MOVE 0 TO WS-VEH-COUNT.
           PERFORM 110-READ-VEHICLES.
           PERFORM 205-STORE-VEHICLE THRU 205-EXIT
               UNTIL VEHFILE-AT-EOF.
       200-EXIT.
           EXIT.

       205-STORE-VEHICLE.
           ADD 1 TO WS-VEH-COUNT.
           SET WS-VEH-IDX TO WS-VEH-COUNT.
           MOVE VEH-ID IN VEH-REC-IN          TO WS-VEH-ID (WS-VEH-IDX).
           MOVE VEH-BRAND-MODEL IN VEH-REC-IN TO
               WS-VEH-BRAND-MODEL (WS-VEH-IDX).
           MOVE VEH-MILEAGE IN VEH-REC-IN     TO
               WS-VEH-MILEAGE (WS-VEH-IDX).
           MOVE VEH-DAILY-PRICE IN VEH-REC-IN TO
               WS-VEH-DAILY-PRICE (WS-VEH-IDX).
           MOVE VEH-MAINT-RATE IN VEH-REC-IN  TO
               WS-VEH-MAINT-RATE (WS-VEH-IDX).
           MOVE VEH-AVAIL-FLAG IN VEH-REC-IN  TO
               WS-VEH-AVAIL-FLAG (WS-VEH-IDX).
           PERFORM 110-READ-VEHICLES.
       205-EXIT.
           EXIT.

       210-READ-ACTION.
           READ ACTIONS
               AT END MOVE 'Y' TO WS-ACTFILE-EOF-SW
           END-READ.

       250-PROCESS-ACTION.
           EVALUATE TRUE
               WHEN ACT-IS-ADD
                   PERFORM 260-ADD-VEHICLE THRU 260-EXIT
               WHEN ACT-IS-TOGGLE
                   PERFORM 270-TOGGLE-AVAIL THRU 270-EXIT
               WHEN OTHER
                   DISPLAY 'FLTINV - UNKNOWN ACTION TYPE SKIPPED, '
                           ACT-TYPE
           END-EVALUATE.
           PERFORM 210-READ-ACTION.
       250-EXIT.
           EXIT.

       260-ADD-VEHICLE.
           PERFORM 265-NEXT-VEHICLE-ID THRU 265-EXIT.
           ADD 1 TO WS-VEH-COUNT.
           SET WS-VEH-IDX TO WS-VEH-COUNT.
           MOVE WS-NEXT-VEH-ID    TO WS-VEH-ID (WS-VEH-IDX).
           MOVE ACT-BRAND-MODEL   TO WS-VEH-BRAND-MODEL (WS-VEH-IDX).
           MOVE 0                 TO WS-VEH-MILEAGE (WS-VEH-IDX).
           MOVE ACT-DAILY-PRICE   TO WS-VEH-DAILY-PRICE (WS-VEH-IDX).
           MOVE ACT-MAINT-RATE    TO WS-VEH-MAINT-RATE (WS-VEH-IDX).
           MOVE 1                 TO WS-VEH-AVAIL-FLAG (WS-VEH-IDX).
           ADD 1 TO WS-ADD-CTR.
       260-EXIT.
           EXIT.

       265-NEXT-VEHICLE-ID.
           MOVE 0 TO WS-MAX-VEH-NUM.
           PERFORM 266-SCAN-VEHICLE-ID THRU 266-EXIT
               VARYING WS-VEH-IDX FROM 1 BY 1
               UNTIL WS-VEH-IDX > WS-VEH-COUNT.
           COMPUTE WS-NEXT-VEH-NUM = WS-MAX-VEH-NUM + 1.
           MOVE SPACES           TO WS-NEXT-VEH-ID.
           MOVE 'V'              TO WS-NEXT-ID-PREFIX.
           MOVE WS-NEXT-VEH-NUM  TO WS-NEXT-ID-NUMBER.
       265-EXIT.
           EXIT.

       266-SCAN-VEHICLE-ID.
           IF WS-VEH-ID-NUMBER (WS-VEH-IDX) > WS-MAX-VEH-NUM
               MOVE WS-VEH-ID-NUMBER (WS-VEH-IDX) TO WS-MAX-VEH-NUM
           END-IF.
       266-EXIT.
           EXIT.

       270-TOGGLE-AVAIL.
           PERFORM 275-FIND-VEHICLE THRU 275-EXIT.
           IF WS-FOUND-SW = 'Y'
               MOVE ACT-NEW-AVAIL-FLAG TO
                   WS-VEH-AVAIL-FLAG (WS-FOUND-IDX)
               ADD 1 TO WS-TOGGLE-CTR
           ELSE
               DISPLAY 'FLTINV - VEHICLE NOT FOUND FOR TOGGLE: '
                       ACT-VEHICLE-ID
           END-IF.
       270-EXIT.
           EXIT.

       275-FIND-VEHICLE.
           MOVE 'N' TO WS-FOUND-SW.
           SET WS-VEH-IDX TO 1.
           PERFORM 276-TEST-VEHICLE THRU 276-EXIT
               UNTIL WS-FOUND-SW = 'Y' OR WS-VEH-IDX > WS-VEH-COUNT.
       275-EXIT.
           EXIT.

       276-TEST-VEHICLE.
           IF WS-VEH-ID (WS-VEH-IDX) = ACT-VEHICLE-ID
               MOVE 'Y' TO WS-FOUND-SW
               SET WS-FOUND-IDX TO WS-VEH-IDX
           ELSE
               SET WS-VEH-IDX UP BY 1
           END-IF.
       276-EXIT.
           EXIT.

       300-LIST-INVENTORY.
           IF WS-VEH-COUNT > 0
               PERFORM 310-WRITE-INV-LINE THRU 310-EXIT
                   VARYING WS-VEH-IDX FROM 1 BY 1
                   UNTIL WS-VEH-IDX > WS-VEH-COUNT
           END-IF.
       300-EXIT.
           EXIT.

       310-WRITE-INV-LINE.
           MOVE WS-VEH-ID (WS-VEH-IDX)          TO RPT-INV-ID.
           MOVE WS-VEH-BRAND-MODEL (WS-VEH-IDX) TO RPT-INV-BRAND.
           MOVE WS-VEH-MILEAGE (WS-VEH-IDX)     TO RPT-INV-MILEAGE.
           MOVE WS-VEH-DAILY-PRICE (WS-VEH-IDX) TO RPT-INV-PRICE.
           MOVE WS-VEH-MAINT-RATE (WS-VEH-IDX)  TO RPT-INV-RATE.
           IF WS-VEH-AVAIL-FLAG (WS-VEH-IDX) = 1
               MOVE 'Available'   TO RPT-INV-STATUS
           ELSE
               MOVE 'Unavailable' TO RPT-INV-STATUS
           END-IF.
           WRITE INVRPT-RECORD FROM RPT-INV-DETAIL.
       310-EXIT.
           EXIT.

       400-WRITE-VEHICLES-OUT.
           IF WS-VEH-COUNT > 0
               PERFORM 410-WRITE-ONE-VEHICLE THRU 410-EXIT
                   VARYING WS-VEH-IDX FROM 1 BY 1
                   UNTIL WS-VEH-IDX > WS-VEH-COUNT
           END-IF.
       400-EXIT.
           EXIT.

       410-WRITE-ONE-VEHICLE.
           MOVE SPACES TO VEH-REC.
           MOVE WS-VEH-ID (WS-VEH-IDX)          TO VEH-ID IN VEH-REC.
           MOVE WS-VEH-BRAND-MODEL (WS-VEH-IDX) TO
               VEH-BRAND-MODEL IN VEH-REC.
           MOVE WS-VEH-MILEAGE (WS-VEH-IDX)     TO
               VEH-MILEAGE IN VEH-REC.
           MOVE WS-VEH-DAILY-PRICE (WS-VEH-IDX) TO
               VEH-DAILY-PRICE IN VEH-REC.
           MOVE WS-VEH-MAINT-RATE (WS-VEH-IDX)  TO
               VEH-MAINT-RATE IN VEH-REC.
           MOVE WS-VEH-AVAIL-FLAG (WS-VEH-IDX)  TO
               VEH-AVAIL-FLAG IN VEH-REC.
           WRITE VEH-REC.
       410-EXIT.
           EXIT.

       900-CLOSE-FILES.
           CLOSE VEHICLES, VEHICLES-OUT, ACTIONS, INVENTORY-RPT.
