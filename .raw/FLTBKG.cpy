      *****************************************************************
      * FLTBKG   --  BOOKING RECORD                                   *
      *                                                                *
      *   ONE RECORD PER RENTAL BOOKING.  KEY IS BOOKING-ID, A DENSE  *
      *   ASCENDING NUMBER ASSIGNED BY FLTBOOK AT INSERT TIME.  FILE  *
      *   IS BOOKINGS, FIXED SEQUENTIAL, APPENDED TO BY FLTBOOK AND   *
      *   READ IN FULL (INTO BKG-TABLE) BY FLTRETN TO RESOLVE A       *
      *   RETURN REQUEST BACK TO ITS ORIGINAL BOOKING.                *
      *                                                                *
      *   CR-1001  RBW  01/09/88  ORIGINAL COPY MEMBER                *
      *****************************************************************
       01  BKG-REC.
           05  BKG-ID                     PIC 9(07).
           05  BKG-CUSTOMER-NAME          PIC X(30).
           05  BKG-VEHICLE-ID             PIC X(05).
           05  BKG-START-DATE             PIC X(10).
           05  BKG-END-DATE               PIC X(10).
           05  BKG-DATE-R REDEFINES BKG-START-DATE.
               10  BKG-START-YYYY         PIC 9(04).
               10  FILLER                 PIC X(01).
               10  BKG-START-MM           PIC 9(02).
               10  FILLER                 PIC X(01).
               10  BKG-START-DD           PIC 9(02).
           05  BKG-EST-KM                 PIC 9(06).
           05  BKG-EST-COST               PIC S9(7)V99   COMP-3.
           05  FILLER                     PIC X(11).
