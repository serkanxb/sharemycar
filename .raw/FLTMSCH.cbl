      *****************************************************************
      * LICENSED MATERIALS - PROPERTY OF SHARE-MY-CAR FLEET OPS       *
      * ALL RIGHTS RESERVED                                           *
      *****************************************************************
       IDENTIFICATION DIVISION.
      ******************************************************************
       PROGRAM-ID.  FLTMSCH.
       AUTHOR. T L HARMON.
       INSTALLATION. FLEET OPS DEVELOPMENT CENTER.
       DATE-WRITTEN. 01/25/88.
       DATE-COMPILED. 01/25/88.
       SECURITY. NON-CONFIDENTIAL.
      *
      *****************************************************************
      * MAINTENANCE SCHEDULER.                                        *
      *                                                                *
      *   RUNS IN ONE OF TWO MODES, SELECTED BY UPSI-1 -               *
      *   OFF = FLEET SCAN MODE: WALK THE VEHICLE MASTER IN FILE       *
      *         ORDER, FIND KM-SINCE-LAST-SERVICE FOR EACH VEHICLE     *
      *         AGAINST MAINTLOG, LOG AN EVENT AND MARK THE VEHICLE    *
      *         UNAVAILABLE WHEN THE THRESHOLD IS MET.                *
      *   ON  = COMPLETE-MAINTENANCE MODE: READ COMPLETION REQUESTS    *
      *         AND FLIP THE NAMED VEHICLE BACK TO AVAILABLE.          *
      *   EITHER WAY THE RUN FINISHES BY LISTING THE MAINTENANCE LOG   *
      *   IN FULL.                                                     *
      *****************************************************************
      *
      * CHANGE LOG.
      *   CR-1007  TLH  01/25/88  ORIGINAL PROGRAM - FLEET SCAN ONLY.
      *   CR-1040  TLH  04/01/88  ADDED COMPLETE-MAINTENANCE MODE UNDER
      *                           UPSI-1 SO A SINGLE PROGRAM COVERS
      *                           BOTH SIDES OF THE MAINTENANCE CYCLE.
      *   CR-1063  RBW  06/11/88  SCAN MODE NOW REPORTS "NO VEHICLES
      *                           REQUIRE MAINTENANCE" WHEN THE PASS
      *                           FINDS NOTHING, PER OPS REQUEST.
      *   CR-1093  RBW  11/22/98  Y2K REVIEW - NO CENTURY-SENSITIVE       CR1093
      *                           DATE MATH IN THIS PROGRAM.
      *   CR-1135  TLH  04/08/01  COMPLETE-MAINTENANCE NOW REJECTS AN
      *                           UNKNOWN VEHICLE ID INSTEAD OF ABENDING.
      *
       ENVIRONMENT DIVISION.
       CONFIGURATION SECTION.
       SOURCE-COMPUTER. IBM-390.
       OBJECT-COMPUTER. IBM-390.
       SPECIAL-NAMES.
           C01 IS TOP-OF-FORM
           UPSI-1 ON  STATUS IS FLTMSCH-COMPLETE-MODE
           UPSI-1 OFF STATUS IS FLTMSCH-SCAN-MODE.

       INPUT-OUTPUT SECTION.
       FILE-CONTROL.
           SELECT VEHICLES ASSIGN TO VEHFILE
               ORGANIZATION IS SEQUENTIAL
               ACCESS MODE IS SEQUENTIAL
               FILE STATUS IS WS-VEHFILE-STATUS.

           SELECT VEHICLES-OUT ASSIGN TO VEHFLOUT
               ORGANIZATION IS SEQUENTIAL
               ACCESS MODE IS SEQUENTIAL
               FILE STATUS IS WS-VEHOUT-STATUS.

           SELECT MAINT-LOG ASSIGN TO MAINTLOG
               ORGANIZATION IS SEQUENTIAL
               ACCESS MODE IS SEQUENTIAL
               FILE STATUS IS WS-MNTFILE-STATUS.

           SELECT MAINT-LOG-OUT ASSIGN TO MNTLGOUT
               ORGANIZATION IS SEQUENTIAL
               ACCESS MODE IS SEQUENTIAL
               FILE STATUS IS WS-MNTOUT-STATUS.

           SELECT DATE-CARD ASSIGN TO MSCHDATE
               ORGANIZATION IS SEQUENTIAL
               ACCESS MODE IS SEQUENTIAL
               FILE STATUS IS WS-DATFILE-STATUS.

           SELECT COMPLETE-REQUESTS ASSIGN TO MSCHCMPL
               ORGANIZATION IS SEQUENTIAL
               ACCESS MODE IS SEQUENTIAL
               FILE STATUS IS WS-CMPFILE-STATUS.

           SELECT MAINT-RPT ASSIGN TO MSCHRPT
               ORGANIZATION IS SEQUENTIAL
               ACCESS MODE IS SEQUENTIAL
               FILE STATUS IS WS-MSCHRPT-STATUS.

       DATA DIVISION.
       FILE SECTION.

       FD  VEHICLES
           RECORDING MODE IS F
           LABEL RECORDS ARE STANDARD.
       COPY FLTVEH REPLACING ==VEH-REC== BY ==VEH-REC-IN==.

       FD  VEHICLES-OUT
           RECORDING MODE IS F
           LABEL RECORDS ARE STANDARD.
       COPY FLTVEH.

       FD  MAINT-LOG
           RECORDING MODE IS F
           LABEL RECORDS ARE STANDARD.
       COPY FLTMNT REPLACING ==MNT-REC== BY ==MNT-REC-IN==.

       FD  MAINT-LOG-OUT
           RECORDING MODE IS F
           LABEL RECORDS ARE STANDARD.
       COPY FLTMNT.

       FD  DATE-CARD
           RECORDING MODE IS F
           LABEL RECORDS ARE STANDARD.
       01  DATC-REC.
           05  DATC-TODAY-DATE            PIC X(10).
           05  FILLER                     PIC X(20).

       FD  COMPLETE-REQUESTS
           RECORDING MODE IS F
           LABEL RECORDS ARE STANDARD.
       01  CMPL-REC.
           05  CMPL-VEHICLE-ID            PIC X(05).
           05  FILLER                     PIC X(25).

       FD  MAINT-RPT
           RECORDING MODE IS F
           LABEL RECORDS ARE STANDARD.
       01  MSCHRPT-RECORD                 PIC X(80).

       WORKING-STORAGE SECTION.
       01  WS-FILE-STATUSES.
           05  WS-VEHFILE-STATUS          PIC X(02) VALUE SPACES.
               88  VEHFILE-OK                 VALUE '00'.
               88  VEHFILE-EOF                 VALUE '10'.
           05  WS-VEHOUT-STATUS           PIC X(02) VALUE SPACES.
               88  VEHOUT-OK                   VALUE '00'.
           05  WS-MNTFILE-STATUS          PIC X(02) VALUE SPACES.
               88  MNTFILE-OK                  VALUE '00'.
               88  MNTFILE-EOF                  VALUE '10'.
           05  WS-MNTOUT-STATUS           PIC X(02) VALUE SPACES.
               88  MNTOUT-OK                   VALUE '00'.
           05  WS-DATFILE-STATUS          PIC X(02) VALUE SPACES.
               88  DATFILE-OK                  VALUE '00'.
           05  WS-CMPFILE-STATUS          PIC X(02) VALUE SPACES.
               88  CMPFILE-OK                  VALUE '00'.
               88  CMPFILE-EOF                  VALUE '10'.
           05  WS-MSCHRPT-STATUS          PIC X(02) VALUE SPACES.
               88  MSCHRPT-OK                  VALUE '00'.
           05  FILLER                     PIC X(01).

       01  WS-SWITCHES.
           05  WS-VEHFILE-EOF-SW          PIC X(01) VALUE 'N'.
               88  VEHFILE-AT-EOF              VALUE 'Y'.
           05  WS-MNTFILE-EOF-SW          PIC X(01) VALUE 'N'.
               88  MNTFILE-AT-EOF               VALUE 'Y'.
           05  WS-CMPFILE-EOF-SW          PIC X(01) VALUE 'N'.
               88  CMPFILE-AT-EOF               VALUE 'Y'.
           05  WS-VEH-FOUND-SW            PIC X(01) VALUE 'N'.
           05  WS-EVENTS-CREATED-SW       PIC X(01) VALUE 'N'.
           05  FILLER                     PIC X(01).

       01  WS-COUNTERS.
           05  WS-VEH-COUNT               PIC S9(5) COMP VALUE +0.
           05  WS-MNT-COUNT               PIC S9(7) COMP VALUE +0.
           05  WS-EVENT-CTR               PIC S9(5) COMP VALUE +0.
           05  WS-CMPL-OK-CTR             PIC S9(5) COMP VALUE +0.
           05  WS-CMPL-ERR-CTR            PIC S9(5) COMP VALUE +0.
           05  FILLER                     PIC X(01).

       01  WS-DISPLAY-COUNTERS REDEFINES WS-COUNTERS.
           05  WS-D-VEH-COUNT             PIC S9(5).
           05  WS-D-MNT-COUNT             PIC S9(7).
           05  WS-D-EVENT-CTR             PIC S9(5).
           05  WS-D-CMPL-OK-CTR           PIC S9(5).
           05  WS-D-CMPL-ERR-CTR          PIC S9(5).
           05  FILLER                     PIC X(01).

       01  WS-INDEXES.
           05  WS-FOUND-IDX               PIC S9(5) COMP.
           05  FILLER                     PIC X(01).

       01  WS-TODAY-DATE                  PIC X(10) VALUE SPACES.
       01  WS-TODAY-DATE-R REDEFINES WS-TODAY-DATE.
           05  WS-TODAY-YYYY                  PIC 9(04).
           05  FILLER                         PIC X(01).
           05  WS-TODAY-MM                    PIC 9(02).
           05  FILLER                         PIC X(01).
           05  WS-TODAY-DD                    PIC 9(02).

       01  WS-MAINT-WORK.
           05  WS-LAST-MAINT              PIC 9(07)      COMP.
           05  WS-KM-SINCE                PIC S9(07)     COMP.
           05  WS-THRESHOLD               PIC 9(07)      COMP
                                               VALUE 10000.
           05  FILLER                     PIC X(01).

       01  WS-VEH-TABLE.
           05  WS-VEH-ENTRY OCCURS 500 TIMES INDEXED BY WS-VEH-IDX.
               10  WS-VEH-ID                  PIC X(05).
               10  WS-VEH-ID-R REDEFINES WS-VEH-ID.
                   15  WS-VEH-ID-PREFIX           PIC X(01).
                   15  WS-VEH-ID-NUMBER           PIC 9(03).
                   15  FILLER                     PIC X(01).
               10  WS-VEH-BRAND-MODEL         PIC X(30).
               10  WS-VEH-MILEAGE             PIC 9(07).
               10  WS-VEH-DAILY-PRICE         PIC S9(5)V99   COMP-3.
               10  WS-VEH-MAINT-RATE          PIC S9(3)V9(4) COMP-3.
               10  WS-VEH-AVAIL-FLAG          PIC 9(01).

       01  WS-MNT-TABLE.
           05  WS-MNT-ENTRY OCCURS 5000 TIMES INDEXED BY WS-MNT-IDX.
               10  WS-MNT-ID                  PIC 9(07).
               10  WS-MNT-VEHICLE-ID          PIC X(05).
               10  WS-MNT-MILEAGE-AT-MAINT    PIC 9(07).
               10  WS-MNT-COST                PIC S9(7)V99 COMP-3.
               10  WS-MNT-DATE                PIC X(10).
               10  FILLER                     PIC X(01).

       01  RPT-EVENT-LINE.
           05  RPT-EV-ID                  PIC 9(07).
           05  FILLER                     PIC X(02) VALUE ': '.
           05  RPT-EV-VEHICLE             PIC X(05).
           05  FILLER                     PIC X(03) VALUE ' | '.
           05  RPT-EV-MILEAGE             PIC ZZZZZZ9.
           05  FILLER                     PIC X(08) VALUE ' km on '.
           05  RPT-EV-DATE                PIC X(10).
           05  FILLER                     PIC X(04) VALUE ' | €'.
           05  RPT-EV-COST                PIC ZZZZZ9.99.

       01  RPT-TEXT-LINE                  PIC X(80).

       PROCEDURE DIVISION.
      *****************************************************************
       000-MAIN.
      *****************************************************************
           PERFORM 100-OPEN-FILES.
           PERFORM 150-LOAD-VEHICLE-TABLE THRU 150-EXIT.
           PERFORM 158-LOAD-MAINT-TABLE THRU 158-EXIT.
           IF FLTMSCH-COMPLETE-MODE
               PERFORM 400-RUN-COMPLETIONS THRU 400-EXIT
           ELSE
               PERFORM 300-RUN-SCAN THRU 300-EXIT
           END-IF.
           PERFORM 600-WRITE-MAINT-LISTING THRU 600-EXIT.
           PERFORM 500-WRITE-VEHICLES-OUT THRU 500-EXIT.
           DISPLAY 'FLTMSCH - ' WS-D-EVENT-CTR ' MAINTENANCE EVENTS, '
                   WS-D-CMPL-OK-CTR ' COMPLETIONS'.
           PERFORM 900-CLOSE-FILES.
           GOBACK.

       100-OPEN-FILES.
           OPEN INPUT VEHICLES.
           OPEN OUTPUT VEHICLES-OUT.
           OPEN INPUT MAINT-LOG.
           OPEN OUTPUT MAINT-LOG-OUT.
           OPEN OUTPUT MAINT-RPT.
           IF FLTMSCH-COMPLETE-MODE
               OPEN INPUT COMPLETE-REQUESTS
           ELSE
               OPEN INPUT DATE-CARD
               READ DATE-CARD
                   AT END MOVE SPACES TO DATC-REC
               END-READ
               MOVE DATC-TODAY-DATE TO WS-TODAY-DATE
               CLOSE DATE-CARD
           END-IF.
           IF NOT VEHOUT-OK OR NOT MNTOUT-OK OR NOT MSCHRPT-OK
               DISPLAY 'FLTMSCH - ERROR OPENING OUTPUT FILES'
           END-IF.

       110-READ-VEHICLES.
           READ VEHICLES
               AT END MOVE 'Y' TO WS-VEHFILE-EOF-SW
           END-READ.

       130-READ-MAINTLOG.
           READ MAINT-LOG
               AT END MOVE 'Y' TO WS-MNTFILE-EOF-SW
           END-READ.

       140-READ-COMPLETION.
           READ COMPLETE-REQUESTS
               AT END MOVE 'Y' TO WS-CMPFILE-EOF-SW
           END-READ.

       150-LOAD-VEHICLE-TABLE.
           MOVE 0 TO WS-VEH-COUNT.
           PERFORM 110-READ-VEHICLES.
           PERFORM 151-STORE-VEHICLE THRU 151-EXIT
               UNTIL VEHFILE-AT-EOF.
       150-EXIT.
           EXIT.

       151-STORE-VEHICLE.
           ADD 1 TO WS-VEH-COUNT.
           SET WS-VEH-IDX TO WS-VEH-COUNT.
           MOVE VEH-ID IN VEH-REC-IN          TO WS-VEH-ID (WS-VEH-IDX).
           MOVE VEH-BRAND-MODEL IN VEH-REC-IN TO
               WS-VEH-BRAND-MODEL (WS-VEH-IDX).
           MOVE VEH-MILEAGE IN VEH-REC-IN     TO
               WS-VEH-MILEAGE (WS-VEH-IDX).
           MOVE VEH-DAILY-PRICE IN VEH-REC-IN TO
               WS-VEH-DAILY-PRICE (WS-VEH-IDX).
           MOVE VEH-MAINT-RATE IN VEH-REC-IN  TO
               WS-VEH-MAINT-RATE (WS-VEH-IDX).
           MOVE VEH-AVAIL-FLAG IN VEH-REC-IN  TO
               WS-VEH-AVAIL-FLAG (WS-VEH-IDX).
           PERFORM 110-READ-VEHICLES.
       151-EXIT.
           EXIT.

       158-LOAD-MAINT-TABLE.
           MOVE 0 TO WS-MNT-COUNT.
           PERFORM 130-READ-MAINTLOG.
           PERFORM 159-COPY-AND-STORE-MAINT THRU 159-EXIT
               UNTIL MNTFILE-AT-EOF.
       158-EXIT.
           EXIT.

       159-COPY-AND-STORE-MAINT.
           ADD 1 TO WS-MNT-COUNT.
           SET WS-MNT-IDX TO WS-MNT-COUNT.
           MOVE MNT-ID IN MNT-REC-IN TO WS-MNT-ID (WS-MNT-IDX).
           MOVE MNT-VEHICLE-ID IN MNT-REC-IN TO
               WS-MNT-VEHICLE-ID (WS-MNT-IDX).
           MOVE MNT-MILEAGE-AT-MAINT IN MNT-REC-IN TO
               WS-MNT-MILEAGE-AT-MAINT (WS-MNT-IDX).
           MOVE MNT-COST IN MNT-REC-IN TO WS-MNT-COST (WS-MNT-IDX).
           MOVE MNT-DATE IN MNT-REC-IN TO WS-MNT-DATE (WS-MNT-IDX).
           WRITE MNT-REC FROM MNT-REC-IN.
           PERFORM 130-READ-MAINTLOG.
       159-EXIT.
           EXIT.

       300-RUN-SCAN.
           MOVE 'N' TO WS-EVENTS-CREATED-SW.
           IF WS-VEH-COUNT > 0
               PERFORM 310-SCAN-ONE-VEHICLE THRU 310-EXIT
                   VARYING WS-VEH-IDX FROM 1 BY 1
                   UNTIL WS-VEH-IDX > WS-VEH-COUNT
           END-IF.
           IF WS-EVENTS-CREATED-SW NOT = 'Y'
               MOVE 'NO VEHICLES REQUIRE MAINTENANCE' TO RPT-TEXT-LINE
               WRITE MSCHRPT-RECORD FROM RPT-TEXT-LINE
           END-IF.
       300-EXIT.
           EXIT.

       310-SCAN-ONE-VEHICLE.
           PERFORM 320-FIND-LAST-MAINT THRU 320-EXIT.
           COMPUTE WS-KM-SINCE =
               WS-VEH-MILEAGE (WS-VEH-IDX) - WS-LAST-MAINT.
           IF WS-KM-SINCE >= WS-THRESHOLD
               PERFORM 330-LOG-MAINT-EVENT THRU 330-EXIT
               MOVE 0 TO WS-VEH-AVAIL-FLAG (WS-VEH-IDX)
               MOVE 'Y' TO WS-EVENTS-CREATED-SW
           END-IF.
       310-EXIT.
           EXIT.

       320-FIND-LAST-MAINT.
           MOVE 0 TO WS-LAST-MAINT.
           IF WS-MNT-COUNT > 0
               PERFORM 325-SCAN-MAINT-ENTRY THRU 325-EXIT
                   VARYING WS-MNT-IDX FROM 1 BY 1
                   UNTIL WS-MNT-IDX > WS-MNT-COUNT
           END-IF.
       320-EXIT.
           EXIT.

       325-SCAN-MAINT-ENTRY.
           IF WS-MNT-VEHICLE-ID (WS-MNT-IDX) = WS-VEH-ID (WS-VEH-IDX)
               AND WS-MNT-MILEAGE-AT-MAINT (WS-MNT-IDX) > WS-LAST-MAINT
               MOVE WS-MNT-MILEAGE-AT-MAINT (WS-MNT-IDX) TO
                   WS-LAST-MAINT
           END-IF.
       325-EXIT.
           EXIT.

       330-LOG-MAINT-EVENT.
           ADD 1 TO WS-MNT-COUNT.
           ADD 1 TO WS-EVENT-CTR.
           SET WS-MNT-IDX TO WS-MNT-COUNT.
           MOVE SPACES            TO MNT-REC.
           MOVE WS-MNT-COUNT      TO MNT-ID.
           MOVE WS-VEH-ID (WS-VEH-IDX) TO MNT-VEHICLE-ID.
           MOVE WS-VEH-MILEAGE (WS-VEH-IDX) TO MNT-MILEAGE-AT-MAINT.
           COMPUTE MNT-COST ROUNDED =
               WS-KM-SINCE * WS-VEH-MAINT-RATE (WS-VEH-IDX).
           MOVE WS-TODAY-DATE      TO MNT-DATE.
           WRITE MNT-REC.
           MOVE WS-MNT-COUNT            TO WS-MNT-ID (WS-MNT-IDX).
           MOVE WS-VEH-ID (WS-VEH-IDX)  TO WS-MNT-VEHICLE-ID (WS-MNT-IDX).
           MOVE MNT-MILEAGE-AT-MAINT    TO
               WS-MNT-MILEAGE-AT-MAINT (WS-MNT-IDX).
           MOVE MNT-COST                TO WS-MNT-COST (WS-MNT-IDX).
           MOVE MNT-DATE                TO WS-MNT-DATE (WS-MNT-IDX).
       330-EXIT.
           EXIT.

       400-RUN-COMPLETIONS.
           PERFORM 140-READ-COMPLETION.
           PERFORM 410-PROCESS-COMPLETION THRU 410-EXIT
               UNTIL CMPFILE-AT-EOF.
       400-EXIT.
           EXIT.

       410-PROCESS-COMPLETION.
           PERFORM 420-FIND-VEHICLE THRU 420-EXIT.
           IF WS-VEH-FOUND-SW = 'Y'
               MOVE 1 TO WS-VEH-AVAIL-FLAG (WS-FOUND-IDX)
               ADD 1 TO WS-CMPL-OK-CTR
           ELSE
               ADD 1 TO WS-CMPL-ERR-CTR
               MOVE SPACES TO RPT-TEXT-LINE
               STRING 'ERROR: VEHICLE NOT FOUND - '
                      CMPL-VEHICLE-ID
                   DELIMITED BY SIZE INTO RPT-TEXT-LINE
               WRITE MSCHRPT-RECORD FROM RPT-TEXT-LINE
           END-IF.
           PERFORM 140-READ-COMPLETION.
       410-EXIT.
           EXIT.

       420-FIND-VEHICLE.
           MOVE 'N' TO WS-VEH-FOUND-SW.
           SET WS-VEH-IDX TO 1.
           PERFORM 425-TEST-VEHICLE THRU 425-EXIT
               UNTIL WS-VEH-FOUND-SW = 'Y' OR WS-VEH-IDX > WS-VEH-COUNT.
       420-EXIT.
           EXIT.

       425-TEST-VEHICLE.
           IF WS-VEH-ID (WS-VEH-IDX) = CMPL-VEHICLE-ID
               MOVE 'Y' TO WS-VEH-FOUND-SW
               SET WS-FOUND-IDX TO WS-VEH-IDX
           ELSE
               SET WS-VEH-IDX UP BY 1
           END-IF.
       425-EXIT.
           EXIT.

       500-WRITE-VEHICLES-OUT.
           IF WS-VEH-COUNT > 0
               PERFORM 510-WRITE-ONE-VEHICLE THRU 510-EXIT
                   VARYING WS-VEH-IDX FROM 1 BY 1
                   UNTIL WS-VEH-IDX > WS-VEH-COUNT
           END-IF.
       500-EXIT.
           EXIT.

       510-WRITE-ONE-VEHICLE.
           MOVE SPACES TO VEH-REC.
           MOVE WS-VEH-ID (WS-VEH-IDX)          TO VEH-ID IN VEH-REC.
           MOVE WS-VEH-BRAND-MODEL (WS-VEH-IDX) TO
               VEH-BRAND-MODEL IN VEH-REC.
           MOVE WS-VEH-MILEAGE (WS-VEH-IDX)     TO
               VEH-MILEAGE IN VEH-REC.
           MOVE WS-VEH-DAILY-PRICE (WS-VEH-IDX) TO
               VEH-DAILY-PRICE IN VEH-REC.
           MOVE WS-VEH-MAINT-RATE (WS-VEH-IDX)  TO
               VEH-MAINT-RATE IN VEH-REC.
           MOVE WS-VEH-AVAIL-FLAG (WS-VEH-IDX)  TO
               VEH-AVAIL-FLAG IN VEH-REC.
           WRITE VEH-REC.
       510-EXIT.
           EXIT.

       600-WRITE-MAINT-LISTING.
           IF WS-MNT-COUNT > 0
               PERFORM 610-WRITE-ONE-EVENT THRU 610-EXIT
                   VARYING WS-MNT-IDX FROM 1 BY 1
                   UNTIL WS-MNT-IDX > WS-MNT-COUNT
           END-IF.
       600-EXIT.
           EXIT.

       610-WRITE-ONE-EVENT.
           MOVE WS-MNT-ID (WS-MNT-IDX)       TO RPT-EV-ID.
           MOVE WS-MNT-VEHICLE-ID (WS-MNT-IDX) TO RPT-EV-VEHICLE.
           MOVE WS-MNT-MILEAGE-AT-MAINT (WS-MNT-IDX) TO RPT-EV-MILEAGE.
           MOVE WS-MNT-DATE (WS-MNT-IDX)      TO RPT-EV-DATE.
           MOVE WS-MNT-COST (WS-MNT-IDX)      TO RPT-EV-COST.
           WRITE MSCHRPT-RECORD FROM RPT-EVENT-LINE.
       610-EXIT.
           EXIT.

       900-CLOSE-FILES.
           CLOSE VEHICLES, VEHICLES-OUT, MAINT-LOG, MAINT-LOG-OUT,
                 MAINT-RPT.
           IF FLTMSCH-COMPLETE-MODE
               CLOSE COMPLETE-REQUESTS
           END-IF.
