      *****************************************************************
      * FLTTRN   --  POSTED FINANCIAL TRANSACTION RECORD              *
      *                                                                *
      *   ONE RECORD PER RETURN POSTING - REVENUE PLUS THE THREE      *
      *   RETURN FEES.  KEY IS TRANS-ID, A DENSE ASCENDING NUMBER     *
      *   ASSIGNED BY FLTRETN.  FILE IS TRANSACT, FIXED SEQUENTIAL,   *
      *   APPEND ONLY.  READ IN FULL BY FLTTLOG AND FLTFRPT.          *
      *                                                                *
      *   CR-1001  RBW  01/09/88  ORIGINAL COPY MEMBER                *
      *****************************************************************
       01  TRN-REC.
           05  TRN-ID                     PIC 9(07).
           05  TRN-CUSTOMER-NAME          PIC X(30).
           05  TRN-VEHICLE-ID             PIC X(05).
           05  TRN-RENTAL-DURATION        PIC 9(04).
           05  TRN-REVENUE                PIC S9(7)V99   COMP-3.
           05  TRN-CLEANING-FEE           PIC S9(5)V99   COMP-3.
           05  TRN-MAINTENANCE-FEE        PIC S9(7)V99   COMP-3.
           05  TRN-LATE-FEE               PIC S9(5)V99   COMP-3.
           05  TRN-TRANS-DATE             PIC X(10).
           05  FILLER                     PIC X(06).
