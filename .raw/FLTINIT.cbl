      *****************************************************************
      * LICENSED MATERIALS - PROPERTY OF SHARE-MY-CAR FLEET OPS       *
      * ALL RIGHTS RESERVED                                           *
      *****************************************************************
       IDENTIFICATION DIVISION.
      ******************************************************************
       PROGRAM-ID.  FLTINIT.
       AUTHOR. R B WHITFIELD.
       INSTALLATION. FLEET OPS DEVELOPMENT CENTER.
       DATE-WRITTEN. 01/09/88.
       DATE-COMPILED. 01/09/88.
       SECURITY. NON-CONFIDENTIAL.
      *
      *****************************************************************
      * FLEET MASTER INITIALIZER.                                     *
      *                                                                *
      *   RUN ONCE, BEFORE ANY OTHER FLEET PROGRAM, ON A BRAND NEW     *
      *   INSTALLATION.  IF VEHICLES IS EMPTY THIS PROGRAM WRITES THE  *
      *   TEN STANDARD STARTER VEHICLES AND STOPS; IF VEHICLES ALREADY *
      *   HOLDS RECORDS IT COPIES THEM THROUGH UNCHANGED AND SAYS SO.  *
      *****************************************************************
      *
      * CHANGE LOG.
      *   CR-1001  RBW  01/09/88  ORIGINAL PROGRAM.
      *   CR-1003  RBW  01/22/88  ADDED COUNT-BEFORE-SEED CHECK SO A
      *                           RERUN DOES NOT DUPLICATE THE FLEET.
      *   CR-1019  TLH  03/04/88  STANDARDIZED FILE STATUS DISPLAY
      *                           WORDING WITH THE REST OF THE SUITE.
      *   CR-1088  RBW  11/18/98  Y2K REVIEW - NO 2-DIGIT YEARS IN THIS
      *                           PROGRAM, NO CHANGE REQUIRED.         @@TAG:CR1088@@
      *   CR-1142  TLH  06/02/01  ADDED SEED-COUNT TO THE RUN MESSAGE.
      *
       ENVIRONMENT DIVISION.
       CONFIGURATION SECTION.
       SOURCE-COMPUTER. IBM-390.
       OBJECT-COMPUTER. IBM-390.
       SPECIAL-NAMES.
           C01 IS TOP-OF-FORM.

       INPUT-OUTPUT SECTION.
       FILE-CONTROL.
           SELECT VEHICLES ASSIGN TO VEHFILE
               ORGANIZATION IS SEQUENTIAL
               ACCESS MODE IS SEQUENTIAL
               FILE STATUS IS WS-VEHFILE-STATUS.

           SELECT VEHICLES-OUT ASSIGN TO VEHFLOUT
               ORGANIZATION IS SEQUENTIAL
               ACCESS MODE IS SEQUENTIAL
               FILE STATUS IS WS-VEHOUT-STATUS.

       DATA DIVISION.
       FILE SECTION.

       FD  VEHICLES
           RECORDING MODE IS F
           LABEL RECORDS ARE STANDARD.
       COPY FLTVEH REPLACING ==VEH-REC== BY ==VEH-REC-IN==.

       FD  VEHICLES-OUT
           RECORDING MODE IS F
           LABEL RECORDS ARE STANDARD.
       COPY FLTVEH.

       WORKING-STORAGE SECTION.
       01  WS-FILE-STATUSES.
           05  WS-VEHFILE-STATUS          PIC X(02) VALUE SPACES.
               88  VEHFILE-OK                 VALUE '00'.
               88  VEHFILE-EOF                 VALUE '10'.
           05  WS-VEHOUT-STATUS           PIC X(02) VALUE SPACES.
               88  VEHOUT-OK                   VALUE '00'.
           05  FILLER                     PIC X(01).

       01  WS-SWITCHES.
           05  WS-VEHFILE-EOF-SW          PIC X(01) VALUE 'N'.
               88  VEHFILE-AT-EOF              VALUE 'Y'.
           05  WS-FLEET-EMPTY-SW          PIC X(01) VALUE 'Y'.
               88  FLEET-IS-EMPTY               VALUE 'Y'.
           05  FILLER                     PIC X(01).

       01  WS-COUNTERS.
           05  WS-EXISTING-VEH-CTR        PIC S9(5) COMP VALUE +0.
           05  WS-SEED-CTR                PIC S9(5) COMP VALUE +0.
           05  FILLER                     PIC X(01).

      *    CARRIED FROM THE ORIGINAL DESIGN, WHEN THE SEED LIST WAS
      *    BUILT FROM A TABLE INSTEAD OF 10 HARD-CODED PARAGRAPHS -
      *    LEFT IN PLACE IN CASE THE SEED LIST EVER GOES DATA-DRIVEN
      *    AGAIN.
       01  WS-SEED-VEHICLE-ID             PIC X(05) VALUE SPACES.
       01  WS-SEED-ID-R REDEFINES WS-SEED-VEHICLE-ID.
           05  WS-SEED-ID-PREFIX              PIC X(01).
           05  WS-SEED-ID-NUMBER              PIC 9(03).
           05  FILLER                         PIC X(01).

       01  WS-SEED-MAINT-RATE             PIC S9(3)V9(4) COMP-3
                                               VALUE +0.
       01  WS-SEED-MAINT-RATE-D REDEFINES WS-SEED-MAINT-RATE
                                           PIC S9(3)V9(4).

       01  WS-DISPLAY-COUNTERS REDEFINES WS-COUNTERS.
           05  WS-D-EXISTING-VEH-CTR      PIC S9(5).
           05  WS-D-SEED-CTR              PIC S9(5).
           05  FILLER                     PIC X(01).

       PROCEDURE DIVISION.
      *****************************************************************
       000-MAIN.
      *****************************************************************
           PERFORM 100-OPEN-FILES.
           IF FLEET-IS-EMPTY
               PERFORM 200-SEED-FLEET
               DISPLAY 'FLTINIT - FLEET SEEDED, ' WS-D-SEED-CTR
                       ' VEHICLES WRITTEN TO VEHFLOUT'
           ELSE
               DISPLAY 'FLTINIT - VEHFILE ALREADY HOLDS '
                       WS-D-EXISTING-VEH-CTR
                       ' VEHICLES, NO SEEDING PERFORMED'
           END-IF.
           PERFORM 900-CLOSE-FILES.
           GOBACK.

       100-OPEN-FILES.
           OPEN INPUT VEHICLES.
           OPEN OUTPUT VEHICLES-OUT.
           IF NOT VEHOUT-OK
               DISPLAY 'FLTINIT - ERROR OPENING VEHFLOUT, STATUS = '
                       WS-VEHOUT-STATUS
           END-IF.
           IF VEHFILE-OK
               PERFORM 110-READ-VEHICLES
               PERFORM 120-COPY-EXISTING-VEHICLE THRU 120-EXIT
                   UNTIL VEHFILE-AT-EOF
           END-IF.

       110-READ-VEHICLES.
           READ VEHICLES INTO VEH-REC-IN
               AT END MOVE 'Y' TO WS-VEHFILE-EOF-SW
           END-READ.

       120-COPY-EXISTING-VEHICLE.
           ADD 1 TO WS-EXISTING-VEH-CTR.
           MOVE 'N' TO WS-FLEET-EMPTY-SW.
           WRITE VEH-REC FROM VEH-REC-IN.
           PERFORM 110-READ-VEHICLES.
       120-EXIT.
           EXIT.

       200-SEED-FLEET.
           PERFORM 201-SEED-ONE-VEHICLE.
           PERFORM 202-SEED-ONE-VEHICLE.
           PERFORM 203-SEED-ONE-VEHICLE.
           PERFORM 204-SEED-ONE-VEHICLE.
           PERFORM 205-SEED-ONE-VEHICLE.
           PERFORM 206-SEED-ONE-VEHICLE.
           PERFORM 207-SEED-ONE-VEHICLE.
           PERFORM 208-SEED-ONE-VEHICLE.
           PERFORM 209-SEED-ONE-VEHICLE.
           PERFORM 210-SEED-ONE-VEHICLE.

       201-SEED-ONE-VEHICLE.
           MOVE SPACES       TO VEH-REC.
           MOVE 'V001'        TO VEH-ID.
           MOVE 'Toyota Corolla'          TO VEH-BRAND-MODEL.
           MOVE ZERO          TO VEH-MILEAGE.
           MOVE 30.00          TO VEH-DAILY-PRICE.
           MOVE 0.1000         TO VEH-MAINT-RATE.
           MOVE 1              TO VEH-AVAIL-FLAG.
           WRITE VEH-REC.
           ADD 1 TO WS-SEED-CTR.

       202-SEED-ONE-VEHICLE.
           MOVE SPACES       TO VEH-REC.
           MOVE 'V002'        TO VEH-ID.
           MOVE 'Honda Civic'             TO VEH-BRAND-MODEL.
           MOVE ZERO          TO VEH-MILEAGE.
           MOVE 32.00          TO VEH-DAILY-PRICE.
           MOVE 0.1200         TO VEH-MAINT-RATE.
           MOVE 1              TO VEH-AVAIL-FLAG.
           WRITE VEH-REC.
           ADD 1 TO WS-SEED-CTR.

       203-SEED-ONE-VEHICLE.
           MOVE SPACES       TO VEH-REC.
           MOVE 'V003'        TO VEH-ID.
           MOVE 'Ford Focus'              TO VEH-BRAND-MODEL.
           MOVE ZERO          TO VEH-MILEAGE.
           MOVE 28.00          TO VEH-DAILY-PRICE.
           MOVE 0.1100         TO VEH-MAINT-RATE.
           MOVE 1              TO VEH-AVAIL-FLAG.
           WRITE VEH-REC.
           ADD 1 TO WS-SEED-CTR.

       204-SEED-ONE-VEHICLE.
           MOVE SPACES       TO VEH-REC.
           MOVE 'V004'        TO VEH-ID.
           MOVE 'BMW 3 Series'            TO VEH-BRAND-MODEL.
           MOVE ZERO          TO VEH-MILEAGE.
           MOVE 55.00          TO VEH-DAILY-PRICE.
           MOVE 0.2000         TO VEH-MAINT-RATE.
           MOVE 1              TO VEH-AVAIL-FLAG.
           WRITE VEH-REC.
           ADD 1 TO WS-SEED-CTR.

       205-SEED-ONE-VEHICLE.
           MOVE SPACES       TO VEH-REC.
           MOVE 'V005'        TO VEH-ID.
           MOVE 'Audi A4'                 TO VEH-BRAND-MODEL.
           MOVE ZERO          TO VEH-MILEAGE.
           MOVE 60.00          TO VEH-DAILY-PRICE.
           MOVE 0.2200         TO VEH-MAINT-RATE.
           MOVE 1              TO VEH-AVAIL-FLAG.
           WRITE VEH-REC.
           ADD 1 TO WS-SEED-CTR.

       206-SEED-ONE-VEHICLE.
           MOVE SPACES       TO VEH-REC.
           MOVE 'V006'        TO VEH-ID.
           MOVE 'Volkswagen Golf'         TO VEH-BRAND-MODEL.
           MOVE ZERO          TO VEH-MILEAGE.
           MOVE 29.00          TO VEH-DAILY-PRICE.
           MOVE 0.1000         TO VEH-MAINT-RATE.
           MOVE 1              TO VEH-AVAIL-FLAG.
           WRITE VEH-REC.
           ADD 1 TO WS-SEED-CTR.

       207-SEED-ONE-VEHICLE.
           MOVE SPACES       TO VEH-REC.
           MOVE 'V007'        TO VEH-ID.
           MOVE 'Mazda 3'                 TO VEH-BRAND-MODEL.
           MOVE ZERO          TO VEH-MILEAGE.
           MOVE 31.00          TO VEH-DAILY-PRICE.
           MOVE 0.1300         TO VEH-MAINT-RATE.
           MOVE 1              TO VEH-AVAIL-FLAG.
           WRITE VEH-REC.
           ADD 1 TO WS-SEED-CTR.

       208-SEED-ONE-VEHICLE.
           MOVE SPACES       TO VEH-REC.
           MOVE 'V008'        TO VEH-ID.
           MOVE 'Hyundai Elantra'         TO VEH-BRAND-MODEL.
           MOVE ZERO          TO VEH-MILEAGE.
           MOVE 27.00          TO VEH-DAILY-PRICE.
           MOVE 0.0900         TO VEH-MAINT-RATE.
           MOVE 1              TO VEH-AVAIL-FLAG.
           WRITE VEH-REC.
           ADD 1 TO WS-SEED-CTR.

       209-SEED-ONE-VEHICLE.
           MOVE SPACES       TO VEH-REC.
           MOVE 'V009'        TO VEH-ID.
           MOVE 'Kia Forte'               TO VEH-BRAND-MODEL.
           MOVE ZERO          TO VEH-MILEAGE.
           MOVE 26.00          TO VEH-DAILY-PRICE.
           MOVE 0.0800         TO VEH-MAINT-RATE.
           MOVE 1              TO VEH-AVAIL-FLAG.
           WRITE VEH-REC.
           ADD 1 TO WS-SEED-CTR.

       210-SEED-ONE-VEHICLE.
           MOVE SPACES       TO VEH-REC.
           MOVE 'V010'        TO VEH-ID.
           MOVE 'Chevrolet Cruze'         TO VEH-BRAND-MODEL.
           MOVE ZERO          TO VEH-MILEAGE.
           MOVE 25.00          TO VEH-DAILY-PRICE.
           MOVE 0.0700         TO VEH-MAINT-RATE.
           MOVE 1              TO VEH-AVAIL-FLAG.
           WRITE VEH-REC.
           ADD 1 TO WS-SEED-CTR.

       900-CLOSE-FILES.
           CLOSE VEHICLES, VEHICLES-OUT.
