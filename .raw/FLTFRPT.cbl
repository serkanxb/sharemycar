      *****************************************************************
      * LICENSED MATERIALS - PROPERTY OF SHARE-MY-CAR FLEET OPS       *
      * ALL RIGHTS RESERVED                                           *
      *****************************************************************
       IDENTIFICATION DIVISION.
      ******************************************************************
       PROGRAM-ID.  FLTFRPT.
       AUTHOR. D M STOUT.
       INSTALLATION. FLEET OPS DEVELOPMENT CENTER.
       DATE-WRITTEN. 02/02/88.
       DATE-COMPILED. 02/02/88.
       SECURITY. NON-CONFIDENTIAL.
      *
      *****************************************************************
      * FINANCIAL REPORTING ENGINE.                                   *
      *                                                                *
      *   CONTROL-TOTAL REPORT OVER THE FULL TRANSACT FILE, PLUS AN    *
      *   AVERAGE-MILEAGE FIGURE OFF THE VEHICLE MASTER.  OPERATIONAL  *
      *   COST IS CLEANING + MAINTENANCE + LATE FEES ONLY - REVENUE    *
      *   IS NEVER TREATED AS A COST, AND THE ESTIMATED-COST FIELD ON  *
      *   THE BOOKING SIDE DOES NOT ENTER THIS PROGRAM AT ALL.         *
      *****************************************************************
      *
      * CHANGE LOG.
      *   CR-1009  DMS  02/02/88  ORIGINAL PROGRAM.
      *   CR-1041  TLH  04/01/88  AVERAGE MILEAGE NOW ROUNDS HALF-UP TO
      *                           2 DECIMALS INSTEAD OF TRUNCATING, TO
      *                           MATCH THE REST OF THE MONEY MATH.
      *   CR-1095  RBW  11/23/98  Y2K REVIEW - NO DATE ARITHMETIC HERE,   CR1095
      *                           NOTHING TO CHANGE IN THIS PROGRAM.
      *   CR-1141  TLH  05/20/01  PROFIT LINE NOW PRINTS A LEADING MINUS
      *                           WHEN OPERATING AT A LOSS, PER FINANCE.
      *
       ENVIRONMENT DIVISION.
       CONFIGURATION SECTION.
       SOURCE-COMPUTER. IBM-390.
       OBJECT-COMPUTER. IBM-390.
       SPECIAL-NAMES.
           C01 IS TOP-OF-FORM.

       INPUT-OUTPUT SECTION.
       FILE-CONTROL.
           SELECT TRANSACTIONS ASSIGN TO TRANSACT
               ORGANIZATION IS SEQUENTIAL
               ACCESS MODE IS SEQUENTIAL
               FILE STATUS IS WS-TRNFILE-STATUS.

           SELECT VEHICLES ASSIGN TO VEHFILE
               ORGANIZATION IS SEQUENTIAL
               ACCESS MODE IS SEQUENTIAL
               FILE STATUS IS WS-VEHFILE-STATUS.

           SELECT FRPT-RPT ASSIGN TO FRPTRPT
               ORGANIZATION IS SEQUENTIAL
               ACCESS MODE IS SEQUENTIAL
               FILE STATUS IS WS-FRPTRPT-STATUS.

       DATA DIVISION.
       FILE SECTION.

       FD  TRANSACTIONS
           RECORDING MODE IS F
           LABEL RECORDS ARE STANDARD.
       COPY FLTTRN.

       FD  VEHICLES
           RECORDING MODE IS F
           LABEL RECORDS ARE STANDARD.
       COPY FLTVEH.

       FD  FRPT-RPT
           RECORDING MODE IS F
           LABEL RECORDS ARE STANDARD.
       01  FRPTRPT-RECORD                 PIC X(80).

       WORKING-STORAGE SECTION.
       01  WS-FILE-STATUSES.
           05  WS-TRNFILE-STATUS          PIC X(02) VALUE SPACES.
               88  TRNFILE-OK                  VALUE '00'.
               88  TRNFILE-EOF                  VALUE '10'.
           05  WS-VEHFILE-STATUS          PIC X(02) VALUE SPACES.
               88  VEHFILE-OK                  VALUE '00'.
               88  VEHFILE-EOF                  VALUE '10'.
           05  WS-FRPTRPT-STATUS          PIC X(02) VALUE SPACES.
               88  FRPTRPT-OK                  VALUE '00'.
           05  FILLER                     PIC X(01).

       01  WS-SWITCHES.
           05  WS-TRNFILE-EOF-SW          PIC X(01) VALUE 'N'.
               88  TRNFILE-AT-EOF               VALUE 'Y'.
           05  WS-VEHFILE-EOF-SW          PIC X(01) VALUE 'N'.
               88  VEHFILE-AT-EOF               VALUE 'Y'.
           05  WS-PROFIT-NEGATIVE-SW      PIC X(01) VALUE 'N'.
           05  FILLER                     PIC X(01).

       01  WS-ACCUMULATORS.
           05  WS-TOTAL-REVENUE           PIC S9(9)V99   COMP-3
                                               VALUE +0.
           05  WS-TOTAL-OPER-COST         PIC S9(9)V99   COMP-3
                                               VALUE +0.
           05  WS-TOTAL-PROFIT            PIC S9(9)V99   COMP-3
                                               VALUE +0.
           05  WS-TOTAL-MILEAGE           PIC S9(11)     COMP-3
                                               VALUE +0.
           05  WS-AVG-MILEAGE             PIC S9(7)V99   COMP-3
                                               VALUE +0.
           05  WS-TRN-COUNT               PIC S9(7)      COMP
                                               VALUE +0.
           05  WS-VEH-COUNT               PIC S9(5)      COMP
                                               VALUE +0.
           05  FILLER                     PIC X(01).

       01  WS-DISPLAY-ACCUMULATORS REDEFINES WS-ACCUMULATORS.
           05  WS-D-TOTAL-REVENUE         PIC S9(9)V99.
           05  WS-D-TOTAL-OPER-COST       PIC S9(9)V99.
           05  WS-D-TOTAL-PROFIT          PIC S9(9)V99.
           05  WS-D-TOTAL-MILEAGE         PIC S9(11).
           05  WS-D-AVG-MILEAGE           PIC S9(7)V99.
           05  WS-D-TRN-COUNT             PIC S9(7).
           05  WS-D-VEH-COUNT             PIC S9(5).
           05  FILLER                     PIC X(01).

       01  WS-ABS-PROFIT                  PIC S9(9)V99 COMP-3 VALUE +0.

      *    CARRIED FROM THE ORIGINAL DESIGN, WHEN THE AVERAGE-MILEAGE
      *    FIGURE WAS DISPLAYED ON THE CONSOLE MESSAGE AS WELL AS THE
      *    REPORT LINE - NOT EXERCISED TODAY, LEFT IN CASE OPS ASKS
      *    FOR THE CONSOLE LINE BACK.
       01  WS-MILEAGE-DISPLAY-AREA.
           05  WS-AVG-MILEAGE-D           PIC S9(7)V99 COMP-3.
           05  WS-AVG-MILEAGE-DISP REDEFINES WS-AVG-MILEAGE-D
                                           PIC S9(7)V99.
           05  FILLER                     PIC X(01).

      *    CARRIED FROM THE ORIGINAL DESIGN, WHEN TOTAL REVENUE WAS
      *    ALSO DISPLAYED ON THE CONSOLE MESSAGE - NOT EXERCISED TODAY,
      *    KEPT FOR THE SAME REASON AS WS-MILEAGE-DISPLAY-AREA ABOVE.
       01  WS-REVENUE-DISPLAY-AREA.
           05  WS-REV-DISPLAY             PIC S9(9)V99 COMP-3.
           05  WS-REV-DISPLAY-D REDEFINES WS-REV-DISPLAY
                                           PIC S9(9)V99.
           05  FILLER                     PIC X(01).

       01  RPT-HEADING-1                  PIC X(80)
               VALUE '=== Financial Report ==='.

       01  RPT-REVENUE-LINE.
           05  FILLER                     PIC X(27)
               VALUE 'Total Revenue:             '.
           05  FILLER                     PIC X(01) VALUE '€'.
           05  RPT-FR-REVENUE             PIC ZZZZZZZ9.99.

       01  RPT-COST-LINE.
           05  FILLER                     PIC X(27)
               VALUE 'Total Operational Costs:   '.
           05  FILLER                     PIC X(01) VALUE '€'.
           05  RPT-FR-COST                PIC ZZZZZZZ9.99.

       01  RPT-PROFIT-LINE.
           05  FILLER                     PIC X(27)
               VALUE 'Total Profit:              '.
           05  RPT-FR-PROFIT-SIGN         PIC X(01).
           05  FILLER                     PIC X(01) VALUE '€'.
           05  RPT-FR-PROFIT              PIC ZZZZZZZ9.99.

       01  RPT-MILEAGE-LINE.
           05  FILLER                     PIC X(29)
               VALUE 'Average Mileage per Vehicle: '.
           05  RPT-FR-MILEAGE             PIC ZZZZZZ9.99.
           05  FILLER                     PIC X(03) VALUE ' km'.

       PROCEDURE DIVISION.
      *****************************************************************
       000-MAIN.
      *****************************************************************
           PERFORM 100-OPEN-FILES.
           PERFORM 200-ACCUMULATE-TRANSACTIONS THRU 200-EXIT.
           PERFORM 300-ACCUMULATE-MILEAGE THRU 300-EXIT.
           PERFORM 400-COMPUTE-TOTALS THRU 400-EXIT.
           PERFORM 500-WRITE-REPORT THRU 500-EXIT.
           DISPLAY 'FLTFRPT - REPORT COMPLETE - ' WS-D-TRN-COUNT
                   ' TRANSACTIONS, ' WS-D-VEH-COUNT ' VEHICLES'.
           PERFORM 900-CLOSE-FILES.
           GOBACK.

       100-OPEN-FILES.
           OPEN INPUT TRANSACTIONS.
           OPEN INPUT VEHICLES.
           OPEN OUTPUT FRPT-RPT.
           IF NOT FRPTRPT-OK
               DISPLAY 'FLTFRPT - ERROR OPENING FRPTRPT'
           END-IF.

       110-READ-TRANSACTION.
           READ TRANSACTIONS
               AT END MOVE 'Y' TO WS-TRNFILE-EOF-SW
           END-READ.

       120-READ-VEHICLE.
           READ VEHICLES
               AT END MOVE 'Y' TO WS-VEHFILE-EOF-SW
           END-READ.

       200-ACCUMULATE-TRANSACTIONS.
           PERFORM 110-READ-TRANSACTION.
           PERFORM 210-ACCUMULATE-ONE-TRANSACTION THRU 210-EXIT
               UNTIL TRNFILE-AT-EOF.
       200-EXIT.
           EXIT.

       210-ACCUMULATE-ONE-TRANSACTION.
           ADD 1 TO WS-TRN-COUNT.
           ADD TRN-REVENUE TO WS-TOTAL-REVENUE.
           ADD TRN-CLEANING-FEE TRN-MAINTENANCE-FEE TRN-LATE-FEE
               TO WS-TOTAL-OPER-COST.
           PERFORM 110-READ-TRANSACTION.
       210-EXIT.
           EXIT.

       300-ACCUMULATE-MILEAGE.
           PERFORM 120-READ-VEHICLE.
           PERFORM 310-ACCUMULATE-ONE-VEHICLE THRU 310-EXIT
               UNTIL VEHFILE-AT-EOF.
       300-EXIT.
           EXIT.

       310-ACCUMULATE-ONE-VEHICLE.
           ADD 1 TO WS-VEH-COUNT.
           ADD VEH-MILEAGE TO WS-TOTAL-MILEAGE.
           PERFORM 120-READ-VEHICLE.
       310-EXIT.
           EXIT.

       400-COMPUTE-TOTALS.
           COMPUTE WS-TOTAL-PROFIT =
               WS-TOTAL-REVENUE - WS-TOTAL-OPER-COST.
           IF WS-VEH-COUNT > 0
               COMPUTE WS-AVG-MILEAGE ROUNDED =
                   WS-TOTAL-MILEAGE / WS-VEH-COUNT
           ELSE
               MOVE 0 TO WS-AVG-MILEAGE
           END-IF.
           IF WS-TOTAL-PROFIT < 0
               MOVE 'Y' TO WS-PROFIT-NEGATIVE-SW
               COMPUTE WS-ABS-PROFIT = WS-TOTAL-PROFIT * -1
           ELSE
               MOVE 'N' TO WS-PROFIT-NEGATIVE-SW
               MOVE WS-TOTAL-PROFIT TO WS-ABS-PROFIT
           END-IF.
       400-EXIT.
           EXIT.

       500-WRITE-REPORT.
           WRITE FRPTRPT-RECORD FROM RPT-HEADING-1.
           MOVE WS-TOTAL-REVENUE TO RPT-FR-REVENUE.
           WRITE FRPTRPT-RECORD FROM RPT-REVENUE-LINE.
           MOVE WS-TOTAL-OPER-COST TO RPT-FR-COST.
           WRITE FRPTRPT-RECORD FROM RPT-COST-LINE.
           IF WS-PROFIT-NEGATIVE-SW = 'Y'
               MOVE '-' TO RPT-FR-PROFIT-SIGN
           ELSE
               MOVE SPACE TO RPT-FR-PROFIT-SIGN
           END-IF.
           MOVE WS-ABS-PROFIT TO RPT-FR-PROFIT.
           WRITE FRPTRPT-RECORD FROM RPT-PROFIT-LINE.
           MOVE WS-AVG-MILEAGE TO RPT-FR-MILEAGE.
           WRITE FRPTRPT-RECORD FROM RPT-MILEAGE-LINE.
       500-EXIT.
           EXIT.

       900-CLOSE-FILES.
           CLOSE TRANSACTIONS, VEHICLES, FRPT-RPT.
